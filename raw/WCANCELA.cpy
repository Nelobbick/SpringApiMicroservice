*----------------------------------------------------------------
* COPY DE AREA DE COMUNICACION CON LA RUTINA DE CANCELACION
* (TARCANCE) - LA USAN TODOS LOS PROGRAMAS DEL SISTEMA DE
* TARJETAS PARA REPORTAR UN ABEND CONTROLADO.
*----------------------------------------------------------------
* 2009-04-14 EPA TCK-0100 VERSION INICIAL
* 1999-11-30 EPA TCK-0055 CODRET A X(10), ADMITE CONTADORES
*                         DE TABLA DEL ALTA-2K
*----------------------------------------------------------------
 01  WCANCELA.
     05 WCANCELA-PROGRAMA          PIC X(20).
     05 WCANCELA-PARRAFO           PIC X(20).
     05 WCANCELA-RECURSO           PIC X(08).
     05 WCANCELA-OPERACION         PIC X(10).
     05 WCANCELA-CODRET            PIC X(10).
     05 WCANCELA-MENSAJE           PIC X(80).
     05 FILLER                     PIC X(10).
