 IDENTIFICATION DIVISION.
*-----------------------
 PROGRAM-ID.   TARMASCA.
 AUTHOR.       EDUARDO PALMEYRO.
 INSTALLATION. EDUSAM.
 DATE-WRITTEN. 19/09/11.
 DATE-COMPILED.
 SECURITY.     USO INTERNO DEL SISTEMA DE TARJETAS.
*-----------------------------------------------------------
* RUTINA PARA ENMASCARAR EL NUMERO DE UNA TARJETA. SE
* DEJAN LOS PRIMEROS 4 Y LOS ULTIMOS 4 DIGITOS VISIBLES Y
* SE REEMPLAZAN LOS DEL MEDIO POR 'X'. LA LLAMA TARABMTJ
* EN EL ALTA DE TARJETA (PARRAFO 2030-ALTA-TARJETA).
*-----------------------------------------------------------
* SI EL CAMPO DE ENTRADA, LIMPIO DE NO NUMERICOS, TIENE
* MENOS DE 8 DIGITOS SE DEVUELVE WMASCA-RC = '90' Y NO SE
* ARMA NUMERO ENMASCARADO.
*-----------------------------------------------------------
* REGISTRO DE MODIFICACIONES
*-----------------------------------------------------------
* 19/09/11  EPA TCK-0233 VERSION INICIAL
* 02/05/12  EPA TCK-0261 SE AGREGA LIMPIEZA DE CARACTERES NO
*                        NUMERICOS ANTES DE ENMASCARAR
* 03/12/98  EPA TCK-0071 REVISION Y2K - SIN CAMBIOS (RUTINA
*                        NO USA FECHAS)
* 15/06/13  RMV TCK-0305 SE AGREGA CONTADOR DE LLAMADAS PARA
*                        LA ESTADISTICA DE FIN DE LOTE
*-----------------------------------------------------------

 ENVIRONMENT DIVISION.
*-----------------------------------------------------------
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 DATA DIVISION.
*-----------------------------------------------------------

 WORKING-STORAGE SECTION.
*-----------------------------------------------------------
 77  WS-TM-SUBI                    PIC S9(04) COMP VALUE +0.
 77  WS-TM-DIGITOS                 PIC S9(04) COMP VALUE +0.
 77  WS-TM-CANT-LLAMADAS           PIC S9(09) COMP VALUE +0.

 01  WS-TM-CAMPO-LIMPIO            PIC X(16)  VALUE SPACES.
 01  WS-TM-CAMPO-LIMPIO-R REDEFINES WS-TM-CAMPO-LIMPIO.
     05 WS-TM-CL-BYTE          PIC X(01) OCCURS 16 TIMES.

 01  WS-TM-CAMPO-RESULTADO         PIC X(16)  VALUE SPACES.
 01  WS-TM-CAMPO-RESULTADO-R REDEFINES
                                  WS-TM-CAMPO-RESULTADO.
     05 WS-TM-CR-BYTE          PIC X(01) OCCURS 16 TIMES.

 01  WS-TM-ENTRADA               PIC X(20)  VALUE SPACES.
 01  WS-TM-ENTRADA-R REDEFINES WS-TM-ENTRADA.
     05 WS-TM-ENT-BYTE         PIC X(01) OCCURS 16 TIMES.
     05 FILLER                     PIC X(04).

 01  KTE-CAMPO-CORTO               PIC X(50) VALUE
     'NUMERO DE TARJETA CON MENOS DE 8 DIGITOS UTILES'.

*-----------------------------------------------------------
 LINKAGE SECTION.
*-----------------------------------------------------------
* COPY DE AREA DE COMUNICACION CON ESTA RUTINA

 COPY WMASCA.

*-----------------------------------------------------------
 PROCEDURE DIVISION USING WMASCA.
*-----------------------------------------------------------

 0000-CUERPO-PRINCIPAL SECTION.
*-----------------------------

     PERFORM 1000-INICIO       THRU 1000-EXIT.
     PERFORM 2000-PROCESO      THRU 2000-EXIT.
     PERFORM 3000-TERMINO      THRU 3000-EXIT.

     GOBACK.

 1000-INICIO SECTION.
*--------------------

     INITIALIZE WMASCA-SALIDA.
     MOVE '00'                     TO WMASCA-RC.
     ADD 1                         TO WS-TM-CANT-LLAMADAS.
     MOVE ZERO                     TO WS-TM-DIGITOS.
     MOVE SPACES                   TO WS-TM-CAMPO-LIMPIO.
     MOVE SPACES                   TO WS-TM-CAMPO-RESULTADO.

 1000-EXIT.
     EXIT.

 2000-PROCESO SECTION.
*---------------------
* SACA TODO CARACTER QUE NO SEA NUMERICO Y ARMA EL NUMERO
* ENMASCARADO SOBRE LOS DIGITOS QUE QUEDARON.

     MOVE WMASCA-NUMERO             TO WS-TM-ENTRADA-R.

     PERFORM 2010-LIMPIO-UN-BYTE THRU 2010-EXIT
        VARYING WS-TM-SUBI FROM 1 BY 1
           UNTIL WS-TM-SUBI > 16.

     IF WS-TM-DIGITOS < 8
         SET 88-WMASCA-RC-CORTO    TO TRUE
         MOVE KTE-CAMPO-CORTO      TO WMASCA-MSG
     ELSE
         PERFORM 2100-ARMO-ENMASCARADO THRU 2100-EXIT
     END-IF.

 2000-EXIT.
     EXIT.

 2010-LIMPIO-UN-BYTE SECTION.
*----------------------------
* RECORRIDO POR LA VARYING DE 2000-PROCESO; SI EL BYTE DE
* ENTRADA ES NUMERICO LO ACUMULA EN EL CAMPO LIMPIO.

     IF WS-TM-ENT-BYTE (WS-TM-SUBI) IS NUMERIC
         ADD 1 TO WS-TM-DIGITOS
         MOVE WS-TM-ENT-BYTE (WS-TM-SUBI) TO
              WS-TM-CL-BYTE (WS-TM-DIGITOS)
     END-IF.

 2010-EXIT.
     EXIT.

 2100-ARMO-ENMASCARADO SECTION.
*------------------------------

     MOVE WS-TM-CAMPO-LIMPIO (1:4)  TO
          WS-TM-CAMPO-RESULTADO (1:4).

     PERFORM 2110-PONGO-UNA-X THRU 2110-EXIT
        VARYING WS-TM-SUBI FROM 5 BY 1
           UNTIL WS-TM-SUBI > WS-TM-DIGITOS - 4.

     MOVE WS-TM-CAMPO-LIMPIO (WS-TM-DIGITOS - 3:4) TO
          WS-TM-CAMPO-RESULTADO (WS-TM-DIGITOS - 3:4).

     MOVE WS-TM-CAMPO-RESULTADO    TO WMASCA-ENMASCARADO.
     SET 88-WMASCA-RC-OK           TO TRUE.
     MOVE 'ENMASCARADO GENERADO'   TO WMASCA-MSG.

 2100-EXIT.
     EXIT.

 2110-PONGO-UNA-X SECTION.
*-------------------------
* RECORRIDO POR LA VARYING DE 2100-ARMO-ENMASCARADO; TAPA
* CON 'X' LOS DIGITOS CENTRALES DEL NUMERO DE TARJETA.

     MOVE 'X'                      TO
          WS-TM-CR-BYTE (WS-TM-SUBI).

 2110-EXIT.
     EXIT.

 3000-TERMINO SECTION.
*---------------------

     CONTINUE.

 3000-EXIT.
     EXIT.

 END PROGRAM TARMASCA.
