 IDENTIFICATION DIVISION.
*-----------------------
 PROGRAM-ID. TARBATCH.
 AUTHOR.       EDUARDO PALMEYRO.
 INSTALLATION. EDUSAM.
 DATE-WRITTEN. 04/07/11.
 DATE-COMPILED.
 SECURITY.     USO INTERNO - PROCESO NOCTURNO DE TARJETAS.
*-------------------------------------------------------------
* ESTE PROGRAMA CORRE EL LOTE NOCTURNO DEL SISTEMA DE TARJETAS.
* HACE, EN ESTE ORDEN:
*
*  PASO 1 - BARRIDO DE VENCIMIENTOS: RECORRE TARMAST Y PASA A
*           EXPIRED TODA TARJETA ACTIVA CUYO VENCIMIENTO SEA
*           ANTERIOR A LA FECHA DE PROCESO.
*  PASO 2 - POSTEO DE TRANSFERENCIAS: LEE TRFREQ Y, POR CADA
*           SOLICITUD, VALIDA Y APLICA EL DEBITO/CREDITO ENTRE
*           DOS TARJETAS DEL MISMO USUARIO.
*  PASO 3 - SALDOS POR USUARIO: RECORRE TARMAST DE NUEVO (YA
*           CON LAS TRANSFERENCIAS APLICADAS) Y ACUMULA EL
*           SALDO TOTAL DE CADA USUARIO EN UNA TABLA EN MEMORIA
*           ORDENADA POR ID DE USUARIO (BUSQUEDA BINARIA CON
*           REORDENAMIENTO POR BURBUJEO, IGUAL QUE TSTVTA01).
*
* AL FINAL EMITE EL LISTADO DE PROCESO CON EL DETALLE DE CADA
* TRANSFERENCIA, EL DETALLE DE CADA TARJETA VENCIDA Y LOS
* TOTALES DE CONTROL DEL LOTE, INCLUYENDO EL SALDO DE CADA
* USUARIO EN ORDEN ASCENDENTE DE ID Y EL TOTAL GENERAL.
*-------------------------------------------------------------
* REGISTRO DE MODIFICACIONES
*-------------------------------------------------------------
* 04/07/11  EPA TCK-0220 VERSION INICIAL (SOLO BARRIDO DE
*                        VENCIMIENTOS Y LISTADO DE VENCIDAS)
* 16/01/12  EPA TCK-0250 SE AGREGA EL PASO 2, POSTEO DE
*                        TRANSFERENCIAS ENTRE TARJETAS PROPIAS
* 03/08/12  EPA TCK-0229 SE AGREGA EL PASO 3, TABLA DE SALDOS
*                        POR USUARIO (TOMADO DE LA RUTINA DE
*                        TSTVTA01 QUE ACUMULA POR VENDEDOR)
* 03/12/98  EPA TCK-0072 REVISION Y2K DEL SISTEMA COMPLETO -
*                        TAR-VENCIMIENTO Y WS-FECHA-PROCESO
*                        PASAN A AAAAMMDD (ANTES AAMMDD)
* 11/03/13  RMV TCK-0303 SE AGREGA CONTROL DE TABLA DE SALDOS
*                        EXCEDIDA (CANCELACION CONTROLADA)
* 08/11/13  RMV TCK-0319 EN 2210-VALIDO-TRANSFERENCIA SE REORDENAN
*                        LOS CHEQUEOS: AHORA SE VALIDA EXISTENCIA
*                        DE AMBAS TARJETAS (ORIGEN/DESTINO) ANTES
*                        DE CHEQUEAR CUALQUIERA DE LAS DOS ACTIVA
* 08/11/13  RMV TCK-0320 WT-SLD-TOTAL/WT-SLD-VT-TOTAL/WS-TOTAL-
*                        GENERAL/WS-TOTAL-POSTED PASAN A COMP-3,
*                        IGUAL QUE WT-VXV-IMPORTE DE TSTVTA01
* 08/11/13  RMV TCK-0327 SE AGREGA EL PARRAFO 1230-REWRITE-TARMAST
*                        PARA CHEQUEAR EL FILE STATUS DE TARMAST
*                        DESPUES DEL REWRITE EN EL BARRIDO DE
*                        VENCIMIENTOS Y EN LAS TRANSFERENCIAS
*-------------------------------------------------------------

 ENVIRONMENT DIVISION.
*-------------------------------------------------------------
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
*-------------------------------------------------------------
 FILE-CONTROL.
*-------------
     SELECT TARMAST           ASSIGN       TO TARMAST
                             ORGANIZATION IS INDEXED
                             ACCESS MODE  IS DYNAMIC
                             RECORD KEY   IS REG-TARJETA-KEY-FD
                             ALTERNATE KEY   REG-TARJETA-KEY2-FD
                             FILE STATUS  IS FS-TARMAST.

     SELECT TRFREQ             ASSIGN       TO TRFREQ
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-TRFREQ.

     SELECT LISTADO           ASSIGN       TO LISTADO
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-LISTADO.

 DATA DIVISION.
*-------------------------------------------------------------

 FILE SECTION.
*-------------

 FD  TARMAST
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-TARMAST-FD                 PIC  X(095).

 FD  TRFREQ
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-TRFREQ-FD                  PIC  X(045).

 FD  LISTADO
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-LISTADO-FD                 PIC  X(132).

 WORKING-STORAGE SECTION.
*-------------------------------------------------------------
 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'TARBATCH'.

 77  FS-TARMAST                     PIC  X(02) VALUE ' '.
     88 88-FS-TARMAST-OK                       VALUE '00'.
     88 88-FS-TARMAST-EOF                      VALUE '10'.
     88 88-FS-TARMAST-NOKEY                    VALUE '23'.

 77  FS-TRFREQ                      PIC  X(02) VALUE ' '.
     88 88-FS-TRFREQ-OK                        VALUE '00'.
     88 88-FS-TRFREQ-EOF                       VALUE '10'.

 77  FS-LISTADO                     PIC  X(02) VALUE ' '.
     88 88-FS-LISTADO-OK                       VALUE '00'.

 77  WS-PARRAFO                     PIC  X(20) VALUE ' '.
 77  WS-TRF-ERROR                   PIC  X     VALUE 'N'.
     88 88-TRF-ERROR-SI                        VALUE 'S'.
     88 88-TRF-ERROR-NO                        VALUE 'N'.
 77  WS-MJE-ERROR                   PIC  X(40) VALUE ' '.

 77  WS-CANT-EXPIRADAS              PIC S9(09) COMP VALUE 0.
 77  WS-CANT-TRF-LEIDAS             PIC S9(09) COMP VALUE 0.
 77  WS-CANT-TRF-POSTED             PIC S9(09) COMP VALUE 0.
 77  WS-CANT-TRF-RECHAZ             PIC S9(09) COMP VALUE 0.
 77  WS-TOTAL-POSTED                PIC S9(15)V99 COMP-3 VALUE 0.
 77  WS-CANT-ED                     PIC  ZZZ.ZZZ.ZZ9.
 77  WS-IMPORTE-ED                  PIC Z(14)9.99.

 01  WS-FECHA-PROCESO                PIC 9(08)  VALUE ZERO.
 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
     05 WS-FEC-AAAA                 PIC 9(04).
     05 WS-FEC-MM                   PIC 9(02).
     05 WS-FEC-DD                   PIC 9(02).

*-----------------------------------------------------
* TABLA DE SALDOS POR USUARIO, ORDENADA ASCENDENTE POR
* ID DE USUARIO, CON BUSQUEDA BINARIA (SEARCH ALL) Y
* REORDENAMIENTO POR BURBUJEO EN EL ALTA, IGUAL QUE LA
* TABLA WT-VENTASXVENDEDOR DE TSTVTA01.
*-----------------------------------------------------
 01  WT-TABLA-SALDOS.
     05 WT-SLD-TABLA           OCCURS 5001 TIMES
                      ASCENDING KEY IS WT-SLD-USR-ID
                      INDEXED BY       IDX-SLD.
         10 WT-SLD-USR-ID           PIC 9(09).
         10 WT-SLD-TOTAL            PIC S9(13)V99 COMP-3.

 01  WS-SLD-CONTROL.
     05 WS-SLD-MAX-OCCURS            PIC S9(09) COMP VALUE 5000.
     05 WS-SLD-HUBO-CAMBIO           PIC X(01) VALUE 'S'.
         88 88-SLD-HUBO-CAMBIO-SI              VALUE 'S'.
         88 88-SLD-HUBO-CAMBIO-NO              VALUE 'N'.
     05 WS-SLD-VECTOR-TEMP.
         10 WT-SLD-VT-USR-ID         PIC 9(09).
         10 WT-SLD-VT-TOTAL          PIC S9(13)V99 COMP-3.
     05 WS-SLD-ULTIMO-CARGADO        PIC S9(09) COMP VALUE 0.
     05 WS-SLD-SUBI                  PIC S9(09) COMP VALUE 0.
     05 WS-SLD-CODRET-ED             PIC 9(09) VALUE 0.
     05 WS-TOTAL-GENERAL             PIC S9(17)V99 COMP-3 VALUE 0.

*-----------------------------------------------
* DEFINICION DEL MAESTRO DE TARJETAS
*-----------------------------------------------
 COPY WTARJETA.

*-----------------------------------------------
* DEFINICION DEL ARCHIVO DE SOLICITUDES DE
* TRANSFERENCIA
*-----------------------------------------------
 COPY WTRANSF.

*-----------------------------------------------
* DEFINICION DE LA LINEA DE IMPRESION DEL
* LISTADO DE PROCESO
*-----------------------------------------------
 COPY WLINREP.

*---------------------------------------------------
* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
*---------------------------------------------------
 COPY WCANCELA.

 PROCEDURE DIVISION.
*-------------------

 0000-CUERPO-PRINCIPAL.
*----------------------

     PERFORM 1000-INICIO THRU 1000-EXIT.

     PERFORM 2100-BARRO-VENCIMIENTOS THRU 2100-EXIT.

     PERFORM 2200-PROCESO-TRANSFERENCIAS THRU 2200-EXIT
       UNTIL 88-FS-TRFREQ-EOF.

     PERFORM 2300-ACUMULO-SALDOS THRU 2300-EXIT.

     PERFORM 2920-IMPRIMO-TOTALES THRU 2920-EXIT.

     PERFORM 3000-FINALIZO THRU 3000-EXIT.

     STOP RUN.

 1000-INICIO.
*------------

     INITIALIZE WCANCELA.
     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
     ACCEPT WS-FECHA-PROCESO-R       FROM DATE YYYYMMDD.

     PERFORM 1010-ABRO-ARCHIVOS THRU 1010-EXIT.

 1000-EXIT.
     EXIT.

 1010-ABRO-ARCHIVOS.
*--------------------

     MOVE '1010-ABRO-ARCHIVOS'       TO WS-PARRAFO.

     OPEN I-O    TARMAST.
     IF NOT 88-FS-TARMAST-OK
        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
        MOVE 'TARMAST '              TO WCANCELA-RECURSO
        MOVE 'OPEN I-O'              TO WCANCELA-OPERACION
        MOVE FS-TARMAST              TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     OPEN INPUT  TRFREQ.
     IF NOT 88-FS-TRFREQ-OK
        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
        MOVE 'TRFREQ  '              TO WCANCELA-RECURSO
        MOVE 'OPEN INPUT'            TO WCANCELA-OPERACION
        MOVE FS-TRFREQ               TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     OPEN OUTPUT LISTADO.
     IF NOT 88-FS-LISTADO-OK
        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
        MOVE 'LISTADO '              TO WCANCELA-RECURSO
        MOVE 'OPEN OUTPUT'           TO WCANCELA-OPERACION
        MOVE FS-LISTADO              TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1010-EXIT.
     EXIT.

 2100-BARRO-VENCIMIENTOS.
*----------------------------
* PASO 1 DEL LOTE. RECORRE TARMAST DE PRINCIPIO A FIN Y PASA
* A EXPIRED TODA TARJETA ACTIVA VENCIDA A LA FECHA DE PROCESO.

     MOVE '2100-BARRO-VENCIMIENTOS'   TO WS-PARRAFO.

     MOVE LOW-VALUES                  TO REG-TARJETA-KEY-FD.
     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.

     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.

     PERFORM 2120-EVALUO-VENCIMIENTO THRU 2120-EXIT
       UNTIL 88-FS-TARMAST-EOF.

 2100-EXIT.
     EXIT.

 2110-READ-TARMAST-SEQ.
*--------------------------

     READ TARMAST NEXT RECORD INTO REG-TARJETA.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
         WHEN 88-FS-TARMAST-EOF
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
              MOVE 'TARMAST '         TO WCANCELA-RECURSO
              MOVE 'READ NEXT'        TO WCANCELA-OPERACION
              MOVE FS-TARMAST         TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 2110-EXIT.
     EXIT.

 2120-EVALUO-VENCIMIENTO.
*----------------------------

     IF 88-TAR-ACTIVA
     AND TAR-VENCIMIENTO-R < WS-FECHA-PROCESO
         SET  88-TAR-VENCIDA          TO TRUE
         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT
         ADD 1                        TO WS-CANT-EXPIRADAS
         PERFORM 2910-IMPRIMO-VENCIDA THRU 2910-EXIT
     END-IF.

     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.

 2120-EXIT.
     EXIT.

 2200-PROCESO-TRANSFERENCIAS.
*--------------------------------
* PASO 2 DEL LOTE. POR CADA SOLICITUD LEIDA VALIDA Y, SI ES
* CORRECTA, DEBITA LA TARJETA ORIGEN Y ACREDITA LA DESTINO.

     READ TRFREQ INTO REG-TRANSFERENCIA.

     EVALUATE TRUE
         WHEN 88-FS-TRFREQ-OK
              ADD 1                   TO WS-CANT-TRF-LEIDAS
              PERFORM 2210-VALIDO-TRANSFERENCIA THRU 2210-EXIT
              IF 88-TRF-ERROR-NO
                  PERFORM 2220-APLICO-TRANSFERENCIA THRU 2220-EXIT
              ELSE
                  ADD 1               TO WS-CANT-TRF-RECHAZ
              END-IF
              PERFORM 2900-IMPRIMO-TRANSF THRU 2900-EXIT
         WHEN 88-FS-TRFREQ-EOF
              CONTINUE
         WHEN OTHER
              MOVE '2200-PROC-TRANSF'  TO WCANCELA-PARRAFO
              MOVE 'TRFREQ  '         TO WCANCELA-RECURSO
              MOVE 'READ'             TO WCANCELA-OPERACION
              MOVE FS-TRFREQ          TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 2200-EXIT.
     EXIT.

 1220-READ-TARJETA-POR-ID.
*--------------------------
* BUSCA UNA TARJETA POR ID (TAR-ID YA CARGADO POR EL LLAMANTE).
* DEJA EL RESULTADO EN 88-FS-TARMAST-OK / 88-FS-TARMAST-NOKEY.

     MOVE '1220-READ-TARJETA-ID'      TO WS-PARRAFO.

     READ TARMAST INTO REG-TARJETA
          KEY IS REG-TARJETA-KEY-FD.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
         WHEN 88-FS-TARMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO          TO WCANCELA-PARRAFO
              MOVE 'TARMAST '          TO WCANCELA-RECURSO
              MOVE 'READ KEY'          TO WCANCELA-OPERACION
              MOVE FS-TARMAST          TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'     TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1220-EXIT.
     EXIT.

* 08/11/13 RMV TCK-0327 NUEVO PARRAFO DE REGRABACION CON CHEQUEO
*                       DE FILE STATUS, IGUAL QUE EL DE LECTURA
*                       (ANTES EL REWRITE DE TARMAST EN EL BARRIDO
*                       DE VENCIMIENTOS Y EN LAS TRANSFERENCIAS NO
*                       CHEQUEABA EL RESULTADO DE LA OPERACION)
 1230-REWRITE-TARMAST.
*-------------------------
* REGRABA UNA TARJETA YA LEIDA (VENCIMIENTO O TRANSFERENCIA). EL
* REGISTRO YA FUE LEIDO POR CLAVE O POR RECORRIDO SECUENCIAL, ASI
* QUE UN NOKEY/DUPKEY ACA ES UNA CONDICION ANORMAL Y SE CANCELA.

     MOVE '1230-REWRITE-TARMAST'      TO WS-PARRAFO.

     REWRITE REG-TARMAST-FD FROM REG-TARJETA.

     IF NOT 88-FS-TARMAST-OK
         MOVE WS-PARRAFO               TO WCANCELA-PARRAFO
         MOVE 'TARMAST '               TO WCANCELA-RECURSO
         MOVE 'REWRITE'                TO WCANCELA-OPERACION
         MOVE FS-TARMAST               TO WCANCELA-CODRET
         MOVE 'ERROR EN REWRITE'       TO WCANCELA-MENSAJE
         PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1230-EXIT.
     EXIT.

 2210-VALIDO-TRANSFERENCIA.
*------------------------------
* CONTROLES EN ORDEN; EL PRIMERO QUE FALLA RECHAZA LA
* SOLICITUD Y DEJA EL MOTIVO EN WS-MJE-ERROR.

     SET  88-TRF-ERROR-NO             TO TRUE.
     MOVE SPACES                      TO WS-MJE-ERROR.

     IF TRF-TAR-ID-ORIGEN = TRF-TAR-ID-DESTINO
         SET 88-TRF-ERROR-SI          TO TRUE
         MOVE 'MISMA TARJETA ORIGEN Y DESTINO' TO WS-MJE-ERROR
     END-IF.

     IF 88-TRF-ERROR-NO
         MOVE TRF-TAR-ID-ORIGEN       TO TAR-ID
         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT
         IF 88-FS-TARMAST-NOKEY
         OR TAR-USR-ID NOT = TRF-USR-ID
             SET 88-TRF-ERROR-SI      TO TRUE
             MOVE 'TARJETA ORIGEN INEXISTENTE O DE OTRO USUARIO'
               TO WS-MJE-ERROR
         END-IF
     END-IF.

     IF 88-TRF-ERROR-NO
         MOVE TRF-TAR-ID-DESTINO      TO TAR-ID
         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT
         IF 88-FS-TARMAST-NOKEY
         OR TAR-USR-ID NOT = TRF-USR-ID
             SET 88-TRF-ERROR-SI      TO TRUE
             MOVE 'TARJETA DESTINO INEXISTENTE O DE OTRO USUARIO'
               TO WS-MJE-ERROR
         END-IF
     END-IF.

* 08/11/13 RMV TCK-0319 SE INVIERTE EL ORDEN: AMBAS TARJETAS SE
*                       VERIFICAN EXISTENTES/PROPIAS ANTES DE
*                       CHEQUEAR ACTIVA (ANTES SE CHEQUEABA
*                       ORIGEN ACTIVA ANTES DE VALIDAR DESTINO)
     IF 88-TRF-ERROR-NO
         MOVE TRF-TAR-ID-ORIGEN       TO TAR-ID
         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT
         IF NOT 88-TAR-ACTIVA
             SET 88-TRF-ERROR-SI      TO TRUE
             MOVE 'TARJETA ORIGEN NO ACTIVA' TO WS-MJE-ERROR
         END-IF
     END-IF.

     IF 88-TRF-ERROR-NO
         MOVE TRF-TAR-ID-DESTINO      TO TAR-ID
         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT
         IF NOT 88-TAR-ACTIVA
             SET 88-TRF-ERROR-SI      TO TRUE
             MOVE 'TARJETA DESTINO NO ACTIVA' TO WS-MJE-ERROR
         END-IF
     END-IF.

     IF 88-TRF-ERROR-NO
         MOVE TRF-TAR-ID-ORIGEN       TO TAR-ID
         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT
         IF TAR-SALDO < TRF-IMPORTE
             SET 88-TRF-ERROR-SI      TO TRUE
             MOVE 'SALDO INSUFICIENTE EN TARJETA ORIGEN'
               TO WS-MJE-ERROR
         END-IF
     END-IF.

 2210-EXIT.
     EXIT.

 2220-APLICO-TRANSFERENCIA.
*------------------------------

     MOVE TRF-TAR-ID-ORIGEN           TO TAR-ID.
     PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT.
     SUBTRACT TRF-IMPORTE FROM TAR-SALDO.
     PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT.

     MOVE TRF-TAR-ID-DESTINO           TO TAR-ID.
     PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT.
     ADD TRF-IMPORTE                   TO TAR-SALDO.
     PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT.

     ADD 1                             TO WS-CANT-TRF-POSTED.
     ADD TRF-IMPORTE                   TO WS-TOTAL-POSTED.

 2220-EXIT.
     EXIT.

 2300-ACUMULO-SALDOS.
*------------------------
* PASO 3 DEL LOTE. RECORRE TARMAST DE NUEVO, YA CON LAS
* TRANSFERENCIAS APLICADAS, Y ACUMULA EL SALDO DE CADA
* USUARIO EN WT-TABLA-SALDOS.

     MOVE HIGH-VALUES                  TO WT-TABLA-SALDOS.

     MOVE LOW-VALUES                   TO REG-TARJETA-KEY-FD.
     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.

     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.

     PERFORM 2310-INCORPORO-USUARIO THRU 2310-EXIT
       UNTIL 88-FS-TARMAST-EOF.

 2300-EXIT.
     EXIT.

 2310-INCORPORO-USUARIO.
*----------------------------
* BUSQUEDA BINARIA EN LA TABLA ORDENADA POR USUARIO. SI EL
* USUARIO YA ESTA, ACUMULA; SI NO ESTA, LO INCORPORA Y
* REORDENA LA TABLA POR BURBUJEO PARA LA PROXIMA BUSQUEDA.

     SEARCH ALL WT-SLD-TABLA
         AT END
              PERFORM 2320-ALTA-EN-TABLA-SALDOS THRU 2320-EXIT
         WHEN WT-SLD-USR-ID (IDX-SLD) = TAR-USR-ID
              ADD TAR-SALDO           TO WT-SLD-TOTAL (IDX-SLD)
     END-SEARCH.

     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.

 2310-EXIT.
     EXIT.

 2320-ALTA-EN-TABLA-SALDOS.
*-------------------------------

     ADD 1                             TO WS-SLD-ULTIMO-CARGADO.

     IF WS-SLD-ULTIMO-CARGADO > WS-SLD-MAX-OCCURS
         MOVE '2320-ALTA-SALDOS'      TO WCANCELA-PARRAFO
         MOVE 'SLDTABLA'              TO WCANCELA-RECURSO
         MOVE 'ALTA USUARIO'          TO WCANCELA-OPERACION
         MOVE WS-SLD-ULTIMO-CARGADO   TO WS-SLD-CODRET-ED
         MOVE WS-SLD-CODRET-ED        TO WCANCELA-CODRET
         MOVE 'TABLA DE SALDOS EXCEDIDA' TO WCANCELA-MENSAJE
         PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     MOVE TAR-USR-ID                  TO
          WT-SLD-USR-ID (WS-SLD-ULTIMO-CARGADO).
     MOVE TAR-SALDO                   TO
          WT-SLD-TOTAL (WS-SLD-ULTIMO-CARGADO).

     SET  88-SLD-HUBO-CAMBIO-SI       TO TRUE.

     PERFORM 2330-ORDENO-TABLA-SALDOS THRU 2330-EXIT
       UNTIL 88-SLD-HUBO-CAMBIO-NO.

 2320-EXIT.
     EXIT.

 2330-ORDENO-TABLA-SALDOS.
*------------------------------

     SET  88-SLD-HUBO-CAMBIO-NO       TO TRUE.

     PERFORM 2340-COMPARO-UN-PAR THRU 2340-EXIT
        VARYING WS-SLD-SUBI FROM 1 BY 1
           UNTIL WS-SLD-SUBI > WS-SLD-ULTIMO-CARGADO.

 2330-EXIT.
     EXIT.

 2340-COMPARO-UN-PAR.
*-------------------------

     IF WT-SLD-USR-ID (WS-SLD-SUBI) >
        WT-SLD-USR-ID (WS-SLD-SUBI + 1)
         MOVE WT-SLD-TABLA (WS-SLD-SUBI + 1) TO WS-SLD-VECTOR-TEMP
         MOVE WT-SLD-TABLA (WS-SLD-SUBI)     TO
              WT-SLD-TABLA (WS-SLD-SUBI + 1)
         MOVE WS-SLD-VECTOR-TEMP              TO
              WT-SLD-TABLA (WS-SLD-SUBI)
         SET  88-SLD-HUBO-CAMBIO-SI           TO TRUE
     END-IF.

 2340-EXIT.
     EXIT.

 2900-IMPRIMO-TRANSF.
*------------------------

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE TRF-TAR-ID-ORIGEN            TO P23-ORIGEN.
     MOVE TRF-TAR-ID-DESTINO           TO P40-DESTINO.
     MOVE TRF-IMPORTE                  TO P57-IMPORTE.
     IF 88-TRF-ERROR-SI
         MOVE WS-MJE-ERROR              TO P73-DISPOSICION
     ELSE
         MOVE 'POSTED'                  TO P73-DISPOSICION
     END-IF.

     WRITE REG-LISTADO-FD FROM LINEA-TRANSFERENCIA.

 2900-EXIT.
     EXIT.

 2910-IMPRIMO-VENCIDA.
*-------------------------

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE TAR-ID                       TO P23V-ID.
     MOVE TAR-ENMASCARADO              TO P41V-NUMERO.
     MOVE TAR-VENCIMIENTO-R            TO P66V-VTO.

     WRITE REG-LISTADO-FD FROM LINEA-VENCIDA.

 2910-EXIT.
     EXIT.

 2920-IMPRIMO-TOTALES.
*-------------------------

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE 'TRANSFERENCIAS POSTEADAS'   TO P2C-ETIQUETA.
     MOVE WS-CANT-TRF-POSTED           TO P42C-VALOR.
     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE 'TRANSFERENCIAS RECHAZADAS'  TO P2C-ETIQUETA.
     MOVE WS-CANT-TRF-RECHAZ           TO P42C-VALOR.
     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE 'IMPORTE TOTAL POSTEADO'     TO P2C-ETIQUETA.
     MOVE WS-TOTAL-POSTED              TO P42C-VALOR.
     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE 'TARJETAS VENCIDAS EN EL LOTE' TO P2C-ETIQUETA.
     MOVE WS-CANT-EXPIRADAS            TO P42C-VALOR.
     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.

     PERFORM 2930-IMPRIMO-SALDO-USUARIO THRU 2930-EXIT
        VARYING WS-SLD-SUBI FROM 1 BY 1
           UNTIL WS-SLD-SUBI > WS-SLD-ULTIMO-CARGADO.

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE 'TOTAL GENERAL DE SALDOS'    TO P2C-ETIQUETA.
     MOVE WS-TOTAL-GENERAL             TO P42C-VALOR.
     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.

 2920-EXIT.
     EXIT.

 2930-IMPRIMO-SALDO-USUARIO.
*--------------------------------

     MOVE SPACES                       TO LINEA-REPORTE.
     MOVE WT-SLD-USR-ID (WS-SLD-SUBI)  TO P16T-USR-ID.
     MOVE WT-SLD-TOTAL (WS-SLD-SUBI)   TO P34T-TOTAL.
     WRITE REG-LISTADO-FD FROM LINEA-TOTAL-USUARIO.

     ADD  WT-SLD-TOTAL (WS-SLD-SUBI)   TO WS-TOTAL-GENERAL.

 2930-EXIT.
     EXIT.

 3000-FINALIZO.
*-----------------

     DISPLAY ' '.
     DISPLAY '*** TARBATCH - TOTALES DE CONTROL ***'.
     MOVE WS-CANT-EXPIRADAS            TO WS-CANT-ED.
     DISPLAY 'TARJETAS VENCIDAS     : ' WS-CANT-ED.
     MOVE WS-CANT-TRF-LEIDAS           TO WS-CANT-ED.
     DISPLAY 'TRANSFERENCIAS LEIDAS : ' WS-CANT-ED.
     MOVE WS-CANT-TRF-POSTED           TO WS-CANT-ED.
     DISPLAY 'TRANSFERENCIAS POSTED : ' WS-CANT-ED.
     MOVE WS-CANT-TRF-RECHAZ           TO WS-CANT-ED.
     DISPLAY 'TRANSFERENCIAS RECHAZ.: ' WS-CANT-ED.
     MOVE WS-TOTAL-POSTED              TO WS-IMPORTE-ED.
     DISPLAY 'IMPORTE TOTAL POSTED  : ' WS-IMPORTE-ED.

     CLOSE TARMAST TRFREQ LISTADO.

 3000-EXIT.
     EXIT.

 9999-CANCELO.
*----------------

     CLOSE TARMAST TRFREQ LISTADO.

     CALL 'TARCANCE' USING WCANCELA.

     STOP RUN.

 9999-EXIT.
     EXIT.

 END PROGRAM TARBATCH.
