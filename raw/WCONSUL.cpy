*----------------------------------------------------------------
* COPY DE REGISTRO DE PEDIDOS DE CONSULTA (NOVCON) - ENTRADA DEL
* PROGRAMA TARLISTA (CONSULTA DE TARJETAS Y SALDOS DE USUARIO).
*----------------------------------------------------------------
* COD. PEDIDO:  T = TARJETA POR ID
*                L = LISTADO DE TODAS LAS TARJETAS
*                U = TARJETAS DE UN USUARIO (TODAS)
*                C = TARJETAS DE UN USUARIO (SOLO ACTIVAS)
*                S = SALDO TOTAL DE UN USUARIO
*----------------------------------------------------------------
* 2013-05-06 RMV TCK-0310 VERSION INICIAL
*----------------------------------------------------------------
 01  REG-NOVCON.
     05 CON-TIPO                  PIC X(01).
         88 88-CON-ES-TARJETA         VALUE 'T'.
         88 88-CON-ES-TODAS-TARJ      VALUE 'L'.
         88 88-CON-ES-TARJ-USUARIO    VALUE 'U'.
         88 88-CON-ES-TARJ-ACTIVAS    VALUE 'C'.
         88 88-CON-ES-SALDO-USUARIO   VALUE 'S'.
     05 CON-TAR-ID                PIC 9(09).
     05 CON-USR-ID                PIC 9(09).
     05 FILLER                    PIC X(11).
