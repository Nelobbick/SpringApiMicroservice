*----------------------------------------------------------------
* COPY DE LINEA DE IMPRESION DEL LISTADO DE PROCESO (TARBATCH).
* ESTILO POSICIONAL (CAMPOS P-nnn) IGUAL AL VIEJO WLINEA198,
* CON REDEFINES PARA CADA TIPO DE LINEA DEL LISTADO.
*----------------------------------------------------------------
* 2011-07-04 EPA TCK-0220 VERSION INICIAL (LINEA DE TRANSF.)
* 2011-07-22 EPA TCK-0225 SE AGREGA LINEA DE VENCIDAS
* 2011-08-03 EPA TCK-0229 SE AGREGA LINEA DE TOTALES DE CONTROL
* 1998-12-15 EPA TCK-0072 REVISION Y2K - P-FECHA PASA A AAAAMMDD
*----------------------------------------------------------------
 01  LINEA-REPORTE                 PIC X(132).
 01  LINEA-TRANSFERENCIA REDEFINES LINEA-REPORTE.
     05 P1                         PIC X(01).
     05 P2                         PIC X(20)     VALUE
        'TRANSFERENCIA  ID:'.
     05 P22                        PIC X(01).
     05 P23-ORIGEN                 PIC ZZZZZZZZ9.
     05 P32                        PIC X(08)     VALUE ' DESTINO'.
     05 P40-DESTINO                PIC ZZZZZZZZ9.
     05 P49                        PIC X(08)     VALUE ' IMPORTE'.
     05 P57-IMPORTE                PIC Z(14)9.99.
     05 P72                        PIC X(01).
     05 P73-DISPOSICION            PIC X(40).
     05 FILLER                     PIC X(19).
 01  LINEA-VENCIDA REDEFINES LINEA-REPORTE.
     05 P1V                        PIC X(01).
     05 P2V                        PIC X(20)     VALUE
        'TARJETA VENCIDA ID:'.
     05 P22V                       PIC X(01).
     05 P23V-ID                    PIC ZZZZZZZZ9.
     05 P32V                       PIC X(09) VALUE ' NUMERO  '.
     05 P41V-NUMERO                PIC X(16).
     05 P57V                       PIC X(09) VALUE ' ANT.VTO '.
     05 P66V-VTO                   PIC 9(08).
     05 FILLER                     PIC X(57).
 01  LINEA-TOTAL-USUARIO REDEFINES LINEA-REPORTE.
     05 P1T                        PIC X(01).
     05 P2T                        PIC X(14)     VALUE
        'SALDO USUARIO '.
     05 P16T-USR-ID                PIC ZZZZZZZZ9.
     05 P25T                       PIC X(09) VALUE ' - TOTAL '.
     05 P34T-TOTAL                 PIC Z(15)9.99CR.
     05 FILLER                     PIC X(89).
 01  LINEA-CONTROL REDEFINES LINEA-REPORTE.
     05 P1C                        PIC X(01).
     05 P2C-ETIQUETA               PIC X(40).
     05 P42C-VALOR                 PIC Z(15)9.99CR.
     05 FILLER                     PIC X(76).
