 IDENTIFICATION DIVISION.
*-----------------------
 PROGRAM-ID. TARABMTJ.
 AUTHOR.       EDUARDO PALMEYRO.
 INSTALLATION. EDUSAM.
 DATE-WRITTEN. 02/06/11.
 DATE-COMPILED.
 SECURITY.     USO INTERNO - ADMINISTRACION DE TARJETAS.
*-------------------------------------------------------------
* ESTE PROGRAMA REALIZA EL ABM DE TARJETAS DEL SISTEMA DE
* TARJETAS BANCARIAS. LEE EL ARCHIVO DE NOVEDADES (NOVTAR) Y
* POR CADA REGISTRO ACTUALIZA EL MAESTRO DE TARJETAS (TARMAST).
*
* POR CADA NOVEDAD LEIDA SE VALIDA:
*       ERRORES: * COD. NOVEDAD INVALIDO (A,B,V,F,P,S)
*                * ALTA SIN NUMERO DE TARJETA (16 DIGITOS)
*                * ALTA SIN FECHA DE VENCIMIENTO
*                * ALTA CON VENCIMIENTO ANTERIOR AL DIA
*                * ALTA DE PROPIETARIO INEXISTENTE
*                * ALTA DE NUMERO DE TARJETA YA EXISTENTE
*                * BLOQUEO/ACTIVACION/BAJA DE TARJETA INEXIST.
*                * BLOQUEO PROPIO DE TARJETA DE OTRO USUARIO
*                * FIJAR SALDO CON IMPORTE NEGATIVO
*       AVISOS:  * ALTA DE TARJETA EFECTUADA
*                * BLOQUEO EFECTUADO / ACTIVACION EFECTUADA
*                * BAJA FISICA EFECTUADA
*                * SALDO FIJADO
*
* SI EL CODIGO DE NOVEDAD ES ALTA:
*       DEBEN INFORMARSE NUMERO, VENCIMIENTO Y USUARIO DUENIO
*-------------------------------------------------------------
* REGISTRO DE MODIFICACIONES
*-------------------------------------------------------------
* 02/06/11  EPA TCK-0212 VERSION INICIAL (A, B, V, F)
* 02/05/12  EPA TCK-0261 SE LLAMA A TARMASCA PARA ENMASCARAR
*                        EL NUMERO EN EL ALTA DE TARJETA
* 02/05/12  EPA TCK-0260 SE AGREGA COD. P (BLOQUEO PROPIO)
* 05/11/12  RMV TCK-0288 SE AGREGA COD. S (FIJAR SALDO POR
*                        ID O POR NUMERO DE TARJETA)
* 03/12/98  EPA TCK-0071 REVISION Y2K DEL SISTEMA COMPLETO -
*                        TAR-VENCIMIENTO PASA A AAAAMMDD Y
*                        LA FECHA DE PROCESO SE OBTIENE CON
*                        ACCEPT ... FROM DATE YYYYMMDD
* 11/03/13  RMV TCK-0301 SE AGREGA VALIDACION DE SALDO
*                        NEGATIVO EN EL COD. S
* 08/11/13  RMV TCK-0321 REG-NOVTAR-FD PASA A X(073), NO COINCIDIA
*                        CON EL TAMANO DE REG-NOVTAR DE WNOVTAR
*                        (QUEDABAN 3 BYTES SIN LEER DEL ARCHIVO)
* 08/11/13  RMV TCK-0322 SE CORRIGE EL FILLER DE WS-LINEA-DETALLE,
*                        LA REDEFINES SUMABA 139 BYTES CONTRA LOS
*                        132 DECLARADOS EN WS-LINEA-DETALLE-R
* 08/11/13  RMV TCK-0323 EL ALTA DE TARJETA NO ASIGNABA TAR-ID (SE
*                        GRABABA SIEMPRE CON ID 0). SE AGREGA EL
*                        PARRAFO 1020-BUSCO-PROXIMO-ID-TAR QUE
*                        RECORRE TARMAST AL INICIO Y CALCULA EL
*                        PROXIMO ID A ASIGNAR EN CADA ALTA
* 08/11/13  RMV TCK-0324 SE AGREGAN LOS PARRAFOS 1220/1230/1240
*                        PARA CHEQUEAR EL FILE STATUS DE TARMAST
*                        DESPUES DE CADA WRITE/REWRITE/DELETE,
*                        IGUAL QUE YA SE HACIA EN LAS LECTURAS
*-------------------------------------------------------------

 ENVIRONMENT DIVISION.
*-------------------------------------------------------------
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
*-------------------------------------------------------------
 FILE-CONTROL.
*-------------
     SELECT NOVTAR            ASSIGN       TO NOVTAR
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-NOVTAR.

     SELECT TARMAST           ASSIGN       TO TARMAST
                             ORGANIZATION IS INDEXED
                             ACCESS MODE  IS DYNAMIC
                             RECORD KEY   IS REG-TARJETA-KEY-FD
                             ALTERNATE KEY   REG-TARJETA-KEY2-FD
                             FILE STATUS  IS FS-TARMAST.

     SELECT USRMAST           ASSIGN       TO USRMAST
                             ORGANIZATION IS INDEXED
                             ACCESS MODE  IS RANDOM
                             RECORD KEY   IS REG-USUARIO-KEY-FD
                             FILE STATUS  IS FS-USRMAST.

     SELECT LISTADO           ASSIGN       TO LISTADO
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-LISTADO.

 DATA DIVISION.
*-------------------------------------------------------------

 FILE SECTION.
*-------------

 FD  NOVTAR
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-NOVTAR-FD                 PIC  X(073).

 FD  TARMAST
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-TARMAST-FD                PIC  X(095).

 FD  USRMAST
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-USRMAST-FD                PIC  X(174).

 FD  LISTADO
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-LISTADO-FD                PIC  X(132).

 WORKING-STORAGE SECTION.
*-------------------------------------------------------------
 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'TARABMTJ'.

 77  FS-NOVTAR                     PIC  X(02) VALUE ' '.
     88 88-FS-NOVTAR-OK                       VALUE '00'.
     88 88-FS-NOVTAR-EOF                      VALUE '10'.

 77  FS-TARMAST                    PIC  X(02) VALUE ' '.
     88 88-FS-TARMAST-OK                      VALUE '00'.
     88 88-FS-TARMAST-EOF                     VALUE '10'.
     88 88-FS-TARMAST-DUPKEY                  VALUE '22'.
     88 88-FS-TARMAST-NOKEY                   VALUE '23'.

 77  FS-USRMAST                    PIC  X(02) VALUE ' '.
     88 88-FS-USRMAST-OK                      VALUE '00'.
     88 88-FS-USRMAST-NOKEY                   VALUE '23'.

 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
     88 88-FS-LISTADO-OK                      VALUE '00'.

 77  WS-NOV-ERROR                  PIC  X     VALUE 'N'.
     88 88-NOV-ERROR-SI                       VALUE 'S'.
     88 88-NOV-ERROR-NO                       VALUE 'N'.

 77  WS-LEIDOS-NOVTAR              PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ALTAS                 PIC S9(09) COMP VALUE 0.
 77  WS-CANT-BLOQUEOS              PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ACTIVACIONES          PIC S9(09) COMP VALUE 0.
 77  WS-CANT-BAJAS                 PIC S9(09) COMP VALUE 0.
 77  WS-CANT-SALDOS                PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ERRONEOS              PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ED                    PIC  ZZZ.ZZZ.ZZ9.

 77  WS-PARRAFO                    PIC  X(20) VALUE ' '.
 77  WS-MJE-ERROR                  PIC  X(50) VALUE ' '.
 77  WS-TAR-ID-ED                  PIC  ZZZZZZZZ9.
 77  WS-TAR-PROX-ID                PIC S9(09) COMP VALUE 0.

 01  WS-FECHA-PROCESO.
     05 WS-FEP-AAAA                PIC 9(04).
     05 WS-FEP-MM                  PIC 9(02).
     05 WS-FEP-DD                  PIC 9(02).
 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO
                                  PIC 9(08).

 01  WS-LINEA-DETALLE.
     05 WLD-ID                     PIC ZZZZZZZZ9.
     05 FILLER                     PIC X(01).
     05 WLD-COD                    PIC X(01).
     05 FILLER                     PIC X(01).
     05 WLD-NUMERO                 PIC X(16).
     05 FILLER                     PIC X(01).
     05 WLD-MENSAJE                PIC X(50).
     05 FILLER                     PIC X(53).
 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE
                                  PIC X(132).

*-----------------------------------------------
* DEFINICION DEL ARCHIVO DE NOVEDADES DE TARJETA
*-----------------------------------------------
 COPY WNOVTAR.

*------------------------------------
* DEFINICION DEL MAESTRO DE TARJETAS
*------------------------------------
 COPY WTARJETA.

*------------------------------------
* DEFINICION DEL MAESTRO DE USUARIOS
*------------------------------------
 COPY WUSUARIO.

*-----------------------------------------------------
* DEFINICION DE COPY WORKING DE LA RUTINA DE ENMASCAR.
*-----------------------------------------------------
 COPY WMASCA.

*---------------------------------------------------
* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
*---------------------------------------------------
 COPY WCANCELA.

 PROCEDURE DIVISION.
*-------------------

 0000-CUERPO-PRINCIPAL.
*----------------------

     PERFORM 1000-INICIO THRU 1000-EXIT.

     PERFORM 2000-PROCESO THRU 2000-EXIT
       UNTIL 88-FS-NOVTAR-EOF.

     PERFORM 3000-FINALIZO THRU 3000-EXIT.

     STOP RUN.

 1000-INICIO.
*------------

     INITIALIZE WCANCELA.
     MOVE CTE-PROGRAMA              TO WCANCELA-PROGRAMA.

     ACCEPT WS-FECHA-PROCESO-R FROM DATE YYYYMMDD.

     PERFORM 1010-ABRO-ARCHIVOS THRU 1010-EXIT.

     PERFORM 1020-BUSCO-PROXIMO-ID-TAR THRU 1020-EXIT.

     PERFORM 1100-READ-NOVTAR THRU 1100-EXIT.

 1000-EXIT.
     EXIT.

 1010-ABRO-ARCHIVOS.
*--------------------

     MOVE '1010-ABRO-ARCHIVOS'      TO WS-PARRAFO.

     OPEN INPUT  NOVTAR.
     IF NOT 88-FS-NOVTAR-OK
        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
        MOVE 'NOVTAR  '             TO WCANCELA-RECURSO
        MOVE 'OPEN INPUT'           TO WCANCELA-OPERACION
        MOVE FS-NOVTAR              TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     OPEN I-O    TARMAST.
     IF NOT 88-FS-TARMAST-OK
        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
        MOVE 'TARMAST '             TO WCANCELA-RECURSO
        MOVE 'OPEN I-O'             TO WCANCELA-OPERACION
        MOVE FS-TARMAST             TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     OPEN INPUT  USRMAST.
     IF NOT 88-FS-USRMAST-OK
        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
        MOVE 'USRMAST '             TO WCANCELA-RECURSO
        MOVE 'OPEN INPUT'           TO WCANCELA-OPERACION
        MOVE FS-USRMAST             TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     OPEN OUTPUT LISTADO.
     IF NOT 88-FS-LISTADO-OK
        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
        MOVE 'LISTADO '             TO WCANCELA-RECURSO
        MOVE 'OPEN OUTPUT'          TO WCANCELA-OPERACION
        MOVE FS-LISTADO             TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1010-EXIT.
     EXIT.

* 08/11/13 RMV TCK-0323 NUEVO PARRAFO: RECORRE TARMAST UNA VEZ AL
*                       INICIO PARA UBICAR EL PROXIMO TAR-ID A
*                       ASIGNAR EN LAS ALTAS DE ESTA CORRIDA.
 1020-BUSCO-PROXIMO-ID-TAR.
*-----------------------------
* TARMAST ESTA EN SECUENCIA ASCENDENTE POR TAR-ID (CLAVE
* PRIMARIA), ASI QUE EL MAYOR ID EXISTENTE ES EL ULTIMO QUE
* DEVUELVE EL RECORRIDO SECUENCIAL COMPLETO.

     MOVE '1020-BUSCO-PROX-ID'      TO WS-PARRAFO.

     MOVE ZERO                      TO WS-TAR-PROX-ID.
     MOVE LOW-VALUES                TO REG-TARJETA-KEY-FD.

     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.

     IF 88-FS-TARMAST-OK
         PERFORM 1025-LEO-SIGUIENTE-TAR THRU 1025-EXIT
            UNTIL 88-FS-TARMAST-EOF
     END-IF.

     ADD 1                           TO WS-TAR-PROX-ID.

 1020-EXIT.
     EXIT.

 1025-LEO-SIGUIENTE-TAR.
*---------------------------

     READ TARMAST NEXT INTO REG-TARJETA.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
              IF TAR-ID > WS-TAR-PROX-ID
                  MOVE TAR-ID         TO WS-TAR-PROX-ID
              END-IF
         WHEN 88-FS-TARMAST-EOF
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
              MOVE 'TARMAST '         TO WCANCELA-RECURSO
              MOVE 'READ NEXT'        TO WCANCELA-OPERACION
              MOVE FS-TARMAST         TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1025-EXIT.
     EXIT.

 1100-READ-NOVTAR.
*------------------

     MOVE '1100-READ-NOVTAR'        TO WS-PARRAFO.

     READ NOVTAR INTO REG-NOVTAR.

     EVALUATE TRUE
         WHEN 88-FS-NOVTAR-OK
              ADD 1                 TO WS-LEIDOS-NOVTAR
         WHEN 88-FS-NOVTAR-EOF
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
              MOVE 'NOVTAR  '       TO WCANCELA-RECURSO
              MOVE 'READ'           TO WCANCELA-OPERACION
              MOVE FS-NOVTAR        TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1100-EXIT.
     EXIT.

 1200-READ-TARJETA-POR-ID.
*--------------------------
* BUSCA LA TARJETA POR ID (NOV-TAR-ID). DEJA EL RESULTADO EN
* 88-FS-TARMAST-OK / 88-FS-TARMAST-NOKEY.

     MOVE '1200-READ-TARJETA-POR-ID' TO WS-PARRAFO.

     MOVE NOV-TAR-ID                TO TAR-ID.
     READ TARMAST INTO REG-TARJETA
          KEY IS REG-TARJETA-KEY-FD.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
         WHEN 88-FS-TARMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
              MOVE 'TARMAST '       TO WCANCELA-RECURSO
              MOVE 'READ KEY'       TO WCANCELA-OPERACION
              MOVE FS-TARMAST       TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1200-EXIT.
     EXIT.

 1210-READ-TARJETA-POR-NUMERO.
*-------------------------------
* BUSCA LA TARJETA POR NUMERO (NOV-TAR-NUMERO), CLAVE ALTERNA.

     MOVE '1210-READ-TARJETA-POR-NR' TO WS-PARRAFO.

     MOVE NOV-TAR-NUMERO            TO TAR-NUMERO.
     READ TARMAST INTO REG-TARJETA
          KEY IS REG-TARJETA-KEY2-FD.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
         WHEN 88-FS-TARMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
              MOVE 'TARMAST '       TO WCANCELA-RECURSO
              MOVE 'READ KEY2'      TO WCANCELA-OPERACION
              MOVE FS-TARMAST       TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1210-EXIT.
     EXIT.

* 08/11/13 RMV TCK-0324 NUEVOS PARRAFOS DE GRABACION CON CHEQUEO
*                       DE FILE STATUS, IGUAL QUE LOS DE LECTURA
*                       (ANTES EL WRITE/REWRITE/DELETE DE TARMAST
*                       NO CHEQUEABA EL RESULTADO DE LA OPERACION)
 1220-WRITE-TARMAST.
*-----------------------
* GRABA EL ALTA DE TARJETA. SI LA CLAVE YA EXISTE (DUPKEY) SE
* RECHAZA LA NOVEDAD; CUALQUIER OTRO ERROR ABORTA EL PROCESO.

     MOVE '1220-WRITE-TARMAST'      TO WS-PARRAFO.

     WRITE REG-TARMAST-FD FROM REG-TARJETA.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
              ADD 1                  TO WS-TAR-PROX-ID
              ADD 1                  TO WS-CANT-ALTAS
         WHEN 88-FS-TARMAST-DUPKEY
              SET 88-NOV-ERROR-SI    TO TRUE
              MOVE 'CLAVE DE TARJETA DUPLICADA AL GRABAR'
                TO WS-MJE-ERROR
         WHEN OTHER
              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
              MOVE 'TARMAST '        TO WCANCELA-RECURSO
              MOVE 'WRITE'           TO WCANCELA-OPERACION
              MOVE FS-TARMAST        TO WCANCELA-CODRET
              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1220-EXIT.
     EXIT.

 1230-REWRITE-TARMAST.
*-------------------------
* REGRABA UNA TARJETA YA LEIDA (BLOQUEO/ACTIVACION/SALDO). EL
* REGISTRO YA FUE LEIDO POR CLAVE, ASI QUE UN NOKEY/DUPKEY ACA
* ES UNA CONDICION ANORMAL Y SE CANCELA EL PROCESO.

     MOVE '1230-REWRITE-TARMAST'    TO WS-PARRAFO.

     REWRITE REG-TARMAST-FD FROM REG-TARJETA.

     IF NOT 88-FS-TARMAST-OK
         MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
         MOVE 'TARMAST '             TO WCANCELA-RECURSO
         MOVE 'REWRITE'              TO WCANCELA-OPERACION
         MOVE FS-TARMAST             TO WCANCELA-CODRET
         MOVE 'ERROR EN REWRITE'     TO WCANCELA-MENSAJE
         PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1230-EXIT.
     EXIT.

 1240-DELETE-TARMAST.
*------------------------
* BAJA FISICA DE TARJETA. EL REGISTRO YA FUE LEIDO POR CLAVE,
* ASI QUE UN NOKEY ACA ES UNA CONDICION ANORMAL Y SE CANCELA.

     MOVE '1240-DELETE-TARMAST'     TO WS-PARRAFO.

     DELETE TARMAST RECORD.

     IF NOT 88-FS-TARMAST-OK
         MOVE WS-PARRAFO             TO WCANCELA-PARRAFO
         MOVE 'TARMAST '             TO WCANCELA-RECURSO
         MOVE 'DELETE'               TO WCANCELA-OPERACION
         MOVE FS-TARMAST             TO WCANCELA-CODRET
         MOVE 'ERROR EN DELETE'      TO WCANCELA-MENSAJE
         PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1240-EXIT.
     EXIT.

 1300-READ-USUARIO.
*--------------------
* BUSCA EL PROPIETARIO EN EL MAESTRO DE USUARIOS.

     MOVE '1300-READ-USUARIO'       TO WS-PARRAFO.

     MOVE NOV-TAR-USR-ID            TO USR-ID.
     READ USRMAST INTO REG-USUARIO
          KEY IS REG-USUARIO-KEY-FD.

     EVALUATE TRUE
         WHEN 88-FS-USRMAST-OK
         WHEN 88-FS-USRMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
              MOVE 'USRMAST '       TO WCANCELA-RECURSO
              MOVE 'READ KEY'       TO WCANCELA-OPERACION
              MOVE FS-USRMAST       TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1300-EXIT.
     EXIT.

 2000-PROCESO.
*---------------

     PERFORM 2010-VALIDO-NOVEDAD THRU 2010-EXIT.

     IF 88-NOV-ERROR-NO
        PERFORM 2020-ACTUALIZO-TARJETAS THRU 2020-EXIT
     ELSE
        ADD 1                      TO WS-CANT-ERRONEOS
     END-IF.

     PERFORM 2900-IMPRIMO-DETALLE THRU 2900-EXIT.

     PERFORM 1100-READ-NOVTAR THRU 1100-EXIT.

 2000-EXIT.
     EXIT.

 2010-VALIDO-NOVEDAD.
*----------------------
* VALIDACION ESTRUCTURAL DE LA NOVEDAD (COD. NOVEDAD, DATOS
* OBLIGATORIOS SEGUN EL TIPO). LA VALIDACION DE NEGOCIO
* PROPIA DE CADA OPERACION SE HACE EN SU PROPIO PARRAFO.

     SET  88-NOV-ERROR-NO           TO TRUE.
     MOVE SPACES                    TO WS-MJE-ERROR.

     EVALUATE TRUE
         WHEN 88-NOV-TAR-ES-ALTA
         WHEN 88-NOV-TAR-ES-BLOQUEO
         WHEN 88-NOV-TAR-ES-ACTIVAR
         WHEN 88-NOV-TAR-ES-BAJA
         WHEN 88-NOV-TAR-ES-BLOQ-PROPIO
         WHEN 88-NOV-TAR-ES-SALDO
              CONTINUE
         WHEN OTHER
              SET 88-NOV-ERROR-SI   TO TRUE
              MOVE 'COD. NOVEDAD INVALIDO (A,B,V,F,P,S)'
                TO WS-MJE-ERROR
     END-EVALUATE.

     IF 88-NOV-ERROR-NO
     AND 88-NOV-TAR-ES-ALTA
         IF NOV-TAR-NUMERO NOT NUMERIC
         OR NOV-TAR-NUMERO = SPACES
             SET 88-NOV-ERROR-SI    TO TRUE
             MOVE 'NUMERO DE TARJETA DEBE SER 16 DIGITOS'
               TO WS-MJE-ERROR
         END-IF
     END-IF.

     IF 88-NOV-ERROR-NO
     AND 88-NOV-TAR-ES-ALTA
     AND NOV-TAR-VENCIMIENTO = ZERO
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'DEBE INFORMAR FECHA DE VENCIMIENTO'
           TO WS-MJE-ERROR
     END-IF.

     IF 88-NOV-ERROR-NO
     AND 88-NOV-TAR-ES-ALTA
     AND NOV-TAR-VENCIMIENTO < WS-FECHA-PROCESO-R
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'VENCIMIENTO ANTERIOR A LA FECHA DE PROCESO'
           TO WS-MJE-ERROR
     END-IF.

     IF 88-NOV-ERROR-NO
     AND 88-NOV-TAR-ES-SALDO
     AND NOV-TAR-SALDO < 0
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'EL SALDO A FIJAR NO PUEDE SER NEGATIVO'
           TO WS-MJE-ERROR
     END-IF.

 2010-EXIT.
     EXIT.

 2020-ACTUALIZO-TARJETAS.
*---------------------------

     EVALUATE TRUE
         WHEN 88-NOV-TAR-ES-ALTA
              PERFORM 2030-ALTA-TARJETA THRU 2030-EXIT
         WHEN 88-NOV-TAR-ES-BLOQUEO
              PERFORM 2040-BLOQUEO-TARJETA THRU 2040-EXIT
         WHEN 88-NOV-TAR-ES-BLOQ-PROPIO
              PERFORM 2045-BLOQUEO-PROPIA-TARJETA
                THRU 2045-EXIT
         WHEN 88-NOV-TAR-ES-ACTIVAR
              PERFORM 2050-ACTIVAR-TARJETA THRU 2050-EXIT
         WHEN 88-NOV-TAR-ES-BAJA
              PERFORM 2060-BAJA-TARJETA THRU 2060-EXIT
         WHEN 88-NOV-TAR-ES-SALDO
              PERFORM 2070-FIJAR-SALDO-TARJETA THRU 2070-EXIT
     END-EVALUATE.

 2020-EXIT.
     EXIT.

 2030-ALTA-TARJETA.
*---------------------
* VALIDA PROPIETARIO Y UNICIDAD DEL NUMERO, ENMASCARA Y DA
* DE ALTA LA TARJETA CON SALDO 0 Y ESTADO ACTIVE.

     PERFORM 2031-VALIDO-PROPIETARIO THRU 2031-EXIT.

     IF 88-NOV-ERROR-NO
         PERFORM 2032-VALIDO-NUMERO-UNICO THRU 2032-EXIT
     END-IF.

     IF 88-NOV-ERROR-NO
         INITIALIZE REG-TARJETA
         MOVE WS-TAR-PROX-ID        TO TAR-ID
         MOVE NOV-TAR-NUMERO        TO TAR-NUMERO
         MOVE NOV-TAR-VENCIMIENTO   TO TAR-VENCIMIENTO-R
         MOVE NOV-TAR-USR-ID        TO TAR-USR-ID
         MOVE ZERO                  TO TAR-SALDO
         SET 88-TAR-ACTIVA          TO TRUE

         INITIALIZE WMASCA
         MOVE NOV-TAR-NUMERO        TO WMASCA-NUMERO
         CALL 'TARMASCA' USING WMASCA
         IF 88-WMASCA-RC-OK
             MOVE WMASCA-ENMASCARADO TO TAR-ENMASCARADO
         ELSE
             MOVE SPACES            TO TAR-ENMASCARADO
         END-IF

         MOVE TAR-ID                TO REG-TARJETA-KEY-FD

         PERFORM 1220-WRITE-TARMAST THRU 1220-EXIT
     END-IF.

 2030-EXIT.
     EXIT.

 2031-VALIDO-PROPIETARIO.
*---------------------------

     PERFORM 1300-READ-USUARIO THRU 1300-EXIT.

     IF 88-FS-USRMAST-NOKEY
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'USUARIO PROPIETARIO INEXISTENTE'
           TO WS-MJE-ERROR
     END-IF.

 2031-EXIT.
     EXIT.

 2032-VALIDO-NUMERO-UNICO.
*----------------------------

     PERFORM 1210-READ-TARJETA-POR-NUMERO THRU 1210-EXIT.

     IF 88-FS-TARMAST-OK
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'NUMERO DE TARJETA YA EXISTE'
           TO WS-MJE-ERROR
     END-IF.

 2032-EXIT.
     EXIT.

 2040-BLOQUEO-TARJETA.
*------------------------

     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.

     IF 88-FS-TARMAST-NOKEY
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'BLOQUEO DE TARJETA INEXISTENTE'
           TO WS-MJE-ERROR
     ELSE
         SET 88-TAR-BLOQUEADA       TO TRUE
         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT
         ADD 1                      TO WS-CANT-BLOQUEOS
     END-IF.

 2040-EXIT.
     EXIT.

 2045-BLOQUEO-PROPIA-TARJETA.
*-------------------------------
* IGUAL AL BLOQUEO NORMAL, PERO VALIDANDO QUE LA TARJETA
* PERTENEZCA AL USUARIO QUE PIDE EL BLOQUEO.

     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.

     IF 88-FS-TARMAST-NOKEY
     OR TAR-USR-ID NOT = NOV-TAR-USR-ID
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'TARJETA INEXISTENTE O DE OTRO USUARIO'
           TO WS-MJE-ERROR
     ELSE
         SET 88-TAR-BLOQUEADA       TO TRUE
         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT
         ADD 1                      TO WS-CANT-BLOQUEOS
     END-IF.

 2045-EXIT.
     EXIT.

 2050-ACTIVAR-TARJETA.
*------------------------

     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.

     IF 88-FS-TARMAST-NOKEY
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'ACTIVACION DE TARJETA INEXISTENTE'
           TO WS-MJE-ERROR
     ELSE
         SET 88-TAR-ACTIVA          TO TRUE
         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT
         ADD 1                      TO WS-CANT-ACTIVACIONES
     END-IF.

 2050-EXIT.
     EXIT.

 2060-BAJA-TARJETA.
*---------------------

     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.

     IF 88-FS-TARMAST-NOKEY
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'BAJA DE TARJETA INEXISTENTE'
           TO WS-MJE-ERROR
     ELSE
         PERFORM 1240-DELETE-TARMAST THRU 1240-EXIT
         ADD 1                      TO WS-CANT-BAJAS
     END-IF.

 2060-EXIT.
     EXIT.

 2070-FIJAR-SALDO-TARJETA.
*----------------------------
* FIJA EL SALDO POR ID O POR NUMERO SEGUN NOV-TAR-POR-NUMERO.

     IF 88-NOV-TAR-POR-NUMERO-SI
         PERFORM 1210-READ-TARJETA-POR-NUMERO THRU 1210-EXIT
     ELSE
         PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT
     END-IF.

     IF 88-FS-TARMAST-NOKEY
         SET 88-NOV-ERROR-SI        TO TRUE
         MOVE 'FIJAR SALDO DE TARJETA INEXISTENTE'
           TO WS-MJE-ERROR
     ELSE
         MOVE NOV-TAR-SALDO         TO TAR-SALDO
         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT
         ADD 1                      TO WS-CANT-SALDOS
     END-IF.

 2070-EXIT.
     EXIT.

 2900-IMPRIMO-DETALLE.
*------------------------

     MOVE SPACES                    TO WS-LINEA-DETALLE.

     IF NOV-TAR-ID NUMERIC
         MOVE NOV-TAR-ID             TO WLD-ID
     END-IF.
     MOVE NOV-TAR-CODIGO             TO WLD-COD.
     MOVE NOV-TAR-NUMERO             TO WLD-NUMERO.

     IF 88-NOV-ERROR-SI
         MOVE WS-MJE-ERROR           TO WLD-MENSAJE
     ELSE
         EVALUATE TRUE
             WHEN 88-NOV-TAR-ES-ALTA
                  MOVE 'ALTA DE TARJETA EFECTUADA' TO
                       WLD-MENSAJE
             WHEN 88-NOV-TAR-ES-BLOQUEO
             WHEN 88-NOV-TAR-ES-BLOQ-PROPIO
                  MOVE 'BLOQUEO EFECTUADO'  TO WLD-MENSAJE
             WHEN 88-NOV-TAR-ES-ACTIVAR
                  MOVE 'ACTIVACION EFECTUADA' TO WLD-MENSAJE
             WHEN 88-NOV-TAR-ES-BAJA
                  MOVE 'BAJA EFECTUADA'     TO WLD-MENSAJE
             WHEN 88-NOV-TAR-ES-SALDO
                  MOVE 'SALDO FIJADO'       TO WLD-MENSAJE
         END-EVALUATE
     END-IF.

     WRITE REG-LISTADO-FD FROM WS-LINEA-DETALLE-R.

 2900-EXIT.
     EXIT.

 3000-FINALIZO.
*-----------------

     PERFORM 3010-TOTALES-CONTROL THRU 3010-EXIT.

     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.

 3000-EXIT.
     EXIT.

 3010-TOTALES-CONTROL.
*------------------------

     DISPLAY ' '.
     DISPLAY '*** TARABMTJ - TOTALES DE CONTROL ***'.
     MOVE WS-LEIDOS-NOVTAR          TO WS-CANT-ED.
     DISPLAY 'NOVEDADES LEIDAS      : ' WS-CANT-ED.
     MOVE WS-CANT-ALTAS             TO WS-CANT-ED.
     DISPLAY 'ALTAS                 : ' WS-CANT-ED.
     MOVE WS-CANT-BLOQUEOS          TO WS-CANT-ED.
     DISPLAY 'BLOQUEOS              : ' WS-CANT-ED.
     MOVE WS-CANT-ACTIVACIONES      TO WS-CANT-ED.
     DISPLAY 'ACTIVACIONES          : ' WS-CANT-ED.
     MOVE WS-CANT-BAJAS             TO WS-CANT-ED.
     DISPLAY 'BAJAS                 : ' WS-CANT-ED.
     MOVE WS-CANT-SALDOS            TO WS-CANT-ED.
     DISPLAY 'SALDOS FIJADOS        : ' WS-CANT-ED.
     MOVE WS-CANT-ERRONEOS          TO WS-CANT-ED.
     DISPLAY 'NOVEDADES RECHAZADAS  : ' WS-CANT-ED.

 3010-EXIT.
     EXIT.

 3020-CIERRO-ARCHIVOS.
*------------------------

     CLOSE NOVTAR TARMAST USRMAST LISTADO.

 3020-EXIT.
     EXIT.

 9999-CANCELO.
*----------------

     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.

     CALL 'TARCANCE' USING WCANCELA.

     STOP RUN.

 9999-EXIT.
     EXIT.

 END PROGRAM TARABMTJ.
