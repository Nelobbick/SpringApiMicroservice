*----------------------------------------------------------------
* COPY DE REGISTRO DEL MAESTRO DE TARJETAS (TARMAST)
* USADA POR TARBATCH, TARABMTJ Y TARLISTA.
*----------------------------------------------------------------
* UNA TARJETA PERTENECE A UN UNICO USUARIO (TAR-USR-ID) Y TIENE
* NUMERO DE TARJETA UNICO EN TODO EL MAESTRO (TAR-NUMERO).
*----------------------------------------------------------------
* 2011-06-02 EPA TCK-0210 VERSION INICIAL DEL MAESTRO DE TARJETAS
* 2011-09-19 EPA TCK-0233 SE AGREGA TAR-ENMASCARADO SEPARADO DEL
*                         NUMERO REAL DE TARJETA
* 1998-12-03 EPA TCK-0071 REVISION Y2K - TAR-VENCIMIENTO PASA A
*                         AAAAMMDD (ANTES AAMMDD) EN TODO EL LOTE
* 2001-02-27 RMV TCK-0092 SE AGREGA 88-TAR-VENCIDA PARA EL BARRI-
*                         DO NOCTURNO DE VENCIMIENTOS (TARBATCH)
*----------------------------------------------------------------
 01  REG-TARJETA.
     05 REG-TARJETA-KEY-FD.
         10 TAR-ID                 PIC 9(09).
     05 REG-TARJETA-KEY2-FD.
         10 TAR-NUMERO             PIC X(16).
     05 TAR-ENMASCARADO            PIC X(16).
     05 TAR-VENCIMIENTO.
         10 TAR-VTO-AAAA           PIC 9(04).
         10 TAR-VTO-MM             PIC 9(02).
         10 TAR-VTO-DD             PIC 9(02).
     05 TAR-VENCIMIENTO-R REDEFINES TAR-VENCIMIENTO
                                PIC 9(08).
     05 TAR-SALDO                  PIC S9(17)V99.
     05 TAR-ESTADO                 PIC X(10).
         88 88-TAR-ACTIVA               VALUE 'ACTIVE'.
         88 88-TAR-BLOQUEADA            VALUE 'BLOCKED'.
         88 88-TAR-VENCIDA              VALUE 'EXPIRED'.
     05 TAR-USR-ID                 PIC 9(09).
     05 FILLER                     PIC X(08).
