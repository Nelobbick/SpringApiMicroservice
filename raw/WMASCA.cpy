*----------------------------------------------------------------
* COPY DE AREA DE COMUNICACION CON LA RUTINA DE ENMASCARADO DE
* NUMERO DE TARJETA (TARMASCA) - REEMPLAZA AL VIEJO WCALCLEN
* PARA ESTE SISTEMA (LA LONGITUD YA NO INTERESA, INTERESA EL
* NUMERO ENMASCARADO).
*----------------------------------------------------------------
* 2011-09-19 EPA TCK-0233 VERSION INICIAL
*----------------------------------------------------------------
 01  WMASCA.
     05 WMASCA-ENTRADA.
         10 WMASCA-NUMERO          PIC X(16).
     05 WMASCA-SALIDA.
         10 WMASCA-ENMASCARADO     PIC X(16).
         10 WMASCA-RC              PIC X(02).
             88 88-WMASCA-RC-OK           VALUE '00'.
             88 88-WMASCA-RC-CORTO        VALUE '90'.
         10 WMASCA-MSG             PIC X(50).
     05 FILLER                     PIC X(10).
