*----------------------------------------------------------------
* COPY DE REGISTRO DE NOVEDADES DE USUARIOS (USRNOV) - ENTRADA
* DEL PROGRAMA TARABMUS (ALTA POR ADMIN, AUTORREGISTRO,
* MODIFICACION Y BAJA).
*----------------------------------------------------------------
* COD. NOVEDAD:  A = ALTA DE USUARIO (POR ADMINISTRADOR)
*                R = AUTORREGISTRO DE USUARIO (ROL FORZADO USER)
*                M = MODIFICACION DE USUARIO
*                F = BAJA DE USUARIO
*----------------------------------------------------------------
* 2011-06-10 EPA TCK-0213 VERSION INICIAL (A, M, F)
* 2012-07-21 EPA TCK-0271 SE AGREGA COD. R (AUTORREGISTRO)
*----------------------------------------------------------------
 01  REG-NOVUSR.
     05 NOV-USR-CODIGO             PIC X(01).
         88 88-NOV-USR-ES-ALTA          VALUE 'A'.
         88 88-NOV-USR-ES-REGISTRO      VALUE 'R'.
         88 88-NOV-USR-ES-MODIF         VALUE 'M'.
         88 88-NOV-USR-ES-BAJA          VALUE 'F'.
     05 NOV-USR-ID                 PIC 9(09).
     05 NOV-USR-USERNAME           PIC X(50).
     05 NOV-USR-CLAVE              PIC X(100).
     05 NOV-USR-ROL                PIC X(10).
     05 FILLER                     PIC X(10).
