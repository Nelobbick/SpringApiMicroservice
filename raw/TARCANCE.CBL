 IDENTIFICATION DIVISION.
*-----------------------
 PROGRAM-ID.   TARCANCE.
 AUTHOR.       EDUARDO PALMEYRO.
 INSTALLATION. EDUSAM.
 DATE-WRITTEN. 06/02/11.
 DATE-COMPILED.
 SECURITY.     ESTE PROGRAMA ES DE USO INTERNO DEL SISTEMA
               DE TARJETAS - NO EXPONER A USUARIOS FINALES.
*-----------------------------------------------------------
* RUTINA DE CANCELACION CONTROLADA DEL SISTEMA DE TARJETAS.
* LA CALLEA CUALQUIER PROGRAMA DEL LOTE (TARBATCH, TARABMTJ,
* TARABMUS, TARLISTA) CUANDO UNA OPERACION DE E/S DEVUELVE
* UN FILE STATUS NO CONTEMPLADO COMO NORMAL. TRADUCE EL
* CODIGO DE RETORNO A UN MENSAJE Y TERMINA EL PROGRAMA.
*-----------------------------------------------------------
* REGISTRO DE MODIFICACIONES
*-----------------------------------------------------------
* 06/02/11  EPA TCK-0100 VERSION INICIAL, TOMADA DE LA
*                        RUTINA GENERICA CANCELA DEL AREA
* 14/09/11  EPA TCK-0234 SE AGREGA MENSAJE PARA STATUS 22/23
*                        (CLAVE DUPLICADA / CLAVE INEXIST.)
*                        USADOS POR LOS MAESTROS DE TARJETAS
*                        Y USUARIOS (ACCESO INDEXADO)
* 03/12/98  EPA TCK-0071 REVISION Y2K DEL SISTEMA COMPLETO -
*                        SIN CAMBIOS EN ESTA RUTINA (NO USA
*                        FECHAS DE 2 DIGITOS)
* 11/03/13  RMV TCK-0301 SE AGREGA CONTADOR DE CANCELACIONES
*                        DEL TURNO PARA LA CONSOLA DE OPERA-
*                        CION (WS-TARCANCE-CANT-CANC)
* 27/02/01  RMV TCK-0092 REVISION DE MENSAJES DE E/S DE LOS
*                        MAESTROS DE TARJETAS Y USUARIOS
*-----------------------------------------------------------

 ENVIRONMENT DIVISION.
*-----------------------------------------------------------
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 DATA DIVISION.
*-----------------------------------------------------------

 WORKING-STORAGE SECTION.
*-----------------------------------------------------------
 01  WS-TARCANCE-AREA.
     05 WS-TARCANCE-CANT-CANC      PIC S9(04)   COMP
                                    VALUE +0.
     05 WS-TARCANCE-MSG-EXTENDIDO  PIC X(50) VALUE SPACES.
     05 FILLER                     PIC X(10) VALUE SPACES.

 01  WS-FECHA-PROCESO              PIC 9(08)    VALUE ZERO.
 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
     05 WS-FEC-AAAA                PIC 9(04).
     05 WS-FEC-MM                  PIC 9(02).
     05 WS-FEC-DD                  PIC 9(02).

 01  WS-HORA-PROCESO                PIC 9(08)   VALUE ZERO.
 01  WS-HORA-PROCESO-R REDEFINES WS-HORA-PROCESO.
     05 WS-HOR-HH                  PIC 9(02).
     05 WS-HOR-MM                  PIC 9(02).
     05 WS-HOR-SS                  PIC 9(02).
     05 WS-HOR-CC                  PIC 9(02).

 01  WS-TARCANCE-LINEA-CONSOLA.
     05 FILLER                     PIC X(20)    VALUE
        '*** TARCANCE ***   '.
     05 WS-TCL-PROGRAMA            PIC X(20).
     05 FILLER                     PIC X(01)    VALUE SPACE.
     05 WS-TCL-CODRET              PIC X(10).
     05 FILLER                     PIC X(35) VALUE SPACES.

 01  WS-TARCANCE-LINEA-CONSOLA-R REDEFINES
                                  WS-TARCANCE-LINEA-CONSOLA.
     05 WS-TCLR-TODO                PIC X(86).

*-----------------------------------------------------------
 LINKAGE SECTION.
*-----------------------------------------------------------
* COPY DE AREA DE COMUNICACION CON ESTA RUTINA

 COPY WCANCELA.

*-----------------------------------------------------------
 PROCEDURE DIVISION USING WCANCELA.
*-----------------------------------------------------------

 0000-CUERPO-PRINCIPAL SECTION.
*-----------------------------

     PERFORM 1000-TRADUZCO-CODRET THRU 1000-EXIT.

     ADD 1 TO WS-TARCANCE-CANT-CANC.

     PERFORM 2000-INFORMO-CONSOLA THRU 2000-EXIT.

     GOBACK.

 1000-TRADUZCO-CODRET SECTION.
*-----------------------------
* TRADUCE EL FILE STATUS RECIBIDO EN WCANCELA-CODRET A UN
* TEXTO ENTENDIBLE PARA EL OPERADOR DE TURNO.

     EVALUATE WCANCELA-CODRET (1:2)
         WHEN '00' MOVE 'OPERACION CORRECTA'      TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '02' MOVE 'CLAVE ALTERNA DUPLICADA' TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '04' MOVE 'LONGITUD DE REGISTRO INCOMPLETA'
                              TO WS-TARCANCE-MSG-EXTENDIDO
         WHEN '10' MOVE 'FIN DE ARCHIVO'          TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '21' MOVE 'CLAVE FUERA DE SECUENCIA' TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '22' MOVE 'CLAVE DUPLICADA (ALTA REPETIDA)'
                              TO WS-TARCANCE-MSG-EXTENDIDO
         WHEN '23' MOVE 'CLAVE INEXISTENTE (NO ENCONTRADO)'
                              TO WS-TARCANCE-MSG-EXTENDIDO
         WHEN '30' MOVE 'ERROR PERMANENTE DE E/S'  TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO'    TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '37' MOVE 'PERMISO DENEGADO'         TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '41' MOVE 'ARCHIVO YA ABIERTO'       TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '42' MOVE 'ARCHIVO NO ABIERTO'       TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '43' MOVE 'REWRITE SIN READ PREVIO'  TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '46' MOVE 'ERROR DE LECTURA'         TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '51' MOVE 'REGISTRO BLOQUEADO'       TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE'    TO
                                 WS-TARCANCE-MSG-EXTENDIDO
         WHEN OTHER
             MOVE 'CODIGO DE RETORNO NO CATALOGADO' TO
                                 WS-TARCANCE-MSG-EXTENDIDO
     END-EVALUATE.

 1000-EXIT.
     EXIT.

 2000-INFORMO-CONSOLA SECTION.
*-----------------------------

     DISPLAY ' '.
     DISPLAY '****************************************'.
     DISPLAY '***  TARCANCE - CANCELACION DE LOTE   ***'.
     DISPLAY '****************************************'.
     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
     DISPLAY '* DETALLE      : ' WS-TARCANCE-MSG-EXTENDIDO.
     DISPLAY '* CANCELACIONES DEL TURNO: '
              WS-TARCANCE-CANT-CANC.
     DISPLAY '****************************************'.
     DISPLAY '*      SE CANCELA EL PROCESO           *'.
     DISPLAY '****************************************'.

 2000-EXIT.
     EXIT.

 END PROGRAM TARCANCE.
