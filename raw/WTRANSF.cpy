*----------------------------------------------------------------
* COPY DE REGISTRO DE SOLICITUDES DE TRANSFERENCIA (TRFREQ)
* USADA POR TARBATCH (LOTE NOCTURNO - PASO 2, POSTEO).
*----------------------------------------------------------------
* CADA REGISTRO PIDE MOVER TRF-IMPORTE DE LA TARJETA ORIGEN A LA
* TARJETA DESTINO, AMBAS DEL MISMO TRF-USR-ID.
*----------------------------------------------------------------
* 2012-01-16 EPA TCK-0250 VERSION INICIAL
* 1999-02-08 EPA TCK-0074 REVISION Y2K - SIN CAMBIOS (NO TIENE
*                         FECHAS)
*----------------------------------------------------------------
 01  REG-TRANSFERENCIA.
     05 TRF-USR-ID                 PIC 9(09).
     05 TRF-TAR-ID-ORIGEN          PIC 9(09).
     05 TRF-TAR-ID-DESTINO         PIC 9(09).
     05 TRF-IMPORTE                PIC S9(15)V99.
     05 FILLER                     PIC X(01).
