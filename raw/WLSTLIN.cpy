*----------------------------------------------------------------
* COPY DE LINEA DE IMPRESION DEL LISTADO DE CONSULTAS (TARLISTA).
* ESTILO POSICIONAL (CAMPOS P-nnn), TITULOS CON HOJA/FECHA/HORA
* IGUAL QUE EL VIEJO LSTCLIEN, CON REDEFINES DE DETALLE PARA
* TARJETA, SALDO DE USUARIO Y RENGLON DE ERROR DEL PEDIDO.
*----------------------------------------------------------------
* 2013-05-06 RMV TCK-0310 VERSION INICIAL
*----------------------------------------------------------------
 01  LINEA-CONSULTA                PIC X(132).

 01  LINEA-TITULO-1 REDEFINES LINEA-CONSULTA.
     05 P1                        PIC X(01).
     05 P2                        PIC X(06)     VALUE 'FECHA:'.
     05 P8                        PIC X(01).
     05 P9                        PIC 99.
     05 P11                       PIC X(01)     VALUE '/'.
     05 P12                       PIC 99.
     05 P14                       PIC X(01)     VALUE '/'.
     05 P15                       PIC 9(04).
     05 FILLER                    PIC X(24).
     05 P43                       PIC X(28)     VALUE
        'LISTADO DE TARJETAS Y SALDOS'.
     05 FILLER                    PIC X(27).
     05 P98                       PIC X(05)     VALUE 'HOJA:'.
     05 P103                      PIC ZZ.ZZZ.
     05 FILLER                    PIC X(24).

 01  LINEA-TITULO-2 REDEFINES LINEA-CONSULTA.
     05 P1H                       PIC X(01).
     05 P2H                       PIC X(05)     VALUE 'HORA:'.
     05 P7H                       PIC 99.
     05 P9H                       PIC X(01)     VALUE ':'.
     05 P10H                      PIC 99.
     05 P12H                      PIC X(01)     VALUE ':'.
     05 P13H                      PIC 99.
     05 FILLER                    PIC X(118).

 01  LINEA-TITULO-4 REDEFINES LINEA-CONSULTA.
     05 P1E                       PIC X(01).
     05 P2E                       PIC X(10)  VALUE 'ID TARJETA'.
     05 P12E                      PIC X(01).
     05 P13E                      PIC X(16)     VALUE 'NUMERO'.
     05 P29E                      PIC X(01).
     05 P30E                      PIC X(11)  VALUE 'VENCIMIENTO'.
     05 P41E                      PIC X(01).
     05 P42E                      PIC X(15)     VALUE 'SALDO'.
     05 P57E                      PIC X(01).
     05 P58E                      PIC X(07)     VALUE 'ESTADO'.
     05 P65E                      PIC X(01).
     05 P66E                      PIC X(10)  VALUE 'ID USUARIO'.
     05 FILLER                    PIC X(57).

 01  LINEA-TITULO-5 REDEFINES LINEA-CONSULTA.
     05 P1R                       PIC X(01).
     05 P2R                       PIC X(74).
     05 FILLER                    PIC X(57).

 01  LINEA-TARJETA REDEFINES LINEA-CONSULTA.
     05 P1T                       PIC X(01).
     05 P2T-ID                    PIC ZZZZZZZZ9.
     05 P11T                      PIC X(01).
     05 P12T-NUMERO               PIC X(16).
     05 P28T                      PIC X(01).
     05 P29T-VENCIMIENTO          PIC 9(08).
     05 P37T                      PIC X(01).
     05 P38T-SALDO                PIC Z(16)9.99CR.
     05 P58T                      PIC X(01).
     05 P59T-ESTADO               PIC X(10).
     05 P69T                      PIC X(01).
     05 P70T-USR-ID               PIC ZZZZZZZZ9.
     05 FILLER                    PIC X(52).

 01  LINEA-SALDO-USUARIO REDEFINES LINEA-CONSULTA.
     05 P1S                       PIC X(01).
     05 P2S                       PIC X(14)     VALUE
        'SALDO USUARIO '.
     05 P16S-USR-ID                PIC ZZZZZZZZ9.
     05 P25S                      PIC X(09)     VALUE ' - TOTAL '.
     05 P34S-TOTAL                PIC Z(16)9.99CR.
     05 FILLER                    PIC X(77).

 01  LINEA-ERROR-PEDIDO REDEFINES LINEA-CONSULTA.
     05 P1P                       PIC X(01).
     05 P2P                       PIC X(15)     VALUE
        'PEDIDO INVALIDO'.
     05 P17P                      PIC X(01).
     05 P18P-TIPO                 PIC X(01).
     05 P19P                      PIC X(01).
     05 P20P-MENSAJE              PIC X(60).
     05 FILLER                    PIC X(53).
