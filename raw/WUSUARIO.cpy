*----------------------------------------------------------------
* COPY DE REGISTRO DEL MAESTRO DE USUARIOS (USRMAST)
* USADA POR TARABMUS Y TARLISTA.
*----------------------------------------------------------------
* USR-USERNAME ES UNICO EN TODO EL MAESTRO. USR-CLAVE SE GUARDA
* TAL CUAL SE RECIBE (EL CIFRADO DE CLAVES QUEDA FUERA DE ESTE
* LOTE - LO RESUELVE EL SISTEMA ON-LINE).
*----------------------------------------------------------------
* 2011-06-02 EPA TCK-0211 VERSION INICIAL DEL MAESTRO DE USUARIOS
* 1998-11-20 EPA TCK-0070 REVISION Y2K DEL LOTE - SIN CAMBIOS EN
*                         ESTE COPY (NO TIENE FECHAS DE 2 DIGITOS)
* 2013-03-11 RMV TCK-0301 SE AGREGA 88-USR-ROL-ADMIN/USUARIO
*----------------------------------------------------------------
 01  REG-USUARIO.
     05 REG-USUARIO-KEY-FD.
         10 USR-ID                 PIC 9(09).
     05 REG-USUARIO-KEY2-FD.
         10 USR-USERNAME           PIC X(50).
     05 USR-CLAVE                  PIC X(100).
     05 USR-ROL                    PIC X(10).
         88 88-USR-ROL-ADMIN            VALUE 'ROLE_ADMIN'.
         88 88-USR-ROL-USUARIO          VALUE 'ROLE_USER'.
     05 FILLER                     PIC X(05).
