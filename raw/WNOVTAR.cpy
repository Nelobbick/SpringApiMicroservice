*----------------------------------------------------------------
* COPY DE REGISTRO DE NOVEDADES DE TARJETAS (TARNOV) - ENTRADA
* DEL PROGRAMA TARABMTJ (ALTA, BLOQUEO, ACTIVACION, BAJA,
* BLOQUEO PROPIO Y FIJACION DE SALDO).
*----------------------------------------------------------------
* COD. NOVEDAD:  A = ALTA DE TARJETA
*                B = BLOQUEO DE TARJETA (POR ID)
*                V = ACTIVAR TARJETA (VIGENCIA) (POR ID)
*                F = BAJA FISICA DE TARJETA (POR ID)
*                P = BLOQUEO DE TARJETA PROPIA (POR ID Y USUARIO)
*                S = FIJAR SALDO (POR ID O POR NUMERO)
*----------------------------------------------------------------
* 2011-06-10 EPA TCK-0212 VERSION INICIAL (A, B, V, F)
* 2012-04-02 EPA TCK-0260 SE AGREGA COD. P (BLOQUEO PROPIO)
* 2012-11-05 RMV TCK-0288 SE AGREGA COD. S (FIJAR SALDO) Y
*                         NOV-TAR-POR-NUMERO
*----------------------------------------------------------------
 01  REG-NOVTAR.
     05 NOV-TAR-CODIGO             PIC X(01).
         88 88-NOV-TAR-ES-ALTA          VALUE 'A'.
         88 88-NOV-TAR-ES-BLOQUEO       VALUE 'B'.
         88 88-NOV-TAR-ES-ACTIVAR       VALUE 'V'.
         88 88-NOV-TAR-ES-BAJA          VALUE 'F'.
         88 88-NOV-TAR-ES-BLOQ-PROPIO   VALUE 'P'.
         88 88-NOV-TAR-ES-SALDO         VALUE 'S'.
     05 NOV-TAR-ID                 PIC 9(09).
     05 NOV-TAR-NUMERO             PIC X(16).
     05 NOV-TAR-POR-NUMERO         PIC X(01).
         88 88-NOV-TAR-POR-NUMERO-SI    VALUE 'S'.
         88 88-NOV-TAR-POR-NUMERO-NO    VALUE 'N'.
     05 NOV-TAR-USR-ID             PIC 9(09).
     05 NOV-TAR-VENCIMIENTO        PIC 9(08).
     05 NOV-TAR-SALDO              PIC S9(17)V99.
     05 FILLER                     PIC X(10).
