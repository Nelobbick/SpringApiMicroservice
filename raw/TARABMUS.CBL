 IDENTIFICATION DIVISION.
*-----------------------
 PROGRAM-ID. TARABMUS.
 AUTHOR.       EDUARDO PALMEYRO.
 INSTALLATION. EDUSAM.
 DATE-WRITTEN. 02/06/11.
 DATE-COMPILED.
 SECURITY.     USO INTERNO - ADMINISTRACION DE USUARIOS.
*-------------------------------------------------------------
* ESTE PROGRAMA REALIZA EL ABM DE USUARIOS DEL SISTEMA DE
* TARJETAS. LEE EL ARCHIVO DE NOVEDADES (USRNOV) Y POR CADA
* REGISTRO ACTUALIZA EL MAESTRO DE USUARIOS (USRMAST).
*
* POR CADA NOVEDAD LEIDA SE VALIDA:
*       ERRORES: * COD. NOVEDAD INVALIDO (A,R,M,F)
*                * USERNAME NO INFORMADO O FUERA DE RANGO (3-50)
*                * CLAVE NO INFORMADA O FUERA DE RANGO (8-100)
*                * ROL INVALIDO (DEBE SER ROLE_ADMIN O ROLE_USER)
*                * ALTA CON USERNAME YA EXISTENTE
*                * MODIF. DE USUARIO INEXISTENTE
*                * MODIF. CON USERNAME YA USADO POR OTRO USUARIO
*                * BAJA DE USUARIO INEXISTENTE
*       AVISOS:  * ALTA DE USUARIO EFECTUADA
*                * MODIFICACION EFECTUADA
*                * BAJA EFECTUADA
*
* EL AUTORREGISTRO (COD. R) FUERZA SIEMPRE EL ROL ROLE_USER,
* SIN IMPORTAR LO QUE TRAIGA LA NOVEDAD EN NOV-USR-ROL.
*-------------------------------------------------------------
* REGISTRO DE MODIFICACIONES
*-------------------------------------------------------------
* 02/06/11  EPA TCK-0213 VERSION INICIAL (A, M, F)
* 21/07/12  EPA TCK-0271 SE AGREGA COD. R (AUTORREGISTRO)
* 03/12/98  EPA TCK-0070 REVISION Y2K DEL SISTEMA COMPLETO -
*                        SIN CAMBIOS EN ESTE PROGRAMA (NO USA
*                        FECHAS DE 2 DIGITOS)
* 11/03/13  RMV TCK-0302 SE AGREGA VALIDACION DE LONGITUD DE
*                        USERNAME Y CLAVE (ANTES SOLO CHEQUEABA
*                        QUE NO VINIERAN EN BLANCO)
* 08/11/13  RMV TCK-0318 NOV-USR-ROL SE PASA A MAYUSCULAS ANTES
*                        DE VALIDAR Y DE GRABAR (ALTA Y MODIF.),
*                        SE ACEPTABA MINUSCULA Y QUEDABA MAL
*                        GRABADA EN EL MAESTRO
* 08/11/13  RMV TCK-0322 SE CORRIGE EL FILLER DE WS-LINEA-DETALLE,
*                        LA REDEFINES SUMABA 141 BYTES CONTRA LOS
*                        132 DECLARADOS EN WS-LINEA-DETALLE-R
* 08/11/13  RMV TCK-0325 EL ALTA DE USUARIO NO ASIGNABA USR-ID (SE
*                        GRABABA SIEMPRE CON ID 0). SE AGREGA EL
*                        PARRAFO 1020-BUSCO-PROX-ID QUE RECORRE
*                        USRMAST AL INICIO Y CALCULA EL PROXIMO ID
*                        A ASIGNAR EN CADA ALTA
* 08/11/13  RMV TCK-0326 SE AGREGAN LOS PARRAFOS 1220/1230/1240
*                        PARA CHEQUEAR EL FILE STATUS DE USRMAST
*                        DESPUES DE CADA WRITE/REWRITE/DELETE,
*                        IGUAL QUE YA SE HACIA EN LAS LECTURAS
*-------------------------------------------------------------

 ENVIRONMENT DIVISION.
*-------------------------------------------------------------
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
*-------------------------------------------------------------
 FILE-CONTROL.
*-------------
     SELECT USRNOV            ASSIGN       TO USRNOV
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-USRNOV.

     SELECT USRMAST           ASSIGN       TO USRMAST
                             ORGANIZATION IS INDEXED
                             ACCESS MODE  IS DYNAMIC
                             RECORD KEY   IS REG-USUARIO-KEY-FD
                             ALTERNATE KEY   REG-USUARIO-KEY2-FD
                             FILE STATUS  IS FS-USRMAST.

     SELECT LISTADO           ASSIGN       TO LISTADO
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-LISTADO.

 DATA DIVISION.
*-------------------------------------------------------------

 FILE SECTION.
*-------------

 FD  USRNOV
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-USRNOV-FD                  PIC  X(180).

 FD  USRMAST
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-USRMAST-FD                 PIC  X(174).

 FD  LISTADO
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-LISTADO-FD                 PIC  X(132).

 WORKING-STORAGE SECTION.
*-------------------------------------------------------------
 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'TARABMUS'.

 77  FS-USRNOV                      PIC  X(02) VALUE ' '.
     88 88-FS-USRNOV-OK                        VALUE '00'.
     88 88-FS-USRNOV-EOF                       VALUE '10'.

 77  FS-USRMAST                     PIC  X(02) VALUE ' '.
     88 88-FS-USRMAST-OK                       VALUE '00'.
     88 88-FS-USRMAST-EOF                      VALUE '10'.
     88 88-FS-USRMAST-DUPKEY                   VALUE '22'.
     88 88-FS-USRMAST-NOKEY                    VALUE '23'.

 77  FS-LISTADO                     PIC  X(02) VALUE ' '.
     88 88-FS-LISTADO-OK                       VALUE '00'.

 77  WS-NOV-ERROR                   PIC  X     VALUE 'N'.
     88 88-NOV-ERROR-SI                        VALUE 'S'.
     88 88-NOV-ERROR-NO                        VALUE 'N'.

 77  WS-LEIDOS-USRNOV               PIC S9(09) COMP VALUE 0.
 77  WS-USR-PROX-ID                 PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ALTAS                  PIC S9(09) COMP VALUE 0.
 77  WS-CANT-REGISTROS              PIC S9(09) COMP VALUE 0.
 77  WS-CANT-MODIF                  PIC S9(09) COMP VALUE 0.
 77  WS-CANT-BAJAS                  PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ERRONEOS               PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ED                     PIC  ZZZ.ZZZ.ZZ9.

 77  WS-PARRAFO                     PIC  X(20) VALUE ' '.
 77  WS-MJE-ERROR                   PIC  X(50) VALUE ' '.
 77  WS-LONG-USERNAME               PIC S9(04) COMP VALUE 0.
 77  WS-LONG-CLAVE                  PIC S9(04) COMP VALUE 0.
 77  WS-SUBI                        PIC S9(04) COMP VALUE 0.

* 2013-11-08 RMV TCK-0318 ALFABETOS PARA PASAR NOV-USR-ROL A
*                         MAYUSCULAS ANTES DE VALIDAR/GRABAR.
 77  KTE-ALFA-MINUSCULAS            PIC X(26) VALUE
     'abcdefghijklmnopqrstuvwxyz'.
 77  KTE-ALFA-MAYUSCULAS            PIC X(26) VALUE
     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

 01  WS-USERNAME-COPIA              PIC X(50) VALUE SPACES.
 01  WS-USERNAME-COPIA-R REDEFINES WS-USERNAME-COPIA.
     05 WS-USERNAME-BYTE            PIC X(01) OCCURS 50 TIMES.

 01  WS-CLAVE-COPIA                 PIC X(100) VALUE SPACES.
 01  WS-CLAVE-COPIA-R REDEFINES WS-CLAVE-COPIA.
     05 WS-CLAVE-BYTE               PIC X(01) OCCURS 100 TIMES.

 01  WS-USUARIO-ANTERIOR.
     05 WSA-ID                      PIC 9(09).
     05 WSA-USERNAME                PIC X(50).
     05 WSA-ROL                     PIC X(10).
     05 FILLER                      PIC X(05).

 01  WS-LINEA-DETALLE.
     05 WLD-ID                      PIC ZZZZZZZZ9.
     05 FILLER                      PIC X(01).
     05 WLD-COD                     PIC X(01).
     05 FILLER                      PIC X(01).
     05 WLD-USERNAME                PIC X(50).
     05 FILLER                      PIC X(01).
     05 WLD-MENSAJE                 PIC X(50).
     05 FILLER                      PIC X(19).
 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE
                                  PIC X(132).

*-----------------------------------------------
* DEFINICION DEL ARCHIVO DE NOVEDADES DE USUARIO
*-----------------------------------------------
 COPY WNOVUSR.

*------------------------------------
* DEFINICION DEL MAESTRO DE USUARIOS
*------------------------------------
 COPY WUSUARIO.

*---------------------------------------------------
* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
*---------------------------------------------------
 COPY WCANCELA.

 PROCEDURE DIVISION.
*-------------------

 0000-CUERPO-PRINCIPAL.
*----------------------

     PERFORM 1000-INICIO THRU 1000-EXIT.

     PERFORM 2000-PROCESO THRU 2000-EXIT
       UNTIL 88-FS-USRNOV-EOF.

     PERFORM 3000-FINALIZO THRU 3000-EXIT.

     STOP RUN.

 1000-INICIO.
*------------

     INITIALIZE WCANCELA.
     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.

     PERFORM 1010-ABRO-ARCHIVOS THRU 1010-EXIT.

     PERFORM 1020-BUSCO-PROX-ID THRU 1020-EXIT.

     PERFORM 1100-READ-USRNOV THRU 1100-EXIT.

 1000-EXIT.
     EXIT.

 1010-ABRO-ARCHIVOS.
*--------------------

     MOVE '1010-ABRO-ARCHIVOS'       TO WS-PARRAFO.

     OPEN INPUT  USRNOV.
     IF NOT 88-FS-USRNOV-OK
        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
        MOVE 'USRNOV  '              TO WCANCELA-RECURSO
        MOVE 'OPEN INPUT'            TO WCANCELA-OPERACION
        MOVE FS-USRNOV               TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     OPEN I-O    USRMAST.
     IF NOT 88-FS-USRMAST-OK
        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
        MOVE 'USRMAST '              TO WCANCELA-RECURSO
        MOVE 'OPEN I-O'              TO WCANCELA-OPERACION
        MOVE FS-USRMAST              TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

     OPEN OUTPUT LISTADO.
     IF NOT 88-FS-LISTADO-OK
        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
        MOVE 'LISTADO '              TO WCANCELA-RECURSO
        MOVE 'OPEN OUTPUT'           TO WCANCELA-OPERACION
        MOVE FS-LISTADO              TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1010-EXIT.
     EXIT.

* 08/11/13 RMV TCK-0325 NUEVO PARRAFO: RECORRE USRMAST UNA VEZ AL
*                       INICIO PARA UBICAR EL PROXIMO USR-ID A
*                       ASIGNAR EN LAS ALTAS DE ESTA CORRIDA.
 1020-BUSCO-PROX-ID.
*---------------------
* USRMAST ESTA EN SECUENCIA ASCENDENTE POR USR-ID (CLAVE
* PRIMARIA), ASI QUE EL MAYOR ID EXISTENTE ES EL ULTIMO QUE
* DEVUELVE EL RECORRIDO SECUENCIAL COMPLETO.

     MOVE '1020-BUSCO-PROX-ID'       TO WS-PARRAFO.

     MOVE ZERO                       TO WS-USR-PROX-ID.
     MOVE LOW-VALUES                 TO REG-USUARIO-KEY-FD.

     START USRMAST KEY IS NOT LESS THAN REG-USUARIO-KEY-FD.

     IF 88-FS-USRMAST-OK
         PERFORM 1025-LEO-SIGUIENTE-USR THRU 1025-EXIT
            UNTIL 88-FS-USRMAST-EOF
     END-IF.

     ADD 1                            TO WS-USR-PROX-ID.

 1020-EXIT.
     EXIT.

 1025-LEO-SIGUIENTE-USR.
*---------------------------

     READ USRMAST NEXT INTO REG-USUARIO.

     EVALUATE TRUE
         WHEN 88-FS-USRMAST-OK
              IF USR-ID > WS-USR-PROX-ID
                  MOVE USR-ID          TO WS-USR-PROX-ID
              END-IF
         WHEN 88-FS-USRMAST-EOF
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO          TO WCANCELA-PARRAFO
              MOVE 'USRMAST '          TO WCANCELA-RECURSO
              MOVE 'READ NEXT'         TO WCANCELA-OPERACION
              MOVE FS-USRMAST          TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'     TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1025-EXIT.
     EXIT.

 1100-READ-USRNOV.
*------------------

     MOVE '1100-READ-USRNOV'         TO WS-PARRAFO.

     READ USRNOV INTO REG-NOVUSR.

     EVALUATE TRUE
         WHEN 88-FS-USRNOV-OK
              ADD 1                  TO WS-LEIDOS-USRNOV
         WHEN 88-FS-USRNOV-EOF
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
              MOVE 'USRNOV  '        TO WCANCELA-RECURSO
              MOVE 'READ'            TO WCANCELA-OPERACION
              MOVE FS-USRNOV         TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1100-EXIT.
     EXIT.

 1200-READ-USUARIO-POR-ID.
*--------------------------

     MOVE '1200-READ-USUARIO-POR-ID' TO WS-PARRAFO.

     MOVE NOV-USR-ID                 TO USR-ID.
     READ USRMAST INTO REG-USUARIO
          KEY IS REG-USUARIO-KEY-FD.

     EVALUATE TRUE
         WHEN 88-FS-USRMAST-OK
         WHEN 88-FS-USRMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
              MOVE 'USRMAST '        TO WCANCELA-RECURSO
              MOVE 'READ KEY'        TO WCANCELA-OPERACION
              MOVE FS-USRMAST        TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1200-EXIT.
     EXIT.

 1210-READ-USUARIO-POR-USERNAME.
*----------------------------------

     MOVE '1210-READ-USR-POR-USRNM'  TO WS-PARRAFO.

     MOVE NOV-USR-USERNAME           TO USR-USERNAME.
     READ USRMAST INTO REG-USUARIO
          KEY IS REG-USUARIO-KEY2-FD.

     EVALUATE TRUE
         WHEN 88-FS-USRMAST-OK
         WHEN 88-FS-USRMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
              MOVE 'USRMAST '        TO WCANCELA-RECURSO
              MOVE 'READ KEY2'       TO WCANCELA-OPERACION
              MOVE FS-USRMAST        TO WCANCELA-CODRET
              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1210-EXIT.
     EXIT.

* 08/11/13 RMV TCK-0326 NUEVOS PARRAFOS DE GRABACION CON CHEQUEO
*                       DE FILE STATUS, IGUAL QUE LOS DE LECTURA
*                       (ANTES EL WRITE/REWRITE/DELETE DE USRMAST
*                       NO CHEQUEABA EL RESULTADO DE LA OPERACION)
 1220-WRITE-USRMAST.
*-----------------------
* GRABA EL ALTA O EL AUTORREGISTRO DE USUARIO. SI LA CLAVE YA
* EXISTE (DUPKEY) SE RECHAZA LA NOVEDAD; CUALQUIER OTRO ERROR
* ABORTA EL PROCESO.

     MOVE '1220-WRITE-USRMAST'       TO WS-PARRAFO.

     WRITE REG-USRMAST-FD FROM REG-USUARIO.

     EVALUATE TRUE
         WHEN 88-FS-USRMAST-OK
              ADD 1                   TO WS-USR-PROX-ID
         WHEN 88-FS-USRMAST-DUPKEY
              SET 88-NOV-ERROR-SI     TO TRUE
              MOVE 'CLAVE DE USUARIO DUPLICADA AL GRABAR'
                TO WS-MJE-ERROR
         WHEN OTHER
              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
              MOVE 'USRMAST '         TO WCANCELA-RECURSO
              MOVE 'WRITE'            TO WCANCELA-OPERACION
              MOVE FS-USRMAST         TO WCANCELA-CODRET
              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1220-EXIT.
     EXIT.

 1230-REWRITE-USRMAST.
*-------------------------
* REGRABA UN USUARIO YA LEIDO (MODIFICACION DE ROL/CLAVE). EL
* REGISTRO YA FUE LEIDO POR CLAVE, ASI QUE UN NOKEY/DUPKEY ACA
* ES UNA CONDICION ANORMAL Y SE CANCELA EL PROCESO.

     MOVE '1230-REWRITE-USRMAST'     TO WS-PARRAFO.

     REWRITE REG-USRMAST-FD FROM REG-USUARIO.

     IF NOT 88-FS-USRMAST-OK
         MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
         MOVE 'USRMAST '              TO WCANCELA-RECURSO
         MOVE 'REWRITE'               TO WCANCELA-OPERACION
         MOVE FS-USRMAST              TO WCANCELA-CODRET
         MOVE 'ERROR EN REWRITE'      TO WCANCELA-MENSAJE
         PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1230-EXIT.
     EXIT.

 1240-DELETE-USRMAST.
*------------------------
* BAJA FISICA DE USUARIO. EL REGISTRO YA FUE LEIDO POR CLAVE,
* ASI QUE UN NOKEY ACA ES UNA CONDICION ANORMAL Y SE CANCELA.

     MOVE '1240-DELETE-USRMAST'      TO WS-PARRAFO.

     DELETE USRMAST RECORD.

     IF NOT 88-FS-USRMAST-OK
         MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
         MOVE 'USRMAST '              TO WCANCELA-RECURSO
         MOVE 'DELETE'                TO WCANCELA-OPERACION
         MOVE FS-USRMAST              TO WCANCELA-CODRET
         MOVE 'ERROR EN DELETE'       TO WCANCELA-MENSAJE
         PERFORM 9999-CANCELO THRU 9999-EXIT
     END-IF.

 1240-EXIT.
     EXIT.

 2000-PROCESO.
*---------------

     PERFORM 2010-VALIDO-NOVEDAD THRU 2010-EXIT.

     IF 88-NOV-ERROR-NO
        PERFORM 2020-ACTUALIZO-USUARIOS THRU 2020-EXIT
     ELSE
        ADD 1                       TO WS-CANT-ERRONEOS
     END-IF.

     PERFORM 2900-IMPRIMO-DETALLE THRU 2900-EXIT.

     PERFORM 1100-READ-USRNOV THRU 1100-EXIT.

 2000-EXIT.
     EXIT.

 2010-VALIDO-NOVEDAD.
*----------------------
* VALIDACION DE LOS CAMPOS DE LA NOVEDAD, EQUIVALENTE A LA
* VIEJA UsersValidator DEL SISTEMA ON-LINE.

     SET  88-NOV-ERROR-NO            TO TRUE.
     MOVE SPACES                     TO WS-MJE-ERROR.

     EVALUATE TRUE
         WHEN 88-NOV-USR-ES-ALTA
         WHEN 88-NOV-USR-ES-REGISTRO
         WHEN 88-NOV-USR-ES-MODIF
         WHEN 88-NOV-USR-ES-BAJA
              CONTINUE
         WHEN OTHER
              SET 88-NOV-ERROR-SI    TO TRUE
              MOVE 'COD. NOVEDAD INVALIDO (A,R,M,F)'
                TO WS-MJE-ERROR
     END-EVALUATE.

     IF 88-NOV-ERROR-NO
     AND NOT 88-NOV-USR-ES-BAJA
         MOVE NOV-USR-USERNAME       TO WS-USERNAME-COPIA
         PERFORM 2011-BUSCO-FIN-USERNAME THRU 2011-EXIT
            VARYING WS-SUBI FROM 50 BY -1
               UNTIL WS-SUBI = 0
                  OR WS-USERNAME-BYTE (WS-SUBI) NOT = SPACE
         MOVE WS-SUBI                TO WS-LONG-USERNAME
         IF WS-LONG-USERNAME < 3 OR WS-LONG-USERNAME > 50
             SET 88-NOV-ERROR-SI     TO TRUE
             MOVE 'USERNAME DEBE TENER DE 3 A 50 CARACTERES'
               TO WS-MJE-ERROR
         END-IF
     END-IF.

     IF 88-NOV-ERROR-NO
     AND (88-NOV-USR-ES-ALTA OR 88-NOV-USR-ES-REGISTRO)
         MOVE NOV-USR-CLAVE          TO WS-CLAVE-COPIA
         PERFORM 2012-BUSCO-FIN-CLAVE THRU 2012-EXIT
            VARYING WS-SUBI FROM 100 BY -1
               UNTIL WS-SUBI = 0
                  OR WS-CLAVE-BYTE (WS-SUBI) NOT = SPACE
         MOVE WS-SUBI                TO WS-LONG-CLAVE
         IF WS-LONG-CLAVE < 8 OR WS-LONG-CLAVE > 100
             SET 88-NOV-ERROR-SI     TO TRUE
             MOVE 'CLAVE DEBE TENER DE 8 A 100 CARACTERES'
               TO WS-MJE-ERROR
         END-IF
     END-IF.

     IF 88-NOV-ERROR-NO
     AND (88-NOV-USR-ES-ALTA OR 88-NOV-USR-ES-MODIF)
         INSPECT NOV-USR-ROL CONVERTING KTE-ALFA-MINUSCULAS
                                      TO KTE-ALFA-MAYUSCULAS
     END-IF.

     IF 88-NOV-ERROR-NO
     AND 88-NOV-USR-ES-ALTA
     AND NOV-USR-ROL NOT = 'ROLE_ADMIN'
     AND NOV-USR-ROL NOT = 'ROLE_USER'
         SET 88-NOV-ERROR-SI         TO TRUE
         MOVE 'ROL INVALIDO (ROLE_ADMIN O ROLE_USER)'
           TO WS-MJE-ERROR
     END-IF.

 2010-EXIT.
     EXIT.

 2011-BUSCO-FIN-USERNAME.
*----------------------------
* PARRAFO NULO RECORRIDO POR LA VARYING DE 2010 PARA UBICAR
* EL ULTIMO BYTE NO BLANCO DEL USERNAME.

     CONTINUE.

 2011-EXIT.
     EXIT.

 2012-BUSCO-FIN-CLAVE.
*-------------------------
* IDEM 2011-BUSCO-FIN-USERNAME PERO SOBRE EL CAMPO CLAVE.

     CONTINUE.

 2012-EXIT.
     EXIT.

 2020-ACTUALIZO-USUARIOS.
*---------------------------

     EVALUATE TRUE
         WHEN 88-NOV-USR-ES-ALTA
         WHEN 88-NOV-USR-ES-REGISTRO
              PERFORM 2030-ALTA-USUARIO THRU 2030-EXIT
         WHEN 88-NOV-USR-ES-MODIF
              PERFORM 2040-MODIFICA-USUARIO THRU 2040-EXIT
         WHEN 88-NOV-USR-ES-BAJA
              PERFORM 2050-BAJA-USUARIO THRU 2050-EXIT
     END-EVALUATE.

 2020-EXIT.
     EXIT.

 2030-ALTA-USUARIO.
*---------------------
* SI ES AUTORREGISTRO (COD. R) SE FUERZA ROLE_USER, SEA LO
* QUE SEA QUE TRAIGA LA NOVEDAD EN NOV-USR-ROL.

     PERFORM 2035-VALIDO-USERNAME-UNICO THRU 2035-EXIT.

     IF 88-NOV-ERROR-NO
         INITIALIZE REG-USUARIO
         MOVE WS-USR-PROX-ID         TO USR-ID
         MOVE NOV-USR-USERNAME       TO USR-USERNAME
         MOVE NOV-USR-CLAVE          TO USR-CLAVE
         IF 88-NOV-USR-ES-REGISTRO
             SET 88-USR-ROL-USUARIO  TO TRUE
         ELSE
             MOVE NOV-USR-ROL              TO USR-ROL
         END-IF

         MOVE USR-ID                 TO REG-USUARIO-KEY-FD

         PERFORM 1220-WRITE-USRMAST THRU 1220-EXIT

         IF 88-NOV-ERROR-NO
             IF 88-NOV-USR-ES-REGISTRO
                 ADD 1               TO WS-CANT-REGISTROS
             ELSE
                 ADD 1               TO WS-CANT-ALTAS
             END-IF
         END-IF
     END-IF.

 2030-EXIT.
     EXIT.

 2035-VALIDO-USERNAME-UNICO.
*------------------------------

     PERFORM 1210-READ-USUARIO-POR-USERNAME THRU 1210-EXIT.

     IF 88-FS-USRMAST-OK
         SET 88-NOV-ERROR-SI         TO TRUE
         MOVE 'USUARIO CON ESE USERNAME YA EXISTE'
           TO WS-MJE-ERROR
     END-IF.

 2035-EXIT.
     EXIT.

 2040-MODIFICA-USUARIO.
*-------------------------
* LOCALIZA AL USUARIO POR ID; SI CAMBIA EL USERNAME VALIDA
* QUE NO PERTENEZCA A OTRO USUARIO ANTES DE GRABAR.

     PERFORM 1200-READ-USUARIO-POR-ID THRU 1200-EXIT.

     IF 88-FS-USRMAST-NOKEY
         SET 88-NOV-ERROR-SI         TO TRUE
         MOVE 'MODIF. DE USUARIO INEXISTENTE'
           TO WS-MJE-ERROR
     ELSE
         MOVE REG-USUARIO            TO WS-USUARIO-ANTERIOR
         IF NOV-USR-USERNAME NOT = USR-USERNAME
             PERFORM 2045-VALIDO-USERNAME-LIBRE THRU 2045-EXIT
         END-IF
         IF 88-NOV-ERROR-NO
             MOVE NOV-USR-USERNAME   TO USR-USERNAME
             MOVE NOV-USR-ROL              TO USR-ROL
             PERFORM 1230-REWRITE-USRMAST THRU 1230-EXIT
             ADD 1                   TO WS-CANT-MODIF
         END-IF
     END-IF.

 2040-EXIT.
     EXIT.

 2045-VALIDO-USERNAME-LIBRE.
*------------------------------

     PERFORM 1210-READ-USUARIO-POR-USERNAME THRU 1210-EXIT.

     IF 88-FS-USRMAST-OK
     AND USR-ID NOT = WSA-ID
         SET 88-NOV-ERROR-SI         TO TRUE
         MOVE 'USERNAME YA USADO POR OTRO USUARIO'
           TO WS-MJE-ERROR
     END-IF.

     PERFORM 1200-READ-USUARIO-POR-ID THRU 1200-EXIT.

 2045-EXIT.
     EXIT.

 2050-BAJA-USUARIO.
*---------------------

     PERFORM 1200-READ-USUARIO-POR-ID THRU 1200-EXIT.

     IF 88-FS-USRMAST-NOKEY
         SET 88-NOV-ERROR-SI         TO TRUE
         MOVE 'BAJA DE USUARIO INEXISTENTE'
           TO WS-MJE-ERROR
     ELSE
         PERFORM 1240-DELETE-USRMAST THRU 1240-EXIT
         ADD 1                       TO WS-CANT-BAJAS
     END-IF.

 2050-EXIT.
     EXIT.

 2900-IMPRIMO-DETALLE.
*------------------------

     MOVE SPACES                     TO WS-LINEA-DETALLE.

     IF NOV-USR-ID NUMERIC
         MOVE NOV-USR-ID              TO WLD-ID
     END-IF.
     MOVE NOV-USR-CODIGO              TO WLD-COD.
     MOVE NOV-USR-USERNAME            TO WLD-USERNAME.

     IF 88-NOV-ERROR-SI
         MOVE WS-MJE-ERROR            TO WLD-MENSAJE
     ELSE
         EVALUATE TRUE
             WHEN 88-NOV-USR-ES-ALTA
                  MOVE 'ALTA DE USUARIO EFECTUADA' TO
                       WLD-MENSAJE
             WHEN 88-NOV-USR-ES-REGISTRO
                  MOVE 'AUTORREGISTRO EFECTUADO'   TO
                       WLD-MENSAJE
             WHEN 88-NOV-USR-ES-MODIF
                  MOVE 'MODIFICACION EFECTUADA' TO WLD-MENSAJE
             WHEN 88-NOV-USR-ES-BAJA
                  MOVE 'BAJA EFECTUADA'          TO WLD-MENSAJE
         END-EVALUATE
     END-IF.

     WRITE REG-LISTADO-FD FROM WS-LINEA-DETALLE-R.

 2900-EXIT.
     EXIT.

 3000-FINALIZO.
*-----------------

     PERFORM 3010-TOTALES-CONTROL THRU 3010-EXIT.

     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.

 3000-EXIT.
     EXIT.

 3010-TOTALES-CONTROL.
*------------------------

     DISPLAY ' '.
     DISPLAY '*** TARABMUS - TOTALES DE CONTROL ***'.
     MOVE WS-LEIDOS-USRNOV            TO WS-CANT-ED.
     DISPLAY 'NOVEDADES LEIDAS      : ' WS-CANT-ED.
     MOVE WS-CANT-ALTAS               TO WS-CANT-ED.
     DISPLAY 'ALTAS (ADMIN)         : ' WS-CANT-ED.
     MOVE WS-CANT-REGISTROS           TO WS-CANT-ED.
     DISPLAY 'AUTORREGISTROS        : ' WS-CANT-ED.
     MOVE WS-CANT-MODIF               TO WS-CANT-ED.
     DISPLAY 'MODIFICACIONES        : ' WS-CANT-ED.
     MOVE WS-CANT-BAJAS               TO WS-CANT-ED.
     DISPLAY 'BAJAS                 : ' WS-CANT-ED.
     MOVE WS-CANT-ERRONEOS            TO WS-CANT-ED.
     DISPLAY 'NOVEDADES RECHAZADAS  : ' WS-CANT-ED.

 3010-EXIT.
     EXIT.

 3020-CIERRO-ARCHIVOS.
*------------------------

     CLOSE USRNOV USRMAST LISTADO.

 3020-EXIT.
     EXIT.

 9999-CANCELO.
*----------------

     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.

     CALL 'TARCANCE' USING WCANCELA.

     STOP RUN.

 9999-EXIT.
     EXIT.

 END PROGRAM TARABMUS.
