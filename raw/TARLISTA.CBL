 IDENTIFICATION DIVISION.
*-----------------------
 PROGRAM-ID.   TARLISTA.
 AUTHOR.       EDUARDO PALMEYRO.
 INSTALLATION. EDUSAM.
 DATE-WRITTEN. 22/07/11.
 DATE-COMPILED.
 SECURITY.     USO INTERNO - CONSULTAS DEL SISTEMA DE TARJETAS.
*-------------------------------------------------------------
* ESTE PROGRAMA ATIENDE LOS PEDIDOS DE CONSULTA DEL SISTEMA DE
* TARJETAS. LEE EL ARCHIVO DE PEDIDOS (NOVCON) Y POR CADA
* REGISTRO EMITE, EN EL LISTADO DE SALIDA:
*
*   COD. T - UNA TARJETA POR SU ID
*   COD. L - TODAS LAS TARJETAS DEL MAESTRO
*   COD. U - TODAS LAS TARJETAS DE UN USUARIO
*   COD. C - SOLO LAS TARJETAS ACTIVAS DE UN USUARIO
*   COD. S - EL SALDO TOTAL DE UN USUARIO (SUMA DE SUS
*            TARJETAS)
*
* EL LISTADO SALE CON TITULOS DE FECHA/HORA/HOJA, IGUAL QUE EL
* VIEJO LSTCLIEN.
*-------------------------------------------------------------
* REGISTRO DE MODIFICACIONES
*-------------------------------------------------------------
* 22/07/11  EPA TCK-0221 VERSION INICIAL (COD. T Y L)
* 14/02/12  EPA TCK-0255 SE AGREGAN LOS COD. U Y C (TARJETAS
*                        DE UN USUARIO, TODAS O SOLO ACTIVAS)
* 03/12/98  EPA TCK-0072 REVISION Y2K DEL SISTEMA COMPLETO -
*                        SE REEMPLAZA FUNCTION CURRENT-DATE
*                        POR ACCEPT ... FROM DATE YYYYMMDD
* 06/05/13  RMV TCK-0310 SE AGREGA EL COD. S (SALDO TOTAL DE
*                        UN USUARIO)
* 08/11/13  RMV TCK-0320 WS-SALDO-ACUM PASA A COMP-3, IGUAL QUE
*                        LOS ACUMULADORES DE SALDO DE TARBATCH
*-------------------------------------------------------------

 ENVIRONMENT DIVISION.
*-------------------------------------------------------------
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
*-------------------------------------------------------------
 FILE-CONTROL.
*-------------
     SELECT NOVCON            ASSIGN       TO NOVCON
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-NOVCON.

     SELECT TARMAST           ASSIGN       TO TARMAST
                             ORGANIZATION IS INDEXED
                             ACCESS MODE  IS DYNAMIC
                             RECORD KEY   IS REG-TARJETA-KEY-FD
                             ALTERNATE KEY   REG-TARJETA-KEY2-FD
                             FILE STATUS  IS FS-TARMAST.

     SELECT USRMAST           ASSIGN       TO USRMAST
                             ORGANIZATION IS INDEXED
                             ACCESS MODE  IS RANDOM
                             RECORD KEY   IS REG-USUARIO-KEY-FD
                             FILE STATUS  IS FS-USRMAST.

     SELECT LISTADO           ASSIGN       TO LISTADO
                             ORGANIZATION IS LINE SEQUENTIAL
                             FILE STATUS  IS FS-LISTADO.

 DATA DIVISION.
*-------------------------------------------------------------

 FILE SECTION.
*-------------

 FD  NOVCON
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-NOVCON-FD                 PIC  X(030).

 FD  TARMAST
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-TARMAST-FD                PIC  X(095).

 FD  USRMAST
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-USRMAST-FD                PIC  X(174).

 FD  LISTADO
     RECORDING MODE IS F
     BLOCK 0.
 01  REG-LISTADO-FD                PIC  X(132).

 WORKING-STORAGE SECTION.
*-------------------------------------------------------------
 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'TARLISTA'.

 77  FS-NOVCON                     PIC  X(02) VALUE ' '.
     88 88-FS-NOVCON-OK                       VALUE '00'.
     88 88-FS-NOVCON-EOF                      VALUE '10'.

 77  FS-TARMAST                    PIC  X(02) VALUE ' '.
     88 88-FS-TARMAST-OK                      VALUE '00'.
     88 88-FS-TARMAST-EOF                     VALUE '10'.
     88 88-FS-TARMAST-NOKEY                   VALUE '23'.

 77  FS-USRMAST                    PIC  X(02) VALUE ' '.
     88 88-FS-USRMAST-OK                      VALUE '00'.
     88 88-FS-USRMAST-NOKEY                   VALUE '23'.

 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
     88 88-FS-LISTADO-OK                      VALUE '00'.

 77  WS-PARRAFO                    PIC  X(20) VALUE ' '.
 77  WS-MJE-ERROR                  PIC  X(60) VALUE ' '.

 77  WS-LEIDOS-NOVCON              PIC S9(09) COMP VALUE 0.
 77  WS-CANT-CONSULTAS             PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ERRONEOS              PIC S9(09) COMP VALUE 0.
 77  WS-GRABADOS-LISTADO           PIC S9(09) COMP VALUE 0.
 77  WS-CANT-ED                    PIC  ZZZ.ZZZ.ZZ9.

 77  WS-SALDO-ACUM                 PIC S9(17)V99 COMP-3 VALUE 0.

 77  WS-HOJA                       PIC S9(05) COMP VALUE 0.
 77  WS-HOJA-ED                    PIC  ZZ.ZZZ.
 77  WS-LINEA                      PIC S9(02) COMP VALUE 80.
 77  WCN-LINEAS-MAX                PIC S9(02) COMP VALUE 60.

 01  WS-FECHA-HOY                  PIC 9(08)  VALUE ZERO.
 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
     05 WS-FH-AAAA                 PIC 9(04).
     05 WS-FH-MM                   PIC 9(02).
     05 WS-FH-DD                   PIC 9(02).
 01  WS-FECHA-HOY-X REDEFINES WS-FECHA-HOY
                                   PIC X(08).

 01  WS-HORA-HOY                   PIC 9(08)  VALUE ZERO.
 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.
     05 WS-HH-HH                   PIC 9(02).
     05 WS-HH-MM                   PIC 9(02).
     05 WS-HH-SS                   PIC 9(02).
     05 WS-HH-CENT                 PIC 9(02).

*------------------------------------
* DEFINICION DEL PEDIDO DE CONSULTA
*------------------------------------
 COPY WCONSUL.

*------------------------------------
* DEFINICION DEL MAESTRO DE TARJETAS
*------------------------------------
 COPY WTARJETA.

*------------------------------------
* DEFINICION DEL MAESTRO DE USUARIOS
*------------------------------------
 COPY WUSUARIO.

*------------------------------------
* DEFINICION DE LINEA DE IMPRESION
*------------------------------------
 COPY WLSTLIN.

*---------------------------------------------------
* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
*---------------------------------------------------
 COPY WCANCELA.

 PROCEDURE DIVISION.
*-------------------------------------------------------------

 0000-CUERPO-PRINCIPAL.
*-----------------------

     PERFORM 1000-INICIO           THRU 1000-EXIT.

     PERFORM 2000-PROCESO          THRU 2000-EXIT
        UNTIL 88-FS-NOVCON-EOF.

     PERFORM 3000-FINALIZO         THRU 3000-EXIT.

     STOP RUN.

 1000-INICIO.
*-------------

     INITIALIZE WCANCELA.
     MOVE CTE-PROGRAMA             TO WCANCELA-PROGRAMA.
     ACCEPT WS-FECHA-HOY-R         FROM DATE YYYYMMDD.
     ACCEPT WS-HORA-HOY-R          FROM TIME.

     PERFORM 1010-ABRO-ARCHIVOS    THRU 1010-EXIT.

     PERFORM 1100-READ-NOVCON      THRU 1100-EXIT.

 1000-EXIT.
     EXIT.

 1010-ABRO-ARCHIVOS.
*--------------------

     MOVE '1010-ABRO-ARCHIVOS'     TO WS-PARRAFO.

     OPEN INPUT  NOVCON.
     IF NOT 88-FS-NOVCON-OK
        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
        MOVE 'NOVCON  '            TO WCANCELA-RECURSO
        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION
        MOVE FS-NOVCON             TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO       THRU 9999-EXIT
     END-IF.

     OPEN INPUT  TARMAST.
     IF NOT 88-FS-TARMAST-OK
        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
        MOVE 'TARMAST '            TO WCANCELA-RECURSO
        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION
        MOVE FS-TARMAST            TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO       THRU 9999-EXIT
     END-IF.

     OPEN INPUT  USRMAST.
     IF NOT 88-FS-USRMAST-OK
        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
        MOVE 'USRMAST '            TO WCANCELA-RECURSO
        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION
        MOVE FS-USRMAST            TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO       THRU 9999-EXIT
     END-IF.

     OPEN OUTPUT LISTADO.
     IF NOT 88-FS-LISTADO-OK
        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
        MOVE 'LISTADO '            TO WCANCELA-RECURSO
        MOVE 'OPEN OUT'            TO WCANCELA-OPERACION
        MOVE FS-LISTADO            TO WCANCELA-CODRET
        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
        PERFORM 9999-CANCELO       THRU 9999-EXIT
     END-IF.

 1010-EXIT.
     EXIT.

 1100-READ-NOVCON.
*-------------------
* LEE EL PROXIMO PEDIDO DE CONSULTA.

     READ NOVCON INTO REG-NOVCON.

     EVALUATE TRUE
         WHEN 88-FS-NOVCON-OK
              ADD 1                TO WS-LEIDOS-NOVCON
         WHEN 88-FS-NOVCON-EOF
              CONTINUE
         WHEN OTHER
              MOVE '1100-READ-NOVCON'  TO WCANCELA-PARRAFO
              MOVE 'NOVCON  '     TO WCANCELA-RECURSO
              MOVE 'READ'         TO WCANCELA-OPERACION
              MOVE FS-NOVCON      TO WCANCELA-CODRET
              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1100-EXIT.
     EXIT.

 1200-READ-TARJETA-POR-ID.
*----------------------------
* BUSCA LA TARJETA POR ID (TAR-ID YA CARGADO POR EL LLAMANTE).
* DEJA EL RESULTADO EN 88-FS-TARMAST-OK / 88-FS-TARMAST-NOKEY.

     MOVE '1200-READ-TARJETA-ID'   TO WS-PARRAFO.

     READ TARMAST INTO REG-TARJETA
          KEY IS REG-TARJETA-KEY-FD.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
         WHEN 88-FS-TARMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO      TO WCANCELA-PARRAFO
              MOVE 'TARMAST '      TO WCANCELA-RECURSO
              MOVE 'READ KEY'      TO WCANCELA-OPERACION
              MOVE FS-TARMAST      TO WCANCELA-CODRET
              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1200-EXIT.
     EXIT.

 1210-READ-TARMAST-SEQ.
*-------------------------
* RECORRIDO SECUENCIAL DEL MAESTRO DE TARJETAS, POR CLAVE
* PRIMARIA, USADO POR LOS PEDIDOS L, U, C Y S.

     MOVE '1210-READ-TARMAST'     TO WS-PARRAFO.

     READ TARMAST NEXT RECORD INTO REG-TARJETA.

     EVALUATE TRUE
         WHEN 88-FS-TARMAST-OK
         WHEN 88-FS-TARMAST-EOF
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO      TO WCANCELA-PARRAFO
              MOVE 'TARMAST '      TO WCANCELA-RECURSO
              MOVE 'READ NEXT'     TO WCANCELA-OPERACION
              MOVE FS-TARMAST      TO WCANCELA-CODRET
              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1210-EXIT.
     EXIT.

 1300-READ-USUARIO.
*---------------------
* BUSCA EL USUARIO POR ID (USR-ID YA CARGADO POR EL LLAMANTE).

     MOVE '1300-READ-USUARIO'      TO WS-PARRAFO.

     READ USRMAST INTO REG-USUARIO
          KEY IS REG-USUARIO-KEY-FD.

     EVALUATE TRUE
         WHEN 88-FS-USRMAST-OK
         WHEN 88-FS-USRMAST-NOKEY
              CONTINUE
         WHEN OTHER
              MOVE WS-PARRAFO      TO WCANCELA-PARRAFO
              MOVE 'USRMAST '      TO WCANCELA-RECURSO
              MOVE 'READ KEY'      TO WCANCELA-OPERACION
              MOVE FS-USRMAST      TO WCANCELA-CODRET
              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO THRU 9999-EXIT
     END-EVALUATE.

 1300-EXIT.
     EXIT.

 2000-PROCESO.
*----------------
* DESPACHA EL PEDIDO SEGUN CON-TIPO Y LEE EL PROXIMO.

     EVALUATE TRUE
         WHEN 88-CON-ES-TARJETA
              PERFORM 2010-CONSULTO-TARJETA      THRU 2010-EXIT
         WHEN 88-CON-ES-TODAS-TARJ
              PERFORM 2020-LISTO-TODAS-TARJETAS   THRU 2020-EXIT
         WHEN 88-CON-ES-TARJ-USUARIO
         WHEN 88-CON-ES-TARJ-ACTIVAS
              PERFORM 2030-LISTO-TARJETAS-USUARIO THRU 2030-EXIT
         WHEN 88-CON-ES-SALDO-USUARIO
              PERFORM 2040-CONSULTO-SALDO-USUARIO THRU 2040-EXIT
         WHEN OTHER
              MOVE 'CODIGO DE PEDIDO NO RECONOCIDO'
                                      TO WS-MJE-ERROR
              PERFORM 2920-IMPRIMO-ERROR-PEDIDO   THRU 2920-EXIT
              ADD 1                       TO WS-CANT-ERRONEOS
     END-EVALUATE.

     PERFORM 1100-READ-NOVCON       THRU 1100-EXIT.

 2000-EXIT.
     EXIT.

 2010-CONSULTO-TARJETA.
*-------------------------
* PEDIDO T - UNA TARJETA POR SU ID.

     MOVE CON-TAR-ID                TO TAR-ID.
     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.

     IF 88-FS-TARMAST-OK
        PERFORM 2900-IMPRIMO-TARJETA THRU 2900-EXIT
        ADD 1                       TO WS-CANT-CONSULTAS
     ELSE
        MOVE 'TARJETA NO EXISTE'    TO WS-MJE-ERROR
        PERFORM 2920-IMPRIMO-ERROR-PEDIDO THRU 2920-EXIT
        ADD 1                       TO WS-CANT-ERRONEOS
     END-IF.

 2010-EXIT.
     EXIT.

 2020-LISTO-TODAS-TARJETAS.
*-----------------------------
* PEDIDO L - TODAS LAS TARJETAS DEL MAESTRO.

     MOVE LOW-VALUES                TO REG-TARJETA-KEY-FD.
     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.

     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.

     PERFORM 2021-IMPRIMO-CADA-TARJETA THRU 2021-EXIT
        UNTIL 88-FS-TARMAST-EOF.

 2020-EXIT.
     EXIT.

 2021-IMPRIMO-CADA-TARJETA.
*-----------------------------

     PERFORM 2900-IMPRIMO-TARJETA   THRU 2900-EXIT.
     ADD 1                          TO WS-CANT-CONSULTAS.
     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.

 2021-EXIT.
     EXIT.

 2030-LISTO-TARJETAS-USUARIO.
*-------------------------------
* PEDIDOS U Y C - TARJETAS DE UN USUARIO, TODAS O SOLO LAS
* ACTIVAS (SEGUN CON-TIPO).

     MOVE LOW-VALUES                TO REG-TARJETA-KEY-FD.
     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.

     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.

     PERFORM 2031-EVALUO-TARJETA-USUARIO THRU 2031-EXIT
        UNTIL 88-FS-TARMAST-EOF.

 2030-EXIT.
     EXIT.

 2031-EVALUO-TARJETA-USUARIO.
*-------------------------------

     IF TAR-USR-ID = CON-USR-ID
         IF 88-CON-ES-TARJ-ACTIVAS
             IF 88-TAR-ACTIVA
                 PERFORM 2900-IMPRIMO-TARJETA THRU 2900-EXIT
                 ADD 1               TO WS-CANT-CONSULTAS
             END-IF
         ELSE
             PERFORM 2900-IMPRIMO-TARJETA THRU 2900-EXIT
             ADD 1                   TO WS-CANT-CONSULTAS
         END-IF
     END-IF.

     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.

 2031-EXIT.
     EXIT.

 2040-CONSULTO-SALDO-USUARIO.
*-------------------------------
* PEDIDO S - SALDO TOTAL DE UN USUARIO (SUMA DE SUS TARJETAS).

     MOVE CON-USR-ID                 TO USR-ID.
     PERFORM 1300-READ-USUARIO       THRU 1300-EXIT.

     IF 88-FS-USRMAST-NOKEY
         MOVE 'USUARIO NO EXISTE'    TO WS-MJE-ERROR
         PERFORM 2920-IMPRIMO-ERROR-PEDIDO THRU 2920-EXIT
         ADD 1                       TO WS-CANT-ERRONEOS
     ELSE
         MOVE ZERO                   TO WS-SALDO-ACUM

         MOVE LOW-VALUES             TO REG-TARJETA-KEY-FD
         START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD

         PERFORM 1210-READ-TARMAST-SEQ THRU 1210-EXIT

         PERFORM 2041-ACUMULO-SALDO-USUARIO THRU 2041-EXIT
            UNTIL 88-FS-TARMAST-EOF

         PERFORM 2910-IMPRIMO-SALDO-USUARIO THRU 2910-EXIT
         ADD 1                       TO WS-CANT-CONSULTAS
     END-IF.

 2040-EXIT.
     EXIT.

 2041-ACUMULO-SALDO-USUARIO.
*------------------------------

     IF TAR-USR-ID = CON-USR-ID
         ADD TAR-SALDO               TO WS-SALDO-ACUM
     END-IF.

     PERFORM 1210-READ-TARMAST-SEQ   THRU 1210-EXIT.

 2041-EXIT.
     EXIT.

 2900-IMPRIMO-TARJETA.
*------------------------

     MOVE SPACES                    TO LINEA-CONSULTA.
     MOVE TAR-ID                    TO P2T-ID.
     MOVE TAR-ENMASCARADO           TO P12T-NUMERO.
     MOVE TAR-VENCIMIENTO-R         TO P29T-VENCIMIENTO.
     MOVE TAR-SALDO                 TO P38T-SALDO.
     MOVE TAR-ESTADO                TO P59T-ESTADO.
     MOVE TAR-USR-ID                TO P70T-USR-ID.

     PERFORM 2950-CONTROL-LINEA     THRU 2950-EXIT.
     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

 2900-EXIT.
     EXIT.

 2910-IMPRIMO-SALDO-USUARIO.
*------------------------------

     MOVE SPACES                    TO LINEA-CONSULTA.
     MOVE 'SALDO USUARIO '          TO P2S.
     MOVE CON-USR-ID                TO P16S-USR-ID.
     MOVE ' - TOTAL '               TO P25S.
     MOVE WS-SALDO-ACUM             TO P34S-TOTAL.

     PERFORM 2950-CONTROL-LINEA     THRU 2950-EXIT.
     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

 2910-EXIT.
     EXIT.

 2920-IMPRIMO-ERROR-PEDIDO.
*-----------------------------

     MOVE SPACES                    TO LINEA-CONSULTA.
     MOVE 'PEDIDO INVALIDO'         TO P2P.
     MOVE CON-TIPO                  TO P18P-TIPO.
     MOVE WS-MJE-ERROR               TO P20P-MENSAJE.

     PERFORM 2950-CONTROL-LINEA     THRU 2950-EXIT.
     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

 2920-EXIT.
     EXIT.

 2950-CONTROL-LINEA.
*----------------------
* CORTE DE HOJA - IGUAL AL DEL VIEJO LSTCLIEN.

     IF WS-LINEA                    > WCN-LINEAS-MAX
        PERFORM 2960-IMPRIMO-TITULOS THRU 2960-EXIT
     END-IF.

     ADD 1                          TO WS-LINEA.

 2950-EXIT.
     EXIT.

 2960-IMPRIMO-TITULOS.
*------------------------

     ADD 1                          TO WS-HOJA.

     MOVE SPACES                    TO LINEA-CONSULTA.
     MOVE WS-FH-DD                  TO P9.
     MOVE WS-FH-MM                  TO P12.
     MOVE WS-FH-AAAA                TO P15.
     MOVE WS-HOJA                   TO WS-HOJA-ED.
     MOVE WS-HOJA-ED                TO P103.
     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

     MOVE SPACES                    TO LINEA-CONSULTA.
     MOVE WS-HH-HH                  TO P7H.
     MOVE WS-HH-MM                  TO P10H.
     MOVE WS-HH-SS                  TO P13H.
     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

     MOVE SPACES                    TO LINEA-CONSULTA.
     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

     MOVE SPACES                    TO LINEA-CONSULTA.
     MOVE ALL '-'                   TO P2R.
     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.

     MOVE 5                         TO WS-LINEA.

 2960-EXIT.
     EXIT.

 2970-WRITE-LISTADO.
*----------------------
* ESCRIBE EL RENGLON QUE EL PARRAFO LLAMANTE DEJO CARGADO EN
* LINEA-CONSULTA (VIA SU REDEFINES) ANTES DE HACER EL PERFORM.

     WRITE REG-LISTADO-FD           FROM LINEA-CONSULTA.

     EVALUATE TRUE
         WHEN 88-FS-LISTADO-OK
              ADD 1                 TO WS-GRABADOS-LISTADO
         WHEN OTHER
              MOVE '2970-WRITE-LISTADO' TO WCANCELA-PARRAFO
              MOVE 'LISTADO '       TO WCANCELA-RECURSO
              MOVE 'WRITE'          TO WCANCELA-OPERACION
              MOVE FS-LISTADO       TO WCANCELA-CODRET
              MOVE 'ERROR EN WRITE' TO WCANCELA-MENSAJE
              PERFORM 9999-CANCELO  THRU 9999-EXIT
     END-EVALUATE.

 2970-EXIT.
     EXIT.

 3000-FINALIZO.
*-----------------

     PERFORM 3010-TOTALES-CONTROL   THRU 3010-EXIT.
     PERFORM 3020-CIERRO-ARCHIVOS   THRU 3020-EXIT.

 3000-EXIT.
     EXIT.

 3010-TOTALES-CONTROL.
*------------------------

     DISPLAY ' '.
     DISPLAY '****************************************'.
     DISPLAY 'TOTALES DE CONTROL PGM: TARLISTA        '.
     DISPLAY '****************************************'.
     MOVE WS-LEIDOS-NOVCON           TO WS-CANT-ED.
     DISPLAY '* PEDIDOS LEIDOS               : ' WS-CANT-ED.
     MOVE WS-CANT-CONSULTAS          TO WS-CANT-ED.
     DISPLAY '* PEDIDOS ATENDIDOS            : ' WS-CANT-ED.
     MOVE WS-CANT-ERRONEOS           TO WS-CANT-ED.
     DISPLAY '* PEDIDOS RECHAZADOS           : ' WS-CANT-ED.
     MOVE WS-GRABADOS-LISTADO        TO WS-CANT-ED.
     DISPLAY '* LINEAS GRABADAS EN LISTADO   : ' WS-CANT-ED.
     DISPLAY '****************************************'.
     DISPLAY ' '.

 3010-EXIT.
     EXIT.

 3020-CIERRO-ARCHIVOS.
*------------------------

     CLOSE NOVCON.
     CLOSE TARMAST.
     CLOSE USRMAST.
     CLOSE LISTADO.

 3020-EXIT.
     EXIT.

 9999-CANCELO.
*----------------

     PERFORM 3020-CIERRO-ARCHIVOS   THRU 3020-EXIT.

     CALL 'TARCANCE' USING WCANCELA.

     STOP RUN.

 9999-EXIT.
     EXIT.

 END PROGRAM TARLISTA.
