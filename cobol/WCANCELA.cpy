000100*----------------------------------------------------------------         
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA DE CANCELACION               
000300* (TARCANCE) - LA USAN TODOS LOS PROGRAMAS DEL SISTEMA DE                 
000400* TARJETAS PARA REPORTAR UN ABEND CONTROLADO.                             
000500*----------------------------------------------------------------         
000600* 2009-04-14 EPA TCK-0100 VERSION INICIAL                                 
000700* 1999-11-30 EPA TCK-0055 CODRET A X(10), ADMITE CONTADORES               
000800*                         DE TABLA DEL ALTA-2K                            
000900*----------------------------------------------------------------         
001000 01  WCANCELA.                                                            
001100     05 WCANCELA-PROGRAMA          PIC X(20).                             
001200     05 WCANCELA-PARRAFO           PIC X(20).                             
001300     05 WCANCELA-RECURSO           PIC X(08).                             
001400     05 WCANCELA-OPERACION         PIC X(10).                             
001500     05 WCANCELA-CODRET            PIC X(10).                             
001600     05 WCANCELA-MENSAJE           PIC X(80).                             
001700     05 FILLER                     PIC X(10).                             
