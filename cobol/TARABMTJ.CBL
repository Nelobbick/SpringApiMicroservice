000100 IDENTIFICATION DIVISION.                                                 
000200*-----------------------                                                  
000300 PROGRAM-ID. TARABMTJ.                                                    
000400 AUTHOR.       EDUARDO PALMEYRO.                                          
000500 INSTALLATION. EDUSAM.                                                    
000600 DATE-WRITTEN. 02/06/11.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     USO INTERNO - ADMINISTRACION DE TARJETAS.                  
000900*-------------------------------------------------------------            
001000* ESTE PROGRAMA REALIZA EL ABM DE TARJETAS DEL SISTEMA DE                 
001100* TARJETAS BANCARIAS. LEE EL ARCHIVO DE NOVEDADES (NOVTAR) Y              
001200* POR CADA REGISTRO ACTUALIZA EL MAESTRO DE TARJETAS (TARMAST).           
001300*                                                                         
001400* POR CADA NOVEDAD LEIDA SE VALIDA:                                       
001500*       ERRORES: * COD. NOVEDAD INVALIDO (A,B,V,F,P,S)                    
001600*                * ALTA SIN NUMERO DE TARJETA (16 DIGITOS)                
001700*                * ALTA SIN FECHA DE VENCIMIENTO                          
001800*                * ALTA CON VENCIMIENTO ANTERIOR AL DIA                   
001900*                * ALTA DE PROPIETARIO INEXISTENTE                        
002000*                * ALTA DE NUMERO DE TARJETA YA EXISTENTE                 
002100*                * BLOQUEO/ACTIVACION/BAJA DE TARJETA INEXIST.            
002200*                * BLOQUEO PROPIO DE TARJETA DE OTRO USUARIO              
002300*                * FIJAR SALDO CON IMPORTE NEGATIVO                       
002400*       AVISOS:  * ALTA DE TARJETA EFECTUADA                              
002500*                * BLOQUEO EFECTUADO / ACTIVACION EFECTUADA               
002600*                * BAJA FISICA EFECTUADA                                  
002700*                * SALDO FIJADO                                           
002800*                                                                         
002900* SI EL CODIGO DE NOVEDAD ES ALTA:                                        
003000*       DEBEN INFORMARSE NUMERO, VENCIMIENTO Y USUARIO DUENIO             
003100*-------------------------------------------------------------            
003200* REGISTRO DE MODIFICACIONES                                              
003300*-------------------------------------------------------------            
003400* 02/06/11  EPA TCK-0212 VERSION INICIAL (A, B, V, F)                     
003500* 02/05/12  EPA TCK-0261 SE LLAMA A TARMASCA PARA ENMASCARAR              
003600*                        EL NUMERO EN EL ALTA DE TARJETA                  
003700* 02/05/12  EPA TCK-0260 SE AGREGA COD. P (BLOQUEO PROPIO)                
003800* 05/11/12  RMV TCK-0288 SE AGREGA COD. S (FIJAR SALDO POR                
003900*                        ID O POR NUMERO DE TARJETA)                      
004000* 03/12/98  EPA TCK-0071 REVISION Y2K DEL SISTEMA COMPLETO -              
004100*                        TAR-VENCIMIENTO PASA A AAAAMMDD Y                
004200*                        LA FECHA DE PROCESO SE OBTIENE CON               
004300*                        ACCEPT ... FROM DATE YYYYMMDD                    
004400* 11/03/13  RMV TCK-0301 SE AGREGA VALIDACION DE SALDO                    
004500*                        NEGATIVO EN EL COD. S                            
004600* 08/11/13  RMV TCK-0321 REG-NOVTAR-FD PASA A X(073), NO COINCIDIA        
004700*                        CON EL TAMANO DE REG-NOVTAR DE WNOVTAR           
004800*                        (QUEDABAN 3 BYTES SIN LEER DEL ARCHIVO)          
004900* 08/11/13  RMV TCK-0322 SE CORRIGE EL FILLER DE WS-LINEA-DETALLE,        
005000*                        LA REDEFINES SUMABA 139 BYTES CONTRA LOS         
005100*                        132 DECLARADOS EN WS-LINEA-DETALLE-R             
005200* 08/11/13  RMV TCK-0323 EL ALTA DE TARJETA NO ASIGNABA TAR-ID (SE        
005300*                        GRABABA SIEMPRE CON ID 0). SE AGREGA EL          
005400*                        PARRAFO 1020-BUSCO-PROXIMO-ID-TAR QUE            
005500*                        RECORRE TARMAST AL INICIO Y CALCULA EL           
005600*                        PROXIMO ID A ASIGNAR EN CADA ALTA                
005700* 08/11/13  RMV TCK-0324 SE AGREGAN LOS PARRAFOS 1220/1230/1240           
005800*                        PARA CHEQUEAR EL FILE STATUS DE TARMAST          
005900*                        DESPUES DE CADA WRITE/REWRITE/DELETE,            
006000*                        IGUAL QUE YA SE HACIA EN LAS LECTURAS            
006100*-------------------------------------------------------------            
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400*-------------------------------------------------------------            
006500 CONFIGURATION SECTION.                                                   
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM.                                                  
006800                                                                          
006900 INPUT-OUTPUT SECTION.                                                    
007000*-------------------------------------------------------------            
007100 FILE-CONTROL.                                                            
007200*-------------                                                            
007300     SELECT NOVTAR            ASSIGN       TO NOVTAR                      
007400                             ORGANIZATION IS LINE SEQUENTIAL              
007500                             FILE STATUS  IS FS-NOVTAR.                   
007600                                                                          
007700     SELECT TARMAST           ASSIGN       TO TARMAST                     
007800                             ORGANIZATION IS INDEXED                      
007900                             ACCESS MODE  IS DYNAMIC                      
008000                             RECORD KEY   IS REG-TARJETA-KEY-FD           
008100                             ALTERNATE KEY   REG-TARJETA-KEY2-FD          
008200                             FILE STATUS  IS FS-TARMAST.                  
008300                                                                          
008400     SELECT USRMAST           ASSIGN       TO USRMAST                     
008500                             ORGANIZATION IS INDEXED                      
008600                             ACCESS MODE  IS RANDOM                       
008700                             RECORD KEY   IS REG-USUARIO-KEY-FD           
008800                             FILE STATUS  IS FS-USRMAST.                  
008900                                                                          
009000     SELECT LISTADO           ASSIGN       TO LISTADO                     
009100                             ORGANIZATION IS LINE SEQUENTIAL              
009200                             FILE STATUS  IS FS-LISTADO.                  
009300                                                                          
009400 DATA DIVISION.                                                           
009500*-------------------------------------------------------------            
009600                                                                          
009700 FILE SECTION.                                                            
009800*-------------                                                            
009900                                                                          
010000 FD  NOVTAR                                                               
010100     RECORDING MODE IS F                                                  
010200     BLOCK 0.                                                             
010300 01  REG-NOVTAR-FD                 PIC  X(073).                           
010400                                                                          
010500 FD  TARMAST                                                              
010600     RECORDING MODE IS F                                                  
010700     BLOCK 0.                                                             
010800 01  REG-TARMAST-FD                PIC  X(095).                           
010900                                                                          
011000 FD  USRMAST                                                              
011100     RECORDING MODE IS F                                                  
011200     BLOCK 0.                                                             
011300 01  REG-USRMAST-FD                PIC  X(174).                           
011400                                                                          
011500 FD  LISTADO                                                              
011600     RECORDING MODE IS F                                                  
011700     BLOCK 0.                                                             
011800 01  REG-LISTADO-FD                PIC  X(132).                           
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100*-------------------------------------------------------------            
012200 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'TARABMTJ'.           
012300                                                                          
012400 77  FS-NOVTAR                     PIC  X(02) VALUE ' '.                  
012500     88 88-FS-NOVTAR-OK                       VALUE '00'.                 
012600     88 88-FS-NOVTAR-EOF                      VALUE '10'.                 
012700                                                                          
012800 77  FS-TARMAST                    PIC  X(02) VALUE ' '.                  
012900     88 88-FS-TARMAST-OK                      VALUE '00'.                 
013000     88 88-FS-TARMAST-EOF                     VALUE '10'.                 
013100     88 88-FS-TARMAST-DUPKEY                  VALUE '22'.                 
013200     88 88-FS-TARMAST-NOKEY                   VALUE '23'.                 
013300                                                                          
013400 77  FS-USRMAST                    PIC  X(02) VALUE ' '.                  
013500     88 88-FS-USRMAST-OK                      VALUE '00'.                 
013600     88 88-FS-USRMAST-NOKEY                   VALUE '23'.                 
013700                                                                          
013800 77  FS-LISTADO                    PIC  X(02) VALUE ' '.                  
013900     88 88-FS-LISTADO-OK                      VALUE '00'.                 
014000                                                                          
014100 77  WS-NOV-ERROR                  PIC  X     VALUE 'N'.                  
014200     88 88-NOV-ERROR-SI                       VALUE 'S'.                  
014300     88 88-NOV-ERROR-NO                       VALUE 'N'.                  
014400                                                                          
014500 77  WS-LEIDOS-NOVTAR              PIC S9(09) COMP VALUE 0.               
014600 77  WS-CANT-ALTAS                 PIC S9(09) COMP VALUE 0.               
014700 77  WS-CANT-BLOQUEOS              PIC S9(09) COMP VALUE 0.               
014800 77  WS-CANT-ACTIVACIONES          PIC S9(09) COMP VALUE 0.               
014900 77  WS-CANT-BAJAS                 PIC S9(09) COMP VALUE 0.               
015000 77  WS-CANT-SALDOS                PIC S9(09) COMP VALUE 0.               
015100 77  WS-CANT-ERRONEOS              PIC S9(09) COMP VALUE 0.               
015200 77  WS-CANT-ED                    PIC  ZZZ.ZZZ.ZZ9.                      
015300                                                                          
015400 77  WS-PARRAFO                    PIC  X(20) VALUE ' '.                  
015500 77  WS-MJE-ERROR                  PIC  X(50) VALUE ' '.                  
015600 77  WS-TAR-ID-ED                  PIC  ZZZZZZZZ9.                        
015700 77  WS-TAR-PROX-ID                PIC S9(09) COMP VALUE 0.               
015800                                                                          
015900 01  WS-FECHA-PROCESO.                                                    
016000     05 WS-FEP-AAAA                PIC 9(04).                             
016100     05 WS-FEP-MM                  PIC 9(02).                             
016200     05 WS-FEP-DD                  PIC 9(02).                             
016300 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO                        
016400                                  PIC 9(08).                              
016500                                                                          
016600 01  WS-LINEA-DETALLE.                                                    
016700     05 WLD-ID                     PIC ZZZZZZZZ9.                         
016800     05 FILLER                     PIC X(01).                             
016900     05 WLD-COD                    PIC X(01).                             
017000     05 FILLER                     PIC X(01).                             
017100     05 WLD-NUMERO                 PIC X(16).                             
017200     05 FILLER                     PIC X(01).                             
017300     05 WLD-MENSAJE                PIC X(50).                             
017400     05 FILLER                     PIC X(53).                             
017500 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE                        
017600                                  PIC X(132).                             
017700                                                                          
017800*-----------------------------------------------                          
017900* DEFINICION DEL ARCHIVO DE NOVEDADES DE TARJETA                          
018000*-----------------------------------------------                          
018100 COPY WNOVTAR.                                                            
018200                                                                          
018300*------------------------------------                                     
018400* DEFINICION DEL MAESTRO DE TARJETAS                                      
018500*------------------------------------                                     
018600 COPY WTARJETA.                                                           
018700                                                                          
018800*------------------------------------                                     
018900* DEFINICION DEL MAESTRO DE USUARIOS                                      
019000*------------------------------------                                     
019100 COPY WUSUARIO.                                                           
019200                                                                          
019300*-----------------------------------------------------                    
019400* DEFINICION DE COPY WORKING DE LA RUTINA DE ENMASCAR.                    
019500*-----------------------------------------------------                    
019600 COPY WMASCA.                                                             
019700                                                                          
019800*---------------------------------------------------                      
019900* DEFINICION DE COPY WORKING RUTINA DE CANCELACION                        
020000*---------------------------------------------------                      
020100 COPY WCANCELA.                                                           
020200                                                                          
020300 PROCEDURE DIVISION.                                                      
020400*-------------------                                                      
020500                                                                          
020600 0000-CUERPO-PRINCIPAL.                                                   
020700*----------------------                                                   
020800                                                                          
020900     PERFORM 1000-INICIO THRU 1000-EXIT.                                  
021000                                                                          
021100     PERFORM 2000-PROCESO THRU 2000-EXIT                                  
021200       UNTIL 88-FS-NOVTAR-EOF.                                            
021300                                                                          
021400     PERFORM 3000-FINALIZO THRU 3000-EXIT.                                
021500                                                                          
021600     STOP RUN.                                                            
021700                                                                          
021800 1000-INICIO.                                                             
021900*------------                                                             
022000                                                                          
022100     INITIALIZE WCANCELA.                                                 
022200     MOVE CTE-PROGRAMA              TO WCANCELA-PROGRAMA.                 
022300                                                                          
022400     ACCEPT WS-FECHA-PROCESO-R FROM DATE YYYYMMDD.                        
022500                                                                          
022600     PERFORM 1010-ABRO-ARCHIVOS THRU 1010-EXIT.                           
022700                                                                          
022800     PERFORM 1020-BUSCO-PROXIMO-ID-TAR THRU 1020-EXIT.                    
022900                                                                          
023000     PERFORM 1100-READ-NOVTAR THRU 1100-EXIT.                             
023100                                                                          
023200 1000-EXIT.                                                               
023300     EXIT.                                                                
023400                                                                          
023500 1010-ABRO-ARCHIVOS.                                                      
023600*--------------------                                                     
023700                                                                          
023800     MOVE '1010-ABRO-ARCHIVOS'      TO WS-PARRAFO.                        
023900                                                                          
024000     OPEN INPUT  NOVTAR.                                                  
024100     IF NOT 88-FS-NOVTAR-OK                                               
024200        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO                   
024300        MOVE 'NOVTAR  '             TO WCANCELA-RECURSO                   
024400        MOVE 'OPEN INPUT'           TO WCANCELA-OPERACION                 
024500        MOVE FS-NOVTAR              TO WCANCELA-CODRET                    
024600        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE                   
024700        PERFORM 9999-CANCELO THRU 9999-EXIT                               
024800     END-IF.                                                              
024900                                                                          
025000     OPEN I-O    TARMAST.                                                 
025100     IF NOT 88-FS-TARMAST-OK                                              
025200        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO                   
025300        MOVE 'TARMAST '             TO WCANCELA-RECURSO                   
025400        MOVE 'OPEN I-O'             TO WCANCELA-OPERACION                 
025500        MOVE FS-TARMAST             TO WCANCELA-CODRET                    
025600        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE                   
025700        PERFORM 9999-CANCELO THRU 9999-EXIT                               
025800     END-IF.                                                              
025900                                                                          
026000     OPEN INPUT  USRMAST.                                                 
026100     IF NOT 88-FS-USRMAST-OK                                              
026200        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO                   
026300        MOVE 'USRMAST '             TO WCANCELA-RECURSO                   
026400        MOVE 'OPEN INPUT'           TO WCANCELA-OPERACION                 
026500        MOVE FS-USRMAST             TO WCANCELA-CODRET                    
026600        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE                   
026700        PERFORM 9999-CANCELO THRU 9999-EXIT                               
026800     END-IF.                                                              
026900                                                                          
027000     OPEN OUTPUT LISTADO.                                                 
027100     IF NOT 88-FS-LISTADO-OK                                              
027200        MOVE WS-PARRAFO             TO WCANCELA-PARRAFO                   
027300        MOVE 'LISTADO '             TO WCANCELA-RECURSO                   
027400        MOVE 'OPEN OUTPUT'          TO WCANCELA-OPERACION                 
027500        MOVE FS-LISTADO             TO WCANCELA-CODRET                    
027600        MOVE 'ERROR EN OPEN'        TO WCANCELA-MENSAJE                   
027700        PERFORM 9999-CANCELO THRU 9999-EXIT                               
027800     END-IF.                                                              
027900                                                                          
028000 1010-EXIT.                                                               
028100     EXIT.                                                                
028200                                                                          
028300* 08/11/13 RMV TCK-0323 NUEVO PARRAFO: RECORRE TARMAST UNA VEZ AL         
028400*                       INICIO PARA UBICAR EL PROXIMO TAR-ID A            
028500*                       ASIGNAR EN LAS ALTAS DE ESTA CORRIDA.             
028600 1020-BUSCO-PROXIMO-ID-TAR.                                               
028700*-----------------------------                                            
028800* TARMAST ESTA EN SECUENCIA ASCENDENTE POR TAR-ID (CLAVE                  
028900* PRIMARIA), ASI QUE EL MAYOR ID EXISTENTE ES EL ULTIMO QUE               
029000* DEVUELVE EL RECORRIDO SECUENCIAL COMPLETO.                              
029100                                                                          
029200     MOVE '1020-BUSCO-PROX-ID'      TO WS-PARRAFO.                        
029300                                                                          
029400     MOVE ZERO                      TO WS-TAR-PROX-ID.                    
029500     MOVE LOW-VALUES                TO REG-TARJETA-KEY-FD.                
029600                                                                          
029700     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.               
029800                                                                          
029900     IF 88-FS-TARMAST-OK                                                  
030000         PERFORM 1025-LEO-SIGUIENTE-TAR THRU 1025-EXIT                    
030100            UNTIL 88-FS-TARMAST-EOF                                       
030200     END-IF.                                                              
030300                                                                          
030400     ADD 1                           TO WS-TAR-PROX-ID.                   
030500                                                                          
030600 1020-EXIT.                                                               
030700     EXIT.                                                                
030800                                                                          
030900 1025-LEO-SIGUIENTE-TAR.                                                  
031000*---------------------------                                              
031100                                                                          
031200     READ TARMAST NEXT INTO REG-TARJETA.                                  
031300                                                                          
031400     EVALUATE TRUE                                                        
031500         WHEN 88-FS-TARMAST-OK                                            
031600              IF TAR-ID > WS-TAR-PROX-ID                                  
031700                  MOVE TAR-ID         TO WS-TAR-PROX-ID                   
031800              END-IF                                                      
031900         WHEN 88-FS-TARMAST-EOF                                           
032000              CONTINUE                                                    
032100         WHEN OTHER                                                       
032200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
032300              MOVE 'TARMAST '         TO WCANCELA-RECURSO                 
032400              MOVE 'READ NEXT'        TO WCANCELA-OPERACION               
032500              MOVE FS-TARMAST         TO WCANCELA-CODRET                  
032600              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
032700              PERFORM 9999-CANCELO THRU 9999-EXIT                         
032800     END-EVALUATE.                                                        
032900                                                                          
033000 1025-EXIT.                                                               
033100     EXIT.                                                                
033200                                                                          
033300 1100-READ-NOVTAR.                                                        
033400*------------------                                                       
033500                                                                          
033600     MOVE '1100-READ-NOVTAR'        TO WS-PARRAFO.                        
033700                                                                          
033800     READ NOVTAR INTO REG-NOVTAR.                                         
033900                                                                          
034000     EVALUATE TRUE                                                        
034100         WHEN 88-FS-NOVTAR-OK                                             
034200              ADD 1                 TO WS-LEIDOS-NOVTAR                   
034300         WHEN 88-FS-NOVTAR-EOF                                            
034400              CONTINUE                                                    
034500         WHEN OTHER                                                       
034600              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO                   
034700              MOVE 'NOVTAR  '       TO WCANCELA-RECURSO                   
034800              MOVE 'READ'           TO WCANCELA-OPERACION                 
034900              MOVE FS-NOVTAR        TO WCANCELA-CODRET                    
035000              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE                   
035100              PERFORM 9999-CANCELO THRU 9999-EXIT                         
035200     END-EVALUATE.                                                        
035300                                                                          
035400 1100-EXIT.                                                               
035500     EXIT.                                                                
035600                                                                          
035700 1200-READ-TARJETA-POR-ID.                                                
035800*--------------------------                                               
035900* BUSCA LA TARJETA POR ID (NOV-TAR-ID). DEJA EL RESULTADO EN              
036000* 88-FS-TARMAST-OK / 88-FS-TARMAST-NOKEY.                                 
036100                                                                          
036200     MOVE '1200-READ-TARJETA-POR-ID' TO WS-PARRAFO.                       
036300                                                                          
036400     MOVE NOV-TAR-ID                TO TAR-ID.                            
036500     READ TARMAST INTO REG-TARJETA                                        
036600          KEY IS REG-TARJETA-KEY-FD.                                      
036700                                                                          
036800     EVALUATE TRUE                                                        
036900         WHEN 88-FS-TARMAST-OK                                            
037000         WHEN 88-FS-TARMAST-NOKEY                                         
037100              CONTINUE                                                    
037200         WHEN OTHER                                                       
037300              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO                   
037400              MOVE 'TARMAST '       TO WCANCELA-RECURSO                   
037500              MOVE 'READ KEY'       TO WCANCELA-OPERACION                 
037600              MOVE FS-TARMAST       TO WCANCELA-CODRET                    
037700              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE                   
037800              PERFORM 9999-CANCELO THRU 9999-EXIT                         
037900     END-EVALUATE.                                                        
038000                                                                          
038100 1200-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400 1210-READ-TARJETA-POR-NUMERO.                                            
038500*-------------------------------                                          
038600* BUSCA LA TARJETA POR NUMERO (NOV-TAR-NUMERO), CLAVE ALTERNA.            
038700                                                                          
038800     MOVE '1210-READ-TARJETA-POR-NR' TO WS-PARRAFO.                       
038900                                                                          
039000     MOVE NOV-TAR-NUMERO            TO TAR-NUMERO.                        
039100     READ TARMAST INTO REG-TARJETA                                        
039200          KEY IS REG-TARJETA-KEY2-FD.                                     
039300                                                                          
039400     EVALUATE TRUE                                                        
039500         WHEN 88-FS-TARMAST-OK                                            
039600         WHEN 88-FS-TARMAST-NOKEY                                         
039700              CONTINUE                                                    
039800         WHEN OTHER                                                       
039900              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO                   
040000              MOVE 'TARMAST '       TO WCANCELA-RECURSO                   
040100              MOVE 'READ KEY2'      TO WCANCELA-OPERACION                 
040200              MOVE FS-TARMAST       TO WCANCELA-CODRET                    
040300              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE                   
040400              PERFORM 9999-CANCELO THRU 9999-EXIT                         
040500     END-EVALUATE.                                                        
040600                                                                          
040700 1210-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          
041000* 08/11/13 RMV TCK-0324 NUEVOS PARRAFOS DE GRABACION CON CHEQUEO          
041100*                       DE FILE STATUS, IGUAL QUE LOS DE LECTURA          
041200*                       (ANTES EL WRITE/REWRITE/DELETE DE TARMAST         
041300*                       NO CHEQUEABA EL RESULTADO DE LA OPERACION)        
041400 1220-WRITE-TARMAST.                                                      
041500*-----------------------                                                  
041600* GRABA EL ALTA DE TARJETA. SI LA CLAVE YA EXISTE (DUPKEY) SE             
041700* RECHAZA LA NOVEDAD; CUALQUIER OTRO ERROR ABORTA EL PROCESO.             
041800                                                                          
041900     MOVE '1220-WRITE-TARMAST'      TO WS-PARRAFO.                        
042000                                                                          
042100     WRITE REG-TARMAST-FD FROM REG-TARJETA.                               
042200                                                                          
042300     EVALUATE TRUE                                                        
042400         WHEN 88-FS-TARMAST-OK                                            
042500              ADD 1                  TO WS-TAR-PROX-ID                    
042600              ADD 1                  TO WS-CANT-ALTAS                     
042700         WHEN 88-FS-TARMAST-DUPKEY                                        
042800              SET 88-NOV-ERROR-SI    TO TRUE                              
042900              MOVE 'CLAVE DE TARJETA DUPLICADA AL GRABAR'                 
043000                TO WS-MJE-ERROR                                           
043100         WHEN OTHER                                                       
043200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                  
043300              MOVE 'TARMAST '        TO WCANCELA-RECURSO                  
043400              MOVE 'WRITE'           TO WCANCELA-OPERACION                
043500              MOVE FS-TARMAST        TO WCANCELA-CODRET                   
043600              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE                  
043700              PERFORM 9999-CANCELO THRU 9999-EXIT                         
043800     END-EVALUATE.                                                        
043900                                                                          
044000 1220-EXIT.                                                               
044100     EXIT.                                                                
044200                                                                          
044300 1230-REWRITE-TARMAST.                                                    
044400*-------------------------                                                
044500* REGRABA UNA TARJETA YA LEIDA (BLOQUEO/ACTIVACION/SALDO). EL             
044600* REGISTRO YA FUE LEIDO POR CLAVE, ASI QUE UN NOKEY/DUPKEY ACA            
044700* ES UNA CONDICION ANORMAL Y SE CANCELA EL PROCESO.                       
044800                                                                          
044900     MOVE '1230-REWRITE-TARMAST'    TO WS-PARRAFO.                        
045000                                                                          
045100     REWRITE REG-TARMAST-FD FROM REG-TARJETA.                             
045200                                                                          
045300     IF NOT 88-FS-TARMAST-OK                                              
045400         MOVE WS-PARRAFO             TO WCANCELA-PARRAFO                  
045500         MOVE 'TARMAST '             TO WCANCELA-RECURSO                  
045600         MOVE 'REWRITE'              TO WCANCELA-OPERACION                
045700         MOVE FS-TARMAST             TO WCANCELA-CODRET                   
045800         MOVE 'ERROR EN REWRITE'     TO WCANCELA-MENSAJE                  
045900         PERFORM 9999-CANCELO THRU 9999-EXIT                              
046000     END-IF.                                                              
046100                                                                          
046200 1230-EXIT.                                                               
046300     EXIT.                                                                
046400                                                                          
046500 1240-DELETE-TARMAST.                                                     
046600*------------------------                                                 
046700* BAJA FISICA DE TARJETA. EL REGISTRO YA FUE LEIDO POR CLAVE,             
046800* ASI QUE UN NOKEY ACA ES UNA CONDICION ANORMAL Y SE CANCELA.             
046900                                                                          
047000     MOVE '1240-DELETE-TARMAST'     TO WS-PARRAFO.                        
047100                                                                          
047200     DELETE TARMAST RECORD.                                               
047300                                                                          
047400     IF NOT 88-FS-TARMAST-OK                                              
047500         MOVE WS-PARRAFO             TO WCANCELA-PARRAFO                  
047600         MOVE 'TARMAST '             TO WCANCELA-RECURSO                  
047700         MOVE 'DELETE'               TO WCANCELA-OPERACION                
047800         MOVE FS-TARMAST             TO WCANCELA-CODRET                   
047900         MOVE 'ERROR EN DELETE'      TO WCANCELA-MENSAJE                  
048000         PERFORM 9999-CANCELO THRU 9999-EXIT                              
048100     END-IF.                                                              
048200                                                                          
048300 1240-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600 1300-READ-USUARIO.                                                       
048700*--------------------                                                     
048800* BUSCA EL PROPIETARIO EN EL MAESTRO DE USUARIOS.                         
048900                                                                          
049000     MOVE '1300-READ-USUARIO'       TO WS-PARRAFO.                        
049100                                                                          
049200     MOVE NOV-TAR-USR-ID            TO USR-ID.                            
049300     READ USRMAST INTO REG-USUARIO                                        
049400          KEY IS REG-USUARIO-KEY-FD.                                      
049500                                                                          
049600     EVALUATE TRUE                                                        
049700         WHEN 88-FS-USRMAST-OK                                            
049800         WHEN 88-FS-USRMAST-NOKEY                                         
049900              CONTINUE                                                    
050000         WHEN OTHER                                                       
050100              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO                   
050200              MOVE 'USRMAST '       TO WCANCELA-RECURSO                   
050300              MOVE 'READ KEY'       TO WCANCELA-OPERACION                 
050400              MOVE FS-USRMAST       TO WCANCELA-CODRET                    
050500              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE                   
050600              PERFORM 9999-CANCELO THRU 9999-EXIT                         
050700     END-EVALUATE.                                                        
050800                                                                          
050900 1300-EXIT.                                                               
051000     EXIT.                                                                
051100                                                                          
051200 2000-PROCESO.                                                            
051300*---------------                                                          
051400                                                                          
051500     PERFORM 2010-VALIDO-NOVEDAD THRU 2010-EXIT.                          
051600                                                                          
051700     IF 88-NOV-ERROR-NO                                                   
051800        PERFORM 2020-ACTUALIZO-TARJETAS THRU 2020-EXIT                    
051900     ELSE                                                                 
052000        ADD 1                      TO WS-CANT-ERRONEOS                    
052100     END-IF.                                                              
052200                                                                          
052300     PERFORM 2900-IMPRIMO-DETALLE THRU 2900-EXIT.                         
052400                                                                          
052500     PERFORM 1100-READ-NOVTAR THRU 1100-EXIT.                             
052600                                                                          
052700 2000-EXIT.                                                               
052800     EXIT.                                                                
052900                                                                          
053000 2010-VALIDO-NOVEDAD.                                                     
053100*----------------------                                                   
053200* VALIDACION ESTRUCTURAL DE LA NOVEDAD (COD. NOVEDAD, DATOS               
053300* OBLIGATORIOS SEGUN EL TIPO). LA VALIDACION DE NEGOCIO                   
053400* PROPIA DE CADA OPERACION SE HACE EN SU PROPIO PARRAFO.                  
053500                                                                          
053600     SET  88-NOV-ERROR-NO           TO TRUE.                              
053700     MOVE SPACES                    TO WS-MJE-ERROR.                      
053800                                                                          
053900     EVALUATE TRUE                                                        
054000         WHEN 88-NOV-TAR-ES-ALTA                                          
054100         WHEN 88-NOV-TAR-ES-BLOQUEO                                       
054200         WHEN 88-NOV-TAR-ES-ACTIVAR                                       
054300         WHEN 88-NOV-TAR-ES-BAJA                                          
054400         WHEN 88-NOV-TAR-ES-BLOQ-PROPIO                                   
054500         WHEN 88-NOV-TAR-ES-SALDO                                         
054600              CONTINUE                                                    
054700         WHEN OTHER                                                       
054800              SET 88-NOV-ERROR-SI   TO TRUE                               
054900              MOVE 'COD. NOVEDAD INVALIDO (A,B,V,F,P,S)'                  
055000                TO WS-MJE-ERROR                                           
055100     END-EVALUATE.                                                        
055200                                                                          
055300     IF 88-NOV-ERROR-NO                                                   
055400     AND 88-NOV-TAR-ES-ALTA                                               
055500         IF NOV-TAR-NUMERO NOT NUMERIC                                    
055600         OR NOV-TAR-NUMERO = SPACES                                       
055700             SET 88-NOV-ERROR-SI    TO TRUE                               
055800             MOVE 'NUMERO DE TARJETA DEBE SER 16 DIGITOS'                 
055900               TO WS-MJE-ERROR                                            
056000         END-IF                                                           
056100     END-IF.                                                              
056200                                                                          
056300     IF 88-NOV-ERROR-NO                                                   
056400     AND 88-NOV-TAR-ES-ALTA                                               
056500     AND NOV-TAR-VENCIMIENTO = ZERO                                       
056600         SET 88-NOV-ERROR-SI        TO TRUE                               
056700         MOVE 'DEBE INFORMAR FECHA DE VENCIMIENTO'                        
056800           TO WS-MJE-ERROR                                                
056900     END-IF.                                                              
057000                                                                          
057100     IF 88-NOV-ERROR-NO                                                   
057200     AND 88-NOV-TAR-ES-ALTA                                               
057300     AND NOV-TAR-VENCIMIENTO < WS-FECHA-PROCESO-R                         
057400         SET 88-NOV-ERROR-SI        TO TRUE                               
057500         MOVE 'VENCIMIENTO ANTERIOR A LA FECHA DE PROCESO'                
057600           TO WS-MJE-ERROR                                                
057700     END-IF.                                                              
057800                                                                          
057900     IF 88-NOV-ERROR-NO                                                   
058000     AND 88-NOV-TAR-ES-SALDO                                              
058100     AND NOV-TAR-SALDO < 0                                                
058200         SET 88-NOV-ERROR-SI        TO TRUE                               
058300         MOVE 'EL SALDO A FIJAR NO PUEDE SER NEGATIVO'                    
058400           TO WS-MJE-ERROR                                                
058500     END-IF.                                                              
058600                                                                          
058700 2010-EXIT.                                                               
058800     EXIT.                                                                
058900                                                                          
059000 2020-ACTUALIZO-TARJETAS.                                                 
059100*---------------------------                                              
059200                                                                          
059300     EVALUATE TRUE                                                        
059400         WHEN 88-NOV-TAR-ES-ALTA                                          
059500              PERFORM 2030-ALTA-TARJETA THRU 2030-EXIT                    
059600         WHEN 88-NOV-TAR-ES-BLOQUEO                                       
059700              PERFORM 2040-BLOQUEO-TARJETA THRU 2040-EXIT                 
059800         WHEN 88-NOV-TAR-ES-BLOQ-PROPIO                                   
059900              PERFORM 2045-BLOQUEO-PROPIA-TARJETA                         
060000                THRU 2045-EXIT                                            
060100         WHEN 88-NOV-TAR-ES-ACTIVAR                                       
060200              PERFORM 2050-ACTIVAR-TARJETA THRU 2050-EXIT                 
060300         WHEN 88-NOV-TAR-ES-BAJA                                          
060400              PERFORM 2060-BAJA-TARJETA THRU 2060-EXIT                    
060500         WHEN 88-NOV-TAR-ES-SALDO                                         
060600              PERFORM 2070-FIJAR-SALDO-TARJETA THRU 2070-EXIT             
060700     END-EVALUATE.                                                        
060800                                                                          
060900 2020-EXIT.                                                               
061000     EXIT.                                                                
061100                                                                          
061200 2030-ALTA-TARJETA.                                                       
061300*---------------------                                                    
061400* VALIDA PROPIETARIO Y UNICIDAD DEL NUMERO, ENMASCARA Y DA                
061500* DE ALTA LA TARJETA CON SALDO 0 Y ESTADO ACTIVE.                         
061600                                                                          
061700     PERFORM 2031-VALIDO-PROPIETARIO THRU 2031-EXIT.                      
061800                                                                          
061900     IF 88-NOV-ERROR-NO                                                   
062000         PERFORM 2032-VALIDO-NUMERO-UNICO THRU 2032-EXIT                  
062100     END-IF.                                                              
062200                                                                          
062300     IF 88-NOV-ERROR-NO                                                   
062400         INITIALIZE REG-TARJETA                                           
062500         MOVE WS-TAR-PROX-ID        TO TAR-ID                             
062600         MOVE NOV-TAR-NUMERO        TO TAR-NUMERO                         
062700         MOVE NOV-TAR-VENCIMIENTO   TO TAR-VENCIMIENTO-R                  
062800         MOVE NOV-TAR-USR-ID        TO TAR-USR-ID                         
062900         MOVE ZERO                  TO TAR-SALDO                          
063000         SET 88-TAR-ACTIVA          TO TRUE                               
063100                                                                          
063200         INITIALIZE WMASCA                                                
063300         MOVE NOV-TAR-NUMERO        TO WMASCA-NUMERO                      
063400         CALL 'TARMASCA' USING WMASCA                                     
063500         IF 88-WMASCA-RC-OK                                               
063600             MOVE WMASCA-ENMASCARADO TO TAR-ENMASCARADO                   
063700         ELSE                                                             
063800             MOVE SPACES            TO TAR-ENMASCARADO                    
063900         END-IF                                                           
064000                                                                          
064100         MOVE TAR-ID                TO REG-TARJETA-KEY-FD                 
064200                                                                          
064300         PERFORM 1220-WRITE-TARMAST THRU 1220-EXIT                        
064400     END-IF.                                                              
064500                                                                          
064600 2030-EXIT.                                                               
064700     EXIT.                                                                
064800                                                                          
064900 2031-VALIDO-PROPIETARIO.                                                 
065000*---------------------------                                              
065100                                                                          
065200     PERFORM 1300-READ-USUARIO THRU 1300-EXIT.                            
065300                                                                          
065400     IF 88-FS-USRMAST-NOKEY                                               
065500         SET 88-NOV-ERROR-SI        TO TRUE                               
065600         MOVE 'USUARIO PROPIETARIO INEXISTENTE'                           
065700           TO WS-MJE-ERROR                                                
065800     END-IF.                                                              
065900                                                                          
066000 2031-EXIT.                                                               
066100     EXIT.                                                                
066200                                                                          
066300 2032-VALIDO-NUMERO-UNICO.                                                
066400*----------------------------                                             
066500                                                                          
066600     PERFORM 1210-READ-TARJETA-POR-NUMERO THRU 1210-EXIT.                 
066700                                                                          
066800     IF 88-FS-TARMAST-OK                                                  
066900         SET 88-NOV-ERROR-SI        TO TRUE                               
067000         MOVE 'NUMERO DE TARJETA YA EXISTE'                               
067100           TO WS-MJE-ERROR                                                
067200     END-IF.                                                              
067300                                                                          
067400 2032-EXIT.                                                               
067500     EXIT.                                                                
067600                                                                          
067700 2040-BLOQUEO-TARJETA.                                                    
067800*------------------------                                                 
067900                                                                          
068000     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.                     
068100                                                                          
068200     IF 88-FS-TARMAST-NOKEY                                               
068300         SET 88-NOV-ERROR-SI        TO TRUE                               
068400         MOVE 'BLOQUEO DE TARJETA INEXISTENTE'                            
068500           TO WS-MJE-ERROR                                                
068600     ELSE                                                                 
068700         SET 88-TAR-BLOQUEADA       TO TRUE                               
068800         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT                      
068900         ADD 1                      TO WS-CANT-BLOQUEOS                   
069000     END-IF.                                                              
069100                                                                          
069200 2040-EXIT.                                                               
069300     EXIT.                                                                
069400                                                                          
069500 2045-BLOQUEO-PROPIA-TARJETA.                                             
069600*-------------------------------                                          
069700* IGUAL AL BLOQUEO NORMAL, PERO VALIDANDO QUE LA TARJETA                  
069800* PERTENEZCA AL USUARIO QUE PIDE EL BLOQUEO.                              
069900                                                                          
070000     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.                     
070100                                                                          
070200     IF 88-FS-TARMAST-NOKEY                                               
070300     OR TAR-USR-ID NOT = NOV-TAR-USR-ID                                   
070400         SET 88-NOV-ERROR-SI        TO TRUE                               
070500         MOVE 'TARJETA INEXISTENTE O DE OTRO USUARIO'                     
070600           TO WS-MJE-ERROR                                                
070700     ELSE                                                                 
070800         SET 88-TAR-BLOQUEADA       TO TRUE                               
070900         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT                      
071000         ADD 1                      TO WS-CANT-BLOQUEOS                   
071100     END-IF.                                                              
071200                                                                          
071300 2045-EXIT.                                                               
071400     EXIT.                                                                
071500                                                                          
071600 2050-ACTIVAR-TARJETA.                                                    
071700*------------------------                                                 
071800                                                                          
071900     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.                     
072000                                                                          
072100     IF 88-FS-TARMAST-NOKEY                                               
072200         SET 88-NOV-ERROR-SI        TO TRUE                               
072300         MOVE 'ACTIVACION DE TARJETA INEXISTENTE'                         
072400           TO WS-MJE-ERROR                                                
072500     ELSE                                                                 
072600         SET 88-TAR-ACTIVA          TO TRUE                               
072700         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT                      
072800         ADD 1                      TO WS-CANT-ACTIVACIONES               
072900     END-IF.                                                              
073000                                                                          
073100 2050-EXIT.                                                               
073200     EXIT.                                                                
073300                                                                          
073400 2060-BAJA-TARJETA.                                                       
073500*---------------------                                                    
073600                                                                          
073700     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.                     
073800                                                                          
073900     IF 88-FS-TARMAST-NOKEY                                               
074000         SET 88-NOV-ERROR-SI        TO TRUE                               
074100         MOVE 'BAJA DE TARJETA INEXISTENTE'                               
074200           TO WS-MJE-ERROR                                                
074300     ELSE                                                                 
074400         PERFORM 1240-DELETE-TARMAST THRU 1240-EXIT                       
074500         ADD 1                      TO WS-CANT-BAJAS                      
074600     END-IF.                                                              
074700                                                                          
074800 2060-EXIT.                                                               
074900     EXIT.                                                                
075000                                                                          
075100 2070-FIJAR-SALDO-TARJETA.                                                
075200*----------------------------                                             
075300* FIJA EL SALDO POR ID O POR NUMERO SEGUN NOV-TAR-POR-NUMERO.             
075400                                                                          
075500     IF 88-NOV-TAR-POR-NUMERO-SI                                          
075600         PERFORM 1210-READ-TARJETA-POR-NUMERO THRU 1210-EXIT              
075700     ELSE                                                                 
075800         PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT                  
075900     END-IF.                                                              
076000                                                                          
076100     IF 88-FS-TARMAST-NOKEY                                               
076200         SET 88-NOV-ERROR-SI        TO TRUE                               
076300         MOVE 'FIJAR SALDO DE TARJETA INEXISTENTE'                        
076400           TO WS-MJE-ERROR                                                
076500     ELSE                                                                 
076600         MOVE NOV-TAR-SALDO         TO TAR-SALDO                          
076700         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT                      
076800         ADD 1                      TO WS-CANT-SALDOS                     
076900     END-IF.                                                              
077000                                                                          
077100 2070-EXIT.                                                               
077200     EXIT.                                                                
077300                                                                          
077400 2900-IMPRIMO-DETALLE.                                                    
077500*------------------------                                                 
077600                                                                          
077700     MOVE SPACES                    TO WS-LINEA-DETALLE.                  
077800                                                                          
077900     IF NOV-TAR-ID NUMERIC                                                
078000         MOVE NOV-TAR-ID             TO WLD-ID                            
078100     END-IF.                                                              
078200     MOVE NOV-TAR-CODIGO             TO WLD-COD.                          
078300     MOVE NOV-TAR-NUMERO             TO WLD-NUMERO.                       
078400                                                                          
078500     IF 88-NOV-ERROR-SI                                                   
078600         MOVE WS-MJE-ERROR           TO WLD-MENSAJE                       
078700     ELSE                                                                 
078800         EVALUATE TRUE                                                    
078900             WHEN 88-NOV-TAR-ES-ALTA                                      
079000                  MOVE 'ALTA DE TARJETA EFECTUADA' TO                     
079100                       WLD-MENSAJE                                        
079200             WHEN 88-NOV-TAR-ES-BLOQUEO                                   
079300             WHEN 88-NOV-TAR-ES-BLOQ-PROPIO                               
079400                  MOVE 'BLOQUEO EFECTUADO'  TO WLD-MENSAJE                
079500             WHEN 88-NOV-TAR-ES-ACTIVAR                                   
079600                  MOVE 'ACTIVACION EFECTUADA' TO WLD-MENSAJE              
079700             WHEN 88-NOV-TAR-ES-BAJA                                      
079800                  MOVE 'BAJA EFECTUADA'     TO WLD-MENSAJE                
079900             WHEN 88-NOV-TAR-ES-SALDO                                     
080000                  MOVE 'SALDO FIJADO'       TO WLD-MENSAJE                
080100         END-EVALUATE                                                     
080200     END-IF.                                                              
080300                                                                          
080400     WRITE REG-LISTADO-FD FROM WS-LINEA-DETALLE-R.                        
080500                                                                          
080600 2900-EXIT.                                                               
080700     EXIT.                                                                
080800                                                                          
080900 3000-FINALIZO.                                                           
081000*-----------------                                                        
081100                                                                          
081200     PERFORM 3010-TOTALES-CONTROL THRU 3010-EXIT.                         
081300                                                                          
081400     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.                         
081500                                                                          
081600 3000-EXIT.                                                               
081700     EXIT.                                                                
081800                                                                          
081900 3010-TOTALES-CONTROL.                                                    
082000*------------------------                                                 
082100                                                                          
082200     DISPLAY ' '.                                                         
082300     DISPLAY '*** TARABMTJ - TOTALES DE CONTROL ***'.                     
082400     MOVE WS-LEIDOS-NOVTAR          TO WS-CANT-ED.                        
082500     DISPLAY 'NOVEDADES LEIDAS      : ' WS-CANT-ED.                       
082600     MOVE WS-CANT-ALTAS             TO WS-CANT-ED.                        
082700     DISPLAY 'ALTAS                 : ' WS-CANT-ED.                       
082800     MOVE WS-CANT-BLOQUEOS          TO WS-CANT-ED.                        
082900     DISPLAY 'BLOQUEOS              : ' WS-CANT-ED.                       
083000     MOVE WS-CANT-ACTIVACIONES      TO WS-CANT-ED.                        
083100     DISPLAY 'ACTIVACIONES          : ' WS-CANT-ED.                       
083200     MOVE WS-CANT-BAJAS             TO WS-CANT-ED.                        
083300     DISPLAY 'BAJAS                 : ' WS-CANT-ED.                       
083400     MOVE WS-CANT-SALDOS            TO WS-CANT-ED.                        
083500     DISPLAY 'SALDOS FIJADOS        : ' WS-CANT-ED.                       
083600     MOVE WS-CANT-ERRONEOS          TO WS-CANT-ED.                        
083700     DISPLAY 'NOVEDADES RECHAZADAS  : ' WS-CANT-ED.                       
083800                                                                          
083900 3010-EXIT.                                                               
084000     EXIT.                                                                
084100                                                                          
084200 3020-CIERRO-ARCHIVOS.                                                    
084300*------------------------                                                 
084400                                                                          
084500     CLOSE NOVTAR TARMAST USRMAST LISTADO.                                
084600                                                                          
084700 3020-EXIT.                                                               
084800     EXIT.                                                                
084900                                                                          
085000 9999-CANCELO.                                                            
085100*----------------                                                         
085200                                                                          
085300     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.                         
085400                                                                          
085500     CALL 'TARCANCE' USING WCANCELA.                                      
085600                                                                          
085700     STOP RUN.                                                            
085800                                                                          
085900 9999-EXIT.                                                               
086000     EXIT.                                                                
086100                                                                          
086200 END PROGRAM TARABMTJ.                                                    
