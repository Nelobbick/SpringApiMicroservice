000100 IDENTIFICATION DIVISION.                                                 
000200*-----------------------                                                  
000300 PROGRAM-ID.   TARCANCE.                                                  
000400 AUTHOR.       EDUARDO PALMEYRO.                                          
000500 INSTALLATION. EDUSAM.                                                    
000600 DATE-WRITTEN. 06/02/11.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     ESTE PROGRAMA ES DE USO INTERNO DEL SISTEMA                
000900               DE TARJETAS - NO EXPONER A USUARIOS FINALES.               
001000*-----------------------------------------------------------              
001100* RUTINA DE CANCELACION CONTROLADA DEL SISTEMA DE TARJETAS.               
001200* LA CALLEA CUALQUIER PROGRAMA DEL LOTE (TARBATCH, TARABMTJ,              
001300* TARABMUS, TARLISTA) CUANDO UNA OPERACION DE E/S DEVUELVE                
001400* UN FILE STATUS NO CONTEMPLADO COMO NORMAL. TRADUCE EL                   
001500* CODIGO DE RETORNO A UN MENSAJE Y TERMINA EL PROGRAMA.                   
001600*-----------------------------------------------------------              
001700* REGISTRO DE MODIFICACIONES                                              
001800*-----------------------------------------------------------              
001900* 06/02/11  EPA TCK-0100 VERSION INICIAL, TOMADA DE LA                    
002000*                        RUTINA GENERICA CANCELA DEL AREA                 
002100* 14/09/11  EPA TCK-0234 SE AGREGA MENSAJE PARA STATUS 22/23              
002200*                        (CLAVE DUPLICADA / CLAVE INEXIST.)               
002300*                        USADOS POR LOS MAESTROS DE TARJETAS              
002400*                        Y USUARIOS (ACCESO INDEXADO)                     
002500* 03/12/98  EPA TCK-0071 REVISION Y2K DEL SISTEMA COMPLETO -              
002600*                        SIN CAMBIOS EN ESTA RUTINA (NO USA               
002700*                        FECHAS DE 2 DIGITOS)                             
002800* 11/03/13  RMV TCK-0301 SE AGREGA CONTADOR DE CANCELACIONES              
002900*                        DEL TURNO PARA LA CONSOLA DE OPERA-              
003000*                        CION (WS-TARCANCE-CANT-CANC)                     
003100* 27/02/01  RMV TCK-0092 REVISION DE MENSAJES DE E/S DE LOS               
003200*                        MAESTROS DE TARJETAS Y USUARIOS                  
003300*-----------------------------------------------------------              
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600*-----------------------------------------------------------              
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000                                                                          
004100 DATA DIVISION.                                                           
004200*-----------------------------------------------------------              
004300                                                                          
004400 WORKING-STORAGE SECTION.                                                 
004500*-----------------------------------------------------------              
004600 01  WS-TARCANCE-AREA.                                                    
004700     05 WS-TARCANCE-CANT-CANC      PIC S9(04)   COMP                      
004800                                    VALUE +0.                             
004900     05 WS-TARCANCE-MSG-EXTENDIDO  PIC X(50) VALUE SPACES.                
005000     05 FILLER                     PIC X(10) VALUE SPACES.                
005100                                                                          
005200 01  WS-FECHA-PROCESO              PIC 9(08)    VALUE ZERO.               
005300 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.                       
005400     05 WS-FEC-AAAA                PIC 9(04).                             
005500     05 WS-FEC-MM                  PIC 9(02).                             
005600     05 WS-FEC-DD                  PIC 9(02).                             
005700                                                                          
005800 01  WS-HORA-PROCESO                PIC 9(08)   VALUE ZERO.               
005900 01  WS-HORA-PROCESO-R REDEFINES WS-HORA-PROCESO.                         
006000     05 WS-HOR-HH                  PIC 9(02).                             
006100     05 WS-HOR-MM                  PIC 9(02).                             
006200     05 WS-HOR-SS                  PIC 9(02).                             
006300     05 WS-HOR-CC                  PIC 9(02).                             
006400                                                                          
006500 01  WS-TARCANCE-LINEA-CONSOLA.                                           
006600     05 FILLER                     PIC X(20)    VALUE                     
006700        '*** TARCANCE ***   '.                                            
006800     05 WS-TCL-PROGRAMA            PIC X(20).                             
006900     05 FILLER                     PIC X(01)    VALUE SPACE.              
007000     05 WS-TCL-CODRET              PIC X(10).                             
007100     05 FILLER                     PIC X(35) VALUE SPACES.                
007200                                                                          
007300 01  WS-TARCANCE-LINEA-CONSOLA-R REDEFINES                                
007400                                  WS-TARCANCE-LINEA-CONSOLA.              
007500     05 WS-TCLR-TODO                PIC X(86).                            
007600                                                                          
007700*-----------------------------------------------------------              
007800 LINKAGE SECTION.                                                         
007900*-----------------------------------------------------------              
008000* COPY DE AREA DE COMUNICACION CON ESTA RUTINA                            
008100                                                                          
008200 COPY WCANCELA.                                                           
008300                                                                          
008400*-----------------------------------------------------------              
008500 PROCEDURE DIVISION USING WCANCELA.                                       
008600*-----------------------------------------------------------              
008700                                                                          
008800 0000-CUERPO-PRINCIPAL SECTION.                                           
008900*-----------------------------                                            
009000                                                                          
009100     PERFORM 1000-TRADUZCO-CODRET THRU 1000-EXIT.                         
009200                                                                          
009300     ADD 1 TO WS-TARCANCE-CANT-CANC.                                      
009400                                                                          
009500     PERFORM 2000-INFORMO-CONSOLA THRU 2000-EXIT.                         
009600                                                                          
009700     GOBACK.                                                              
009800                                                                          
009900 1000-TRADUZCO-CODRET SECTION.                                            
010000*-----------------------------                                            
010100* TRADUCE EL FILE STATUS RECIBIDO EN WCANCELA-CODRET A UN                 
010200* TEXTO ENTENDIBLE PARA EL OPERADOR DE TURNO.                             
010300                                                                          
010400     EVALUATE WCANCELA-CODRET (1:2)                                       
010500         WHEN '00' MOVE 'OPERACION CORRECTA'      TO                      
010600                                 WS-TARCANCE-MSG-EXTENDIDO                
010700         WHEN '02' MOVE 'CLAVE ALTERNA DUPLICADA' TO                      
010800                                 WS-TARCANCE-MSG-EXTENDIDO                
010900         WHEN '04' MOVE 'LONGITUD DE REGISTRO INCOMPLETA'                 
011000                              TO WS-TARCANCE-MSG-EXTENDIDO                
011100         WHEN '10' MOVE 'FIN DE ARCHIVO'          TO                      
011200                                 WS-TARCANCE-MSG-EXTENDIDO                
011300         WHEN '21' MOVE 'CLAVE FUERA DE SECUENCIA' TO                     
011400                                 WS-TARCANCE-MSG-EXTENDIDO                
011500         WHEN '22' MOVE 'CLAVE DUPLICADA (ALTA REPETIDA)'                 
011600                              TO WS-TARCANCE-MSG-EXTENDIDO                
011700         WHEN '23' MOVE 'CLAVE INEXISTENTE (NO ENCONTRADO)'               
011800                              TO WS-TARCANCE-MSG-EXTENDIDO                
011900         WHEN '30' MOVE 'ERROR PERMANENTE DE E/S'  TO                     
012000                                 WS-TARCANCE-MSG-EXTENDIDO                
012100         WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO'    TO                     
012200                                 WS-TARCANCE-MSG-EXTENDIDO                
012300         WHEN '37' MOVE 'PERMISO DENEGADO'         TO                     
012400                                 WS-TARCANCE-MSG-EXTENDIDO                
012500         WHEN '41' MOVE 'ARCHIVO YA ABIERTO'       TO                     
012600                                 WS-TARCANCE-MSG-EXTENDIDO                
012700         WHEN '42' MOVE 'ARCHIVO NO ABIERTO'       TO                     
012800                                 WS-TARCANCE-MSG-EXTENDIDO                
012900         WHEN '43' MOVE 'REWRITE SIN READ PREVIO'  TO                     
013000                                 WS-TARCANCE-MSG-EXTENDIDO                
013100         WHEN '46' MOVE 'ERROR DE LECTURA'         TO                     
013200                                 WS-TARCANCE-MSG-EXTENDIDO                
013300         WHEN '51' MOVE 'REGISTRO BLOQUEADO'       TO                     
013400                                 WS-TARCANCE-MSG-EXTENDIDO                
013500         WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE'    TO                     
013600                                 WS-TARCANCE-MSG-EXTENDIDO                
013700         WHEN OTHER                                                       
013800             MOVE 'CODIGO DE RETORNO NO CATALOGADO' TO                    
013900                                 WS-TARCANCE-MSG-EXTENDIDO                
014000     END-EVALUATE.                                                        
014100                                                                          
014200 1000-EXIT.                                                               
014300     EXIT.                                                                
014400                                                                          
014500 2000-INFORMO-CONSOLA SECTION.                                            
014600*-----------------------------                                            
014700                                                                          
014800     DISPLAY ' '.                                                         
014900     DISPLAY '****************************************'.                  
015000     DISPLAY '***  TARCANCE - CANCELACION DE LOTE   ***'.                 
015100     DISPLAY '****************************************'.                  
015200     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.                       
015300     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.                        
015400     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.                        
015500     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.                      
015600     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.                         
015700     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.                        
015800     DISPLAY '* DETALLE      : ' WS-TARCANCE-MSG-EXTENDIDO.               
015900     DISPLAY '* CANCELACIONES DEL TURNO: '                                
016000              WS-TARCANCE-CANT-CANC.                                      
016100     DISPLAY '****************************************'.                  
016200     DISPLAY '*      SE CANCELA EL PROCESO           *'.                  
016300     DISPLAY '****************************************'.                  
016400                                                                          
016500 2000-EXIT.                                                               
016600     EXIT.                                                                
016700                                                                          
016800 END PROGRAM TARCANCE.                                                    
