000100*----------------------------------------------------------------         
000200* COPY DE REGISTRO DEL MAESTRO DE USUARIOS (USRMAST)                      
000300* USADA POR TARABMUS Y TARLISTA.                                          
000400*----------------------------------------------------------------         
000500* USR-USERNAME ES UNICO EN TODO EL MAESTRO. USR-CLAVE SE GUARDA           
000600* TAL CUAL SE RECIBE (EL CIFRADO DE CLAVES QUEDA FUERA DE ESTE            
000700* LOTE - LO RESUELVE EL SISTEMA ON-LINE).                                 
000800*----------------------------------------------------------------         
000900* 2011-06-02 EPA TCK-0211 VERSION INICIAL DEL MAESTRO DE USUARIOS         
001000* 1998-11-20 EPA TCK-0070 REVISION Y2K DEL LOTE - SIN CAMBIOS EN          
001100*                         ESTE COPY (NO TIENE FECHAS DE 2 DIGITOS)        
001200* 2013-03-11 RMV TCK-0301 SE AGREGA 88-USR-ROL-ADMIN/USUARIO              
001300*----------------------------------------------------------------         
001400 01  REG-USUARIO.                                                         
001500     05 REG-USUARIO-KEY-FD.                                               
001600         10 USR-ID                 PIC 9(09).                             
001700     05 REG-USUARIO-KEY2-FD.                                              
001800         10 USR-USERNAME           PIC X(50).                             
001900     05 USR-CLAVE                  PIC X(100).                            
002000     05 USR-ROL                    PIC X(10).                             
002100         88 88-USR-ROL-ADMIN            VALUE 'ROLE_ADMIN'.               
002200         88 88-USR-ROL-USUARIO          VALUE 'ROLE_USER'.                
002300     05 FILLER                     PIC X(05).                             
