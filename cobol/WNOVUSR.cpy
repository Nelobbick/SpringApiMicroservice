000100*----------------------------------------------------------------         
000200* COPY DE REGISTRO DE NOVEDADES DE USUARIOS (USRNOV) - ENTRADA            
000300* DEL PROGRAMA TARABMUS (ALTA POR ADMIN, AUTORREGISTRO,                   
000400* MODIFICACION Y BAJA).                                                   
000500*----------------------------------------------------------------         
000600* COD. NOVEDAD:  A = ALTA DE USUARIO (POR ADMINISTRADOR)                  
000700*                R = AUTORREGISTRO DE USUARIO (ROL FORZADO USER)          
000800*                M = MODIFICACION DE USUARIO                              
000900*                F = BAJA DE USUARIO                                      
001000*----------------------------------------------------------------         
001100* 2011-06-10 EPA TCK-0213 VERSION INICIAL (A, M, F)                       
001200* 2012-07-21 EPA TCK-0271 SE AGREGA COD. R (AUTORREGISTRO)                
001300*----------------------------------------------------------------         
001400 01  REG-NOVUSR.                                                          
001500     05 NOV-USR-CODIGO             PIC X(01).                             
001600         88 88-NOV-USR-ES-ALTA          VALUE 'A'.                        
001700         88 88-NOV-USR-ES-REGISTRO      VALUE 'R'.                        
001800         88 88-NOV-USR-ES-MODIF         VALUE 'M'.                        
001900         88 88-NOV-USR-ES-BAJA          VALUE 'F'.                        
002000     05 NOV-USR-ID                 PIC 9(09).                             
002100     05 NOV-USR-USERNAME           PIC X(50).                             
002200     05 NOV-USR-CLAVE              PIC X(100).                            
002300     05 NOV-USR-ROL                PIC X(10).                             
002400     05 FILLER                     PIC X(10).                             
