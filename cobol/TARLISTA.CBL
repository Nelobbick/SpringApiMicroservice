000100 IDENTIFICATION DIVISION.                                                 
000200*-----------------------                                                  
000300 PROGRAM-ID.   TARLISTA.                                                  
000400 AUTHOR.       EDUARDO PALMEYRO.                                          
000500 INSTALLATION. EDUSAM.                                                    
000600 DATE-WRITTEN. 22/07/11.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     USO INTERNO - CONSULTAS DEL SISTEMA DE TARJETAS.           
000900*-------------------------------------------------------------            
001000* ESTE PROGRAMA ATIENDE LOS PEDIDOS DE CONSULTA DEL SISTEMA DE            
001100* TARJETAS. LEE EL ARCHIVO DE PEDIDOS (NOVCON) Y POR CADA                 
001200* REGISTRO EMITE, EN EL LISTADO DE SALIDA:                                
001300*                                                                         
001400*   COD. T - UNA TARJETA POR SU ID                                        
001500*   COD. L - TODAS LAS TARJETAS DEL MAESTRO                               
001600*   COD. U - TODAS LAS TARJETAS DE UN USUARIO                             
001700*   COD. C - SOLO LAS TARJETAS ACTIVAS DE UN USUARIO                      
001800*   COD. S - EL SALDO TOTAL DE UN USUARIO (SUMA DE SUS                    
001900*            TARJETAS)                                                    
002000*                                                                         
002100* EL LISTADO SALE CON TITULOS DE FECHA/HORA/HOJA, IGUAL QUE EL            
002200* VIEJO LSTCLIEN.                                                         
002300*-------------------------------------------------------------            
002400* REGISTRO DE MODIFICACIONES                                              
002500*-------------------------------------------------------------            
002600* 22/07/11  EPA TCK-0221 VERSION INICIAL (COD. T Y L)                     
002700* 14/02/12  EPA TCK-0255 SE AGREGAN LOS COD. U Y C (TARJETAS              
002800*                        DE UN USUARIO, TODAS O SOLO ACTIVAS)             
002900* 03/12/98  EPA TCK-0072 REVISION Y2K DEL SISTEMA COMPLETO -              
003000*                        SE REEMPLAZA FUNCTION CURRENT-DATE               
003100*                        POR ACCEPT ... FROM DATE YYYYMMDD                
003200* 06/05/13  RMV TCK-0310 SE AGREGA EL COD. S (SALDO TOTAL DE              
003300*                        UN USUARIO)                                      
003400* 08/11/13  RMV TCK-0320 WS-SALDO-ACUM PASA A COMP-3, IGUAL QUE           
003500*                        LOS ACUMULADORES DE SALDO DE TARBATCH            
003600*-------------------------------------------------------------            
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900*-------------------------------------------------------------            
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500*-------------------------------------------------------------            
004600 FILE-CONTROL.                                                            
004700*-------------                                                            
004800     SELECT NOVCON            ASSIGN       TO NOVCON                      
004900                             ORGANIZATION IS LINE SEQUENTIAL              
005000                             FILE STATUS  IS FS-NOVCON.                   
005100                                                                          
005200     SELECT TARMAST           ASSIGN       TO TARMAST                     
005300                             ORGANIZATION IS INDEXED                      
005400                             ACCESS MODE  IS DYNAMIC                      
005500                             RECORD KEY   IS REG-TARJETA-KEY-FD           
005600                             ALTERNATE KEY   REG-TARJETA-KEY2-FD          
005700                             FILE STATUS  IS FS-TARMAST.                  
005800                                                                          
005900     SELECT USRMAST           ASSIGN       TO USRMAST                     
006000                             ORGANIZATION IS INDEXED                      
006100                             ACCESS MODE  IS RANDOM                       
006200                             RECORD KEY   IS REG-USUARIO-KEY-FD           
006300                             FILE STATUS  IS FS-USRMAST.                  
006400                                                                          
006500     SELECT LISTADO           ASSIGN       TO LISTADO                     
006600                             ORGANIZATION IS LINE SEQUENTIAL              
006700                             FILE STATUS  IS FS-LISTADO.                  
006800                                                                          
006900 DATA DIVISION.                                                           
007000*-------------------------------------------------------------            
007100                                                                          
007200 FILE SECTION.                                                            
007300*-------------                                                            
007400                                                                          
007500 FD  NOVCON                                                               
007600     RECORDING MODE IS F                                                  
007700     BLOCK 0.                                                             
007800 01  REG-NOVCON-FD                 PIC  X(030).                           
007900                                                                          
008000 FD  TARMAST                                                              
008100     RECORDING MODE IS F                                                  
008200     BLOCK 0.                                                             
008300 01  REG-TARMAST-FD                PIC  X(095).                           
008400                                                                          
008500 FD  USRMAST                                                              
008600     RECORDING MODE IS F                                                  
008700     BLOCK 0.                                                             
008800 01  REG-USRMAST-FD                PIC  X(174).                           
008900                                                                          
009000 FD  LISTADO                                                              
009100     RECORDING MODE IS F                                                  
009200     BLOCK 0.                                                             
009300 01  REG-LISTADO-FD                PIC  X(132).                           
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600*-------------------------------------------------------------            
009700 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'TARLISTA'.           
009800                                                                          
009900 77  FS-NOVCON                     PIC  X(02) VALUE ' '.                  
010000     88 88-FS-NOVCON-OK                       VALUE '00'.                 
010100     88 88-FS-NOVCON-EOF                      VALUE '10'.                 
010200                                                                          
010300 77  FS-TARMAST                    PIC  X(02) VALUE ' '.                  
010400     88 88-FS-TARMAST-OK                      VALUE '00'.                 
010500     88 88-FS-TARMAST-EOF                     VALUE '10'.                 
010600     88 88-FS-TARMAST-NOKEY                   VALUE '23'.                 
010700                                                                          
010800 77  FS-USRMAST                    PIC  X(02) VALUE ' '.                  
010900     88 88-FS-USRMAST-OK                      VALUE '00'.                 
011000     88 88-FS-USRMAST-NOKEY                   VALUE '23'.                 
011100                                                                          
011200 77  FS-LISTADO                    PIC  X(02) VALUE ' '.                  
011300     88 88-FS-LISTADO-OK                      VALUE '00'.                 
011400                                                                          
011500 77  WS-PARRAFO                    PIC  X(20) VALUE ' '.                  
011600 77  WS-MJE-ERROR                  PIC  X(60) VALUE ' '.                  
011700                                                                          
011800 77  WS-LEIDOS-NOVCON              PIC S9(09) COMP VALUE 0.               
011900 77  WS-CANT-CONSULTAS             PIC S9(09) COMP VALUE 0.               
012000 77  WS-CANT-ERRONEOS              PIC S9(09) COMP VALUE 0.               
012100 77  WS-GRABADOS-LISTADO           PIC S9(09) COMP VALUE 0.               
012200 77  WS-CANT-ED                    PIC  ZZZ.ZZZ.ZZ9.                      
012300                                                                          
012400 77  WS-SALDO-ACUM                 PIC S9(17)V99 COMP-3 VALUE 0.          
012500                                                                          
012600 77  WS-HOJA                       PIC S9(05) COMP VALUE 0.               
012700 77  WS-HOJA-ED                    PIC  ZZ.ZZZ.                           
012800 77  WS-LINEA                      PIC S9(02) COMP VALUE 80.              
012900 77  WCN-LINEAS-MAX                PIC S9(02) COMP VALUE 60.              
013000                                                                          
013100 01  WS-FECHA-HOY                  PIC 9(08)  VALUE ZERO.                 
013200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
013300     05 WS-FH-AAAA                 PIC 9(04).                             
013400     05 WS-FH-MM                   PIC 9(02).                             
013500     05 WS-FH-DD                   PIC 9(02).                             
013600 01  WS-FECHA-HOY-X REDEFINES WS-FECHA-HOY                                
013700                                   PIC X(08).                             
013800                                                                          
013900 01  WS-HORA-HOY                   PIC 9(08)  VALUE ZERO.                 
014000 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.                                 
014100     05 WS-HH-HH                   PIC 9(02).                             
014200     05 WS-HH-MM                   PIC 9(02).                             
014300     05 WS-HH-SS                   PIC 9(02).                             
014400     05 WS-HH-CENT                 PIC 9(02).                             
014500                                                                          
014600*------------------------------------                                     
014700* DEFINICION DEL PEDIDO DE CONSULTA                                       
014800*------------------------------------                                     
014900 COPY WCONSUL.                                                            
015000                                                                          
015100*------------------------------------                                     
015200* DEFINICION DEL MAESTRO DE TARJETAS                                      
015300*------------------------------------                                     
015400 COPY WTARJETA.                                                           
015500                                                                          
015600*------------------------------------                                     
015700* DEFINICION DEL MAESTRO DE USUARIOS                                      
015800*------------------------------------                                     
015900 COPY WUSUARIO.                                                           
016000                                                                          
016100*------------------------------------                                     
016200* DEFINICION DE LINEA DE IMPRESION                                        
016300*------------------------------------                                     
016400 COPY WLSTLIN.                                                            
016500                                                                          
016600*---------------------------------------------------                      
016700* DEFINICION DE COPY WORKING RUTINA DE CANCELACION                        
016800*---------------------------------------------------                      
016900 COPY WCANCELA.                                                           
017000                                                                          
017100 PROCEDURE DIVISION.                                                      
017200*-------------------------------------------------------------            
017300                                                                          
017400 0000-CUERPO-PRINCIPAL.                                                   
017500*-----------------------                                                  
017600                                                                          
017700     PERFORM 1000-INICIO           THRU 1000-EXIT.                        
017800                                                                          
017900     PERFORM 2000-PROCESO          THRU 2000-EXIT                         
018000        UNTIL 88-FS-NOVCON-EOF.                                           
018100                                                                          
018200     PERFORM 3000-FINALIZO         THRU 3000-EXIT.                        
018300                                                                          
018400     STOP RUN.                                                            
018500                                                                          
018600 1000-INICIO.                                                             
018700*-------------                                                            
018800                                                                          
018900     INITIALIZE WCANCELA.                                                 
019000     MOVE CTE-PROGRAMA             TO WCANCELA-PROGRAMA.                  
019100     ACCEPT WS-FECHA-HOY-R         FROM DATE YYYYMMDD.                    
019200     ACCEPT WS-HORA-HOY-R          FROM TIME.                             
019300                                                                          
019400     PERFORM 1010-ABRO-ARCHIVOS    THRU 1010-EXIT.                        
019500                                                                          
019600     PERFORM 1100-READ-NOVCON      THRU 1100-EXIT.                        
019700                                                                          
019800 1000-EXIT.                                                               
019900     EXIT.                                                                
020000                                                                          
020100 1010-ABRO-ARCHIVOS.                                                      
020200*--------------------                                                     
020300                                                                          
020400     MOVE '1010-ABRO-ARCHIVOS'     TO WS-PARRAFO.                         
020500                                                                          
020600     OPEN INPUT  NOVCON.                                                  
020700     IF NOT 88-FS-NOVCON-OK                                               
020800        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO                    
020900        MOVE 'NOVCON  '            TO WCANCELA-RECURSO                    
021000        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION                  
021100        MOVE FS-NOVCON             TO WCANCELA-CODRET                     
021200        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE                    
021300        PERFORM 9999-CANCELO       THRU 9999-EXIT                         
021400     END-IF.                                                              
021500                                                                          
021600     OPEN INPUT  TARMAST.                                                 
021700     IF NOT 88-FS-TARMAST-OK                                              
021800        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO                    
021900        MOVE 'TARMAST '            TO WCANCELA-RECURSO                    
022000        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION                  
022100        MOVE FS-TARMAST            TO WCANCELA-CODRET                     
022200        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE                    
022300        PERFORM 9999-CANCELO       THRU 9999-EXIT                         
022400     END-IF.                                                              
022500                                                                          
022600     OPEN INPUT  USRMAST.                                                 
022700     IF NOT 88-FS-USRMAST-OK                                              
022800        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO                    
022900        MOVE 'USRMAST '            TO WCANCELA-RECURSO                    
023000        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION                  
023100        MOVE FS-USRMAST            TO WCANCELA-CODRET                     
023200        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE                    
023300        PERFORM 9999-CANCELO       THRU 9999-EXIT                         
023400     END-IF.                                                              
023500                                                                          
023600     OPEN OUTPUT LISTADO.                                                 
023700     IF NOT 88-FS-LISTADO-OK                                              
023800        MOVE WS-PARRAFO            TO WCANCELA-PARRAFO                    
023900        MOVE 'LISTADO '            TO WCANCELA-RECURSO                    
024000        MOVE 'OPEN OUT'            TO WCANCELA-OPERACION                  
024100        MOVE FS-LISTADO            TO WCANCELA-CODRET                     
024200        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE                    
024300        PERFORM 9999-CANCELO       THRU 9999-EXIT                         
024400     END-IF.                                                              
024500                                                                          
024600 1010-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900 1100-READ-NOVCON.                                                        
025000*-------------------                                                      
025100* LEE EL PROXIMO PEDIDO DE CONSULTA.                                      
025200                                                                          
025300     READ NOVCON INTO REG-NOVCON.                                         
025400                                                                          
025500     EVALUATE TRUE                                                        
025600         WHEN 88-FS-NOVCON-OK                                             
025700              ADD 1                TO WS-LEIDOS-NOVCON                    
025800         WHEN 88-FS-NOVCON-EOF                                            
025900              CONTINUE                                                    
026000         WHEN OTHER                                                       
026100              MOVE '1100-READ-NOVCON'  TO WCANCELA-PARRAFO                
026200              MOVE 'NOVCON  '     TO WCANCELA-RECURSO                     
026300              MOVE 'READ'         TO WCANCELA-OPERACION                   
026400              MOVE FS-NOVCON      TO WCANCELA-CODRET                      
026500              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE                    
026600              PERFORM 9999-CANCELO THRU 9999-EXIT                         
026700     END-EVALUATE.                                                        
026800                                                                          
026900 1100-EXIT.                                                               
027000     EXIT.                                                                
027100                                                                          
027200 1200-READ-TARJETA-POR-ID.                                                
027300*----------------------------                                             
027400* BUSCA LA TARJETA POR ID (TAR-ID YA CARGADO POR EL LLAMANTE).            
027500* DEJA EL RESULTADO EN 88-FS-TARMAST-OK / 88-FS-TARMAST-NOKEY.            
027600                                                                          
027700     MOVE '1200-READ-TARJETA-ID'   TO WS-PARRAFO.                         
027800                                                                          
027900     READ TARMAST INTO REG-TARJETA                                        
028000          KEY IS REG-TARJETA-KEY-FD.                                      
028100                                                                          
028200     EVALUATE TRUE                                                        
028300         WHEN 88-FS-TARMAST-OK                                            
028400         WHEN 88-FS-TARMAST-NOKEY                                         
028500              CONTINUE                                                    
028600         WHEN OTHER                                                       
028700              MOVE WS-PARRAFO      TO WCANCELA-PARRAFO                    
028800              MOVE 'TARMAST '      TO WCANCELA-RECURSO                    
028900              MOVE 'READ KEY'      TO WCANCELA-OPERACION                  
029000              MOVE FS-TARMAST      TO WCANCELA-CODRET                     
029100              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE                    
029200              PERFORM 9999-CANCELO THRU 9999-EXIT                         
029300     END-EVALUATE.                                                        
029400                                                                          
029500 1200-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800 1210-READ-TARMAST-SEQ.                                                   
029900*-------------------------                                                
030000* RECORRIDO SECUENCIAL DEL MAESTRO DE TARJETAS, POR CLAVE                 
030100* PRIMARIA, USADO POR LOS PEDIDOS L, U, C Y S.                            
030200                                                                          
030300     MOVE '1210-READ-TARMAST'     TO WS-PARRAFO.                          
030400                                                                          
030500     READ TARMAST NEXT RECORD INTO REG-TARJETA.                           
030600                                                                          
030700     EVALUATE TRUE                                                        
030800         WHEN 88-FS-TARMAST-OK                                            
030900         WHEN 88-FS-TARMAST-EOF                                           
031000              CONTINUE                                                    
031100         WHEN OTHER                                                       
031200              MOVE WS-PARRAFO      TO WCANCELA-PARRAFO                    
031300              MOVE 'TARMAST '      TO WCANCELA-RECURSO                    
031400              MOVE 'READ NEXT'     TO WCANCELA-OPERACION                  
031500              MOVE FS-TARMAST      TO WCANCELA-CODRET                     
031600              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE                    
031700              PERFORM 9999-CANCELO THRU 9999-EXIT                         
031800     END-EVALUATE.                                                        
031900                                                                          
032000 1210-EXIT.                                                               
032100     EXIT.                                                                
032200                                                                          
032300 1300-READ-USUARIO.                                                       
032400*---------------------                                                    
032500* BUSCA EL USUARIO POR ID (USR-ID YA CARGADO POR EL LLAMANTE).            
032600                                                                          
032700     MOVE '1300-READ-USUARIO'      TO WS-PARRAFO.                         
032800                                                                          
032900     READ USRMAST INTO REG-USUARIO                                        
033000          KEY IS REG-USUARIO-KEY-FD.                                      
033100                                                                          
033200     EVALUATE TRUE                                                        
033300         WHEN 88-FS-USRMAST-OK                                            
033400         WHEN 88-FS-USRMAST-NOKEY                                         
033500              CONTINUE                                                    
033600         WHEN OTHER                                                       
033700              MOVE WS-PARRAFO      TO WCANCELA-PARRAFO                    
033800              MOVE 'USRMAST '      TO WCANCELA-RECURSO                    
033900              MOVE 'READ KEY'      TO WCANCELA-OPERACION                  
034000              MOVE FS-USRMAST      TO WCANCELA-CODRET                     
034100              MOVE 'ERROR EN READ' TO WCANCELA-MENSAJE                    
034200              PERFORM 9999-CANCELO THRU 9999-EXIT                         
034300     END-EVALUATE.                                                        
034400                                                                          
034500 1300-EXIT.                                                               
034600     EXIT.                                                                
034700                                                                          
034800 2000-PROCESO.                                                            
034900*----------------                                                         
035000* DESPACHA EL PEDIDO SEGUN CON-TIPO Y LEE EL PROXIMO.                     
035100                                                                          
035200     EVALUATE TRUE                                                        
035300         WHEN 88-CON-ES-TARJETA                                           
035400              PERFORM 2010-CONSULTO-TARJETA      THRU 2010-EXIT           
035500         WHEN 88-CON-ES-TODAS-TARJ                                        
035600              PERFORM 2020-LISTO-TODAS-TARJETAS   THRU 2020-EXIT          
035700         WHEN 88-CON-ES-TARJ-USUARIO                                      
035800         WHEN 88-CON-ES-TARJ-ACTIVAS                                      
035900              PERFORM 2030-LISTO-TARJETAS-USUARIO THRU 2030-EXIT          
036000         WHEN 88-CON-ES-SALDO-USUARIO                                     
036100              PERFORM 2040-CONSULTO-SALDO-USUARIO THRU 2040-EXIT          
036200         WHEN OTHER                                                       
036300              MOVE 'CODIGO DE PEDIDO NO RECONOCIDO'                       
036400                                      TO WS-MJE-ERROR                     
036500              PERFORM 2920-IMPRIMO-ERROR-PEDIDO   THRU 2920-EXIT          
036600              ADD 1                       TO WS-CANT-ERRONEOS             
036700     END-EVALUATE.                                                        
036800                                                                          
036900     PERFORM 1100-READ-NOVCON       THRU 1100-EXIT.                       
037000                                                                          
037100 2000-EXIT.                                                               
037200     EXIT.                                                                
037300                                                                          
037400 2010-CONSULTO-TARJETA.                                                   
037500*-------------------------                                                
037600* PEDIDO T - UNA TARJETA POR SU ID.                                       
037700                                                                          
037800     MOVE CON-TAR-ID                TO TAR-ID.                            
037900     PERFORM 1200-READ-TARJETA-POR-ID THRU 1200-EXIT.                     
038000                                                                          
038100     IF 88-FS-TARMAST-OK                                                  
038200        PERFORM 2900-IMPRIMO-TARJETA THRU 2900-EXIT                       
038300        ADD 1                       TO WS-CANT-CONSULTAS                  
038400     ELSE                                                                 
038500        MOVE 'TARJETA NO EXISTE'    TO WS-MJE-ERROR                       
038600        PERFORM 2920-IMPRIMO-ERROR-PEDIDO THRU 2920-EXIT                  
038700        ADD 1                       TO WS-CANT-ERRONEOS                   
038800     END-IF.                                                              
038900                                                                          
039000 2010-EXIT.                                                               
039100     EXIT.                                                                
039200                                                                          
039300 2020-LISTO-TODAS-TARJETAS.                                               
039400*-----------------------------                                            
039500* PEDIDO L - TODAS LAS TARJETAS DEL MAESTRO.                              
039600                                                                          
039700     MOVE LOW-VALUES                TO REG-TARJETA-KEY-FD.                
039800     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.               
039900                                                                          
040000     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.                       
040100                                                                          
040200     PERFORM 2021-IMPRIMO-CADA-TARJETA THRU 2021-EXIT                     
040300        UNTIL 88-FS-TARMAST-EOF.                                          
040400                                                                          
040500 2020-EXIT.                                                               
040600     EXIT.                                                                
040700                                                                          
040800 2021-IMPRIMO-CADA-TARJETA.                                               
040900*-----------------------------                                            
041000                                                                          
041100     PERFORM 2900-IMPRIMO-TARJETA   THRU 2900-EXIT.                       
041200     ADD 1                          TO WS-CANT-CONSULTAS.                 
041300     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.                       
041400                                                                          
041500 2021-EXIT.                                                               
041600     EXIT.                                                                
041700                                                                          
041800 2030-LISTO-TARJETAS-USUARIO.                                             
041900*-------------------------------                                          
042000* PEDIDOS U Y C - TARJETAS DE UN USUARIO, TODAS O SOLO LAS                
042100* ACTIVAS (SEGUN CON-TIPO).                                               
042200                                                                          
042300     MOVE LOW-VALUES                TO REG-TARJETA-KEY-FD.                
042400     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.               
042500                                                                          
042600     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.                       
042700                                                                          
042800     PERFORM 2031-EVALUO-TARJETA-USUARIO THRU 2031-EXIT                   
042900        UNTIL 88-FS-TARMAST-EOF.                                          
043000                                                                          
043100 2030-EXIT.                                                               
043200     EXIT.                                                                
043300                                                                          
043400 2031-EVALUO-TARJETA-USUARIO.                                             
043500*-------------------------------                                          
043600                                                                          
043700     IF TAR-USR-ID = CON-USR-ID                                           
043800         IF 88-CON-ES-TARJ-ACTIVAS                                        
043900             IF 88-TAR-ACTIVA                                             
044000                 PERFORM 2900-IMPRIMO-TARJETA THRU 2900-EXIT              
044100                 ADD 1               TO WS-CANT-CONSULTAS                 
044200             END-IF                                                       
044300         ELSE                                                             
044400             PERFORM 2900-IMPRIMO-TARJETA THRU 2900-EXIT                  
044500             ADD 1                   TO WS-CANT-CONSULTAS                 
044600         END-IF                                                           
044700     END-IF.                                                              
044800                                                                          
044900     PERFORM 1210-READ-TARMAST-SEQ  THRU 1210-EXIT.                       
045000                                                                          
045100 2031-EXIT.                                                               
045200     EXIT.                                                                
045300                                                                          
045400 2040-CONSULTO-SALDO-USUARIO.                                             
045500*-------------------------------                                          
045600* PEDIDO S - SALDO TOTAL DE UN USUARIO (SUMA DE SUS TARJETAS).            
045700                                                                          
045800     MOVE CON-USR-ID                 TO USR-ID.                           
045900     PERFORM 1300-READ-USUARIO       THRU 1300-EXIT.                      
046000                                                                          
046100     IF 88-FS-USRMAST-NOKEY                                               
046200         MOVE 'USUARIO NO EXISTE'    TO WS-MJE-ERROR                      
046300         PERFORM 2920-IMPRIMO-ERROR-PEDIDO THRU 2920-EXIT                 
046400         ADD 1                       TO WS-CANT-ERRONEOS                  
046500     ELSE                                                                 
046600         MOVE ZERO                   TO WS-SALDO-ACUM                     
046700                                                                          
046800         MOVE LOW-VALUES             TO REG-TARJETA-KEY-FD                
046900         START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD            
047000                                                                          
047100         PERFORM 1210-READ-TARMAST-SEQ THRU 1210-EXIT                     
047200                                                                          
047300         PERFORM 2041-ACUMULO-SALDO-USUARIO THRU 2041-EXIT                
047400            UNTIL 88-FS-TARMAST-EOF                                       
047500                                                                          
047600         PERFORM 2910-IMPRIMO-SALDO-USUARIO THRU 2910-EXIT                
047700         ADD 1                       TO WS-CANT-CONSULTAS                 
047800     END-IF.                                                              
047900                                                                          
048000 2040-EXIT.                                                               
048100     EXIT.                                                                
048200                                                                          
048300 2041-ACUMULO-SALDO-USUARIO.                                              
048400*------------------------------                                           
048500                                                                          
048600     IF TAR-USR-ID = CON-USR-ID                                           
048700         ADD TAR-SALDO               TO WS-SALDO-ACUM                     
048800     END-IF.                                                              
048900                                                                          
049000     PERFORM 1210-READ-TARMAST-SEQ   THRU 1210-EXIT.                      
049100                                                                          
049200 2041-EXIT.                                                               
049300     EXIT.                                                                
049400                                                                          
049500 2900-IMPRIMO-TARJETA.                                                    
049600*------------------------                                                 
049700                                                                          
049800     MOVE SPACES                    TO LINEA-CONSULTA.                    
049900     MOVE TAR-ID                    TO P2T-ID.                            
050000     MOVE TAR-ENMASCARADO           TO P12T-NUMERO.                       
050100     MOVE TAR-VENCIMIENTO-R         TO P29T-VENCIMIENTO.                  
050200     MOVE TAR-SALDO                 TO P38T-SALDO.                        
050300     MOVE TAR-ESTADO                TO P59T-ESTADO.                       
050400     MOVE TAR-USR-ID                TO P70T-USR-ID.                       
050500                                                                          
050600     PERFORM 2950-CONTROL-LINEA     THRU 2950-EXIT.                       
050700     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
050800                                                                          
050900 2900-EXIT.                                                               
051000     EXIT.                                                                
051100                                                                          
051200 2910-IMPRIMO-SALDO-USUARIO.                                              
051300*------------------------------                                           
051400                                                                          
051500     MOVE SPACES                    TO LINEA-CONSULTA.                    
051600     MOVE 'SALDO USUARIO '          TO P2S.                               
051700     MOVE CON-USR-ID                TO P16S-USR-ID.                       
051800     MOVE ' - TOTAL '               TO P25S.                              
051900     MOVE WS-SALDO-ACUM             TO P34S-TOTAL.                        
052000                                                                          
052100     PERFORM 2950-CONTROL-LINEA     THRU 2950-EXIT.                       
052200     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
052300                                                                          
052400 2910-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700 2920-IMPRIMO-ERROR-PEDIDO.                                               
052800*-----------------------------                                            
052900                                                                          
053000     MOVE SPACES                    TO LINEA-CONSULTA.                    
053100     MOVE 'PEDIDO INVALIDO'         TO P2P.                               
053200     MOVE CON-TIPO                  TO P18P-TIPO.                         
053300     MOVE WS-MJE-ERROR               TO P20P-MENSAJE.                     
053400                                                                          
053500     PERFORM 2950-CONTROL-LINEA     THRU 2950-EXIT.                       
053600     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
053700                                                                          
053800 2920-EXIT.                                                               
053900     EXIT.                                                                
054000                                                                          
054100 2950-CONTROL-LINEA.                                                      
054200*----------------------                                                   
054300* CORTE DE HOJA - IGUAL AL DEL VIEJO LSTCLIEN.                            
054400                                                                          
054500     IF WS-LINEA                    > WCN-LINEAS-MAX                      
054600        PERFORM 2960-IMPRIMO-TITULOS THRU 2960-EXIT                       
054700     END-IF.                                                              
054800                                                                          
054900     ADD 1                          TO WS-LINEA.                          
055000                                                                          
055100 2950-EXIT.                                                               
055200     EXIT.                                                                
055300                                                                          
055400 2960-IMPRIMO-TITULOS.                                                    
055500*------------------------                                                 
055600                                                                          
055700     ADD 1                          TO WS-HOJA.                           
055800                                                                          
055900     MOVE SPACES                    TO LINEA-CONSULTA.                    
056000     MOVE WS-FH-DD                  TO P9.                                
056100     MOVE WS-FH-MM                  TO P12.                               
056200     MOVE WS-FH-AAAA                TO P15.                               
056300     MOVE WS-HOJA                   TO WS-HOJA-ED.                        
056400     MOVE WS-HOJA-ED                TO P103.                              
056500     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
056600                                                                          
056700     MOVE SPACES                    TO LINEA-CONSULTA.                    
056800     MOVE WS-HH-HH                  TO P7H.                               
056900     MOVE WS-HH-MM                  TO P10H.                              
057000     MOVE WS-HH-SS                  TO P13H.                              
057100     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
057200                                                                          
057300     MOVE SPACES                    TO LINEA-CONSULTA.                    
057400     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
057500                                                                          
057600     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
057700                                                                          
057800     MOVE SPACES                    TO LINEA-CONSULTA.                    
057900     MOVE ALL '-'                   TO P2R.                               
058000     PERFORM 2970-WRITE-LISTADO     THRU 2970-EXIT.                       
058100                                                                          
058200     MOVE 5                         TO WS-LINEA.                          
058300                                                                          
058400 2960-EXIT.                                                               
058500     EXIT.                                                                
058600                                                                          
058700 2970-WRITE-LISTADO.                                                      
058800*----------------------                                                   
058900* ESCRIBE EL RENGLON QUE EL PARRAFO LLAMANTE DEJO CARGADO EN              
059000* LINEA-CONSULTA (VIA SU REDEFINES) ANTES DE HACER EL PERFORM.            
059100                                                                          
059200     WRITE REG-LISTADO-FD           FROM LINEA-CONSULTA.                  
059300                                                                          
059400     EVALUATE TRUE                                                        
059500         WHEN 88-FS-LISTADO-OK                                            
059600              ADD 1                 TO WS-GRABADOS-LISTADO                
059700         WHEN OTHER                                                       
059800              MOVE '2970-WRITE-LISTADO' TO WCANCELA-PARRAFO               
059900              MOVE 'LISTADO '       TO WCANCELA-RECURSO                   
060000              MOVE 'WRITE'          TO WCANCELA-OPERACION                 
060100              MOVE FS-LISTADO       TO WCANCELA-CODRET                    
060200              MOVE 'ERROR EN WRITE' TO WCANCELA-MENSAJE                   
060300              PERFORM 9999-CANCELO  THRU 9999-EXIT                        
060400     END-EVALUATE.                                                        
060500                                                                          
060600 2970-EXIT.                                                               
060700     EXIT.                                                                
060800                                                                          
060900 3000-FINALIZO.                                                           
061000*-----------------                                                        
061100                                                                          
061200     PERFORM 3010-TOTALES-CONTROL   THRU 3010-EXIT.                       
061300     PERFORM 3020-CIERRO-ARCHIVOS   THRU 3020-EXIT.                       
061400                                                                          
061500 3000-EXIT.                                                               
061600     EXIT.                                                                
061700                                                                          
061800 3010-TOTALES-CONTROL.                                                    
061900*------------------------                                                 
062000                                                                          
062100     DISPLAY ' '.                                                         
062200     DISPLAY '****************************************'.                  
062300     DISPLAY 'TOTALES DE CONTROL PGM: TARLISTA        '.                  
062400     DISPLAY '****************************************'.                  
062500     MOVE WS-LEIDOS-NOVCON           TO WS-CANT-ED.                       
062600     DISPLAY '* PEDIDOS LEIDOS               : ' WS-CANT-ED.              
062700     MOVE WS-CANT-CONSULTAS          TO WS-CANT-ED.                       
062800     DISPLAY '* PEDIDOS ATENDIDOS            : ' WS-CANT-ED.              
062900     MOVE WS-CANT-ERRONEOS           TO WS-CANT-ED.                       
063000     DISPLAY '* PEDIDOS RECHAZADOS           : ' WS-CANT-ED.              
063100     MOVE WS-GRABADOS-LISTADO        TO WS-CANT-ED.                       
063200     DISPLAY '* LINEAS GRABADAS EN LISTADO   : ' WS-CANT-ED.              
063300     DISPLAY '****************************************'.                  
063400     DISPLAY ' '.                                                         
063500                                                                          
063600 3010-EXIT.                                                               
063700     EXIT.                                                                
063800                                                                          
063900 3020-CIERRO-ARCHIVOS.                                                    
064000*------------------------                                                 
064100                                                                          
064200     CLOSE NOVCON.                                                        
064300     CLOSE TARMAST.                                                       
064400     CLOSE USRMAST.                                                       
064500     CLOSE LISTADO.                                                       
064600                                                                          
064700 3020-EXIT.                                                               
064800     EXIT.                                                                
064900                                                                          
065000 9999-CANCELO.                                                            
065100*----------------                                                         
065200                                                                          
065300     PERFORM 3020-CIERRO-ARCHIVOS   THRU 3020-EXIT.                       
065400                                                                          
065500     CALL 'TARCANCE' USING WCANCELA.                                      
065600                                                                          
065700     STOP RUN.                                                            
065800                                                                          
065900 9999-EXIT.                                                               
066000     EXIT.                                                                
066100                                                                          
066200 END PROGRAM TARLISTA.                                                    
