000100*----------------------------------------------------------------         
000200* COPY DE REGISTRO DE NOVEDADES DE TARJETAS (TARNOV) - ENTRADA            
000300* DEL PROGRAMA TARABMTJ (ALTA, BLOQUEO, ACTIVACION, BAJA,                 
000400* BLOQUEO PROPIO Y FIJACION DE SALDO).                                    
000500*----------------------------------------------------------------         
000600* COD. NOVEDAD:  A = ALTA DE TARJETA                                      
000700*                B = BLOQUEO DE TARJETA (POR ID)                          
000800*                V = ACTIVAR TARJETA (VIGENCIA) (POR ID)                  
000900*                F = BAJA FISICA DE TARJETA (POR ID)                      
001000*                P = BLOQUEO DE TARJETA PROPIA (POR ID Y USUARIO)         
001100*                S = FIJAR SALDO (POR ID O POR NUMERO)                    
001200*----------------------------------------------------------------         
001300* 2011-06-10 EPA TCK-0212 VERSION INICIAL (A, B, V, F)                    
001400* 2012-04-02 EPA TCK-0260 SE AGREGA COD. P (BLOQUEO PROPIO)               
001500* 2012-11-05 RMV TCK-0288 SE AGREGA COD. S (FIJAR SALDO) Y                
001600*                         NOV-TAR-POR-NUMERO                              
001700*----------------------------------------------------------------         
001800 01  REG-NOVTAR.                                                          
001900     05 NOV-TAR-CODIGO             PIC X(01).                             
002000         88 88-NOV-TAR-ES-ALTA          VALUE 'A'.                        
002100         88 88-NOV-TAR-ES-BLOQUEO       VALUE 'B'.                        
002200         88 88-NOV-TAR-ES-ACTIVAR       VALUE 'V'.                        
002300         88 88-NOV-TAR-ES-BAJA          VALUE 'F'.                        
002400         88 88-NOV-TAR-ES-BLOQ-PROPIO   VALUE 'P'.                        
002500         88 88-NOV-TAR-ES-SALDO         VALUE 'S'.                        
002600     05 NOV-TAR-ID                 PIC 9(09).                             
002700     05 NOV-TAR-NUMERO             PIC X(16).                             
002800     05 NOV-TAR-POR-NUMERO         PIC X(01).                             
002900         88 88-NOV-TAR-POR-NUMERO-SI    VALUE 'S'.                        
003000         88 88-NOV-TAR-POR-NUMERO-NO    VALUE 'N'.                        
003100     05 NOV-TAR-USR-ID             PIC 9(09).                             
003200     05 NOV-TAR-VENCIMIENTO        PIC 9(08).                             
003300     05 NOV-TAR-SALDO              PIC S9(17)V99.                         
003400     05 FILLER                     PIC X(10).                             
