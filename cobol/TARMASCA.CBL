000100 IDENTIFICATION DIVISION.                                                 
000200*-----------------------                                                  
000300 PROGRAM-ID.   TARMASCA.                                                  
000400 AUTHOR.       EDUARDO PALMEYRO.                                          
000500 INSTALLATION. EDUSAM.                                                    
000600 DATE-WRITTEN. 19/09/11.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     USO INTERNO DEL SISTEMA DE TARJETAS.                       
000900*-----------------------------------------------------------              
001000* RUTINA PARA ENMASCARAR EL NUMERO DE UNA TARJETA. SE                     
001100* DEJAN LOS PRIMEROS 4 Y LOS ULTIMOS 4 DIGITOS VISIBLES Y                 
001200* SE REEMPLAZAN LOS DEL MEDIO POR 'X'. LA LLAMA TARABMTJ                  
001300* EN EL ALTA DE TARJETA (PARRAFO 2030-ALTA-TARJETA).                      
001400*-----------------------------------------------------------              
001500* SI EL CAMPO DE ENTRADA, LIMPIO DE NO NUMERICOS, TIENE                   
001600* MENOS DE 8 DIGITOS SE DEVUELVE WMASCA-RC = '90' Y NO SE                 
001700* ARMA NUMERO ENMASCARADO.                                                
001800*-----------------------------------------------------------              
001900* REGISTRO DE MODIFICACIONES                                              
002000*-----------------------------------------------------------              
002100* 19/09/11  EPA TCK-0233 VERSION INICIAL                                  
002200* 02/05/12  EPA TCK-0261 SE AGREGA LIMPIEZA DE CARACTERES NO              
002300*                        NUMERICOS ANTES DE ENMASCARAR                    
002400* 03/12/98  EPA TCK-0071 REVISION Y2K - SIN CAMBIOS (RUTINA               
002500*                        NO USA FECHAS)                                   
002600* 15/06/13  RMV TCK-0305 SE AGREGA CONTADOR DE LLAMADAS PARA              
002700*                        LA ESTADISTICA DE FIN DE LOTE                    
002800*-----------------------------------------------------------              
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100*-----------------------------------------------------------              
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500                                                                          
003600 DATA DIVISION.                                                           
003700*-----------------------------------------------------------              
003800                                                                          
003900 WORKING-STORAGE SECTION.                                                 
004000*-----------------------------------------------------------              
004100 77  WS-TM-SUBI                    PIC S9(04) COMP VALUE +0.              
004200 77  WS-TM-DIGITOS                 PIC S9(04) COMP VALUE +0.              
004300 77  WS-TM-CANT-LLAMADAS           PIC S9(09) COMP VALUE +0.              
004400                                                                          
004500 01  WS-TM-CAMPO-LIMPIO            PIC X(16)  VALUE SPACES.               
004600 01  WS-TM-CAMPO-LIMPIO-R REDEFINES WS-TM-CAMPO-LIMPIO.                   
004700     05 WS-TM-CL-BYTE          PIC X(01) OCCURS 16 TIMES.                 
004800                                                                          
004900 01  WS-TM-CAMPO-RESULTADO         PIC X(16)  VALUE SPACES.               
005000 01  WS-TM-CAMPO-RESULTADO-R REDEFINES                                    
005100                                  WS-TM-CAMPO-RESULTADO.                  
005200     05 WS-TM-CR-BYTE          PIC X(01) OCCURS 16 TIMES.                 
005300                                                                          
005400 01  WS-TM-ENTRADA               PIC X(20)  VALUE SPACES.                 
005500 01  WS-TM-ENTRADA-R REDEFINES WS-TM-ENTRADA.                             
005600     05 WS-TM-ENT-BYTE         PIC X(01) OCCURS 16 TIMES.                 
005700     05 FILLER                     PIC X(04).                             
005800                                                                          
005900 01  KTE-CAMPO-CORTO               PIC X(50) VALUE                        
006000     'NUMERO DE TARJETA CON MENOS DE 8 DIGITOS UTILES'.                   
006100                                                                          
006200*-----------------------------------------------------------              
006300 LINKAGE SECTION.                                                         
006400*-----------------------------------------------------------              
006500* COPY DE AREA DE COMUNICACION CON ESTA RUTINA                            
006600                                                                          
006700 COPY WMASCA.                                                             
006800                                                                          
006900*-----------------------------------------------------------              
007000 PROCEDURE DIVISION USING WMASCA.                                         
007100*-----------------------------------------------------------              
007200                                                                          
007300 0000-CUERPO-PRINCIPAL SECTION.                                           
007400*-----------------------------                                            
007500                                                                          
007600     PERFORM 1000-INICIO       THRU 1000-EXIT.                            
007700     PERFORM 2000-PROCESO      THRU 2000-EXIT.                            
007800     PERFORM 3000-TERMINO      THRU 3000-EXIT.                            
007900                                                                          
008000     GOBACK.                                                              
008100                                                                          
008200 1000-INICIO SECTION.                                                     
008300*--------------------                                                     
008400                                                                          
008500     INITIALIZE WMASCA-SALIDA.                                            
008600     MOVE '00'                     TO WMASCA-RC.                          
008700     ADD 1                         TO WS-TM-CANT-LLAMADAS.                
008800     MOVE ZERO                     TO WS-TM-DIGITOS.                      
008900     MOVE SPACES                   TO WS-TM-CAMPO-LIMPIO.                 
009000     MOVE SPACES                   TO WS-TM-CAMPO-RESULTADO.              
009100                                                                          
009200 1000-EXIT.                                                               
009300     EXIT.                                                                
009400                                                                          
009500 2000-PROCESO SECTION.                                                    
009600*---------------------                                                    
009700* SACA TODO CARACTER QUE NO SEA NUMERICO Y ARMA EL NUMERO                 
009800* ENMASCARADO SOBRE LOS DIGITOS QUE QUEDARON.                             
009900                                                                          
010000     MOVE WMASCA-NUMERO             TO WS-TM-ENTRADA-R.                   
010100                                                                          
010200     PERFORM 2010-LIMPIO-UN-BYTE THRU 2010-EXIT                           
010300        VARYING WS-TM-SUBI FROM 1 BY 1                                    
010400           UNTIL WS-TM-SUBI > 16.                                         
010500                                                                          
010600     IF WS-TM-DIGITOS < 8                                                 
010700         SET 88-WMASCA-RC-CORTO    TO TRUE                                
010800         MOVE KTE-CAMPO-CORTO      TO WMASCA-MSG                          
010900     ELSE                                                                 
011000         PERFORM 2100-ARMO-ENMASCARADO THRU 2100-EXIT                     
011100     END-IF.                                                              
011200                                                                          
011300 2000-EXIT.                                                               
011400     EXIT.                                                                
011500                                                                          
011600 2010-LIMPIO-UN-BYTE SECTION.                                             
011700*----------------------------                                             
011800* RECORRIDO POR LA VARYING DE 2000-PROCESO; SI EL BYTE DE                 
011900* ENTRADA ES NUMERICO LO ACUMULA EN EL CAMPO LIMPIO.                      
012000                                                                          
012100     IF WS-TM-ENT-BYTE (WS-TM-SUBI) IS NUMERIC                            
012200         ADD 1 TO WS-TM-DIGITOS                                           
012300         MOVE WS-TM-ENT-BYTE (WS-TM-SUBI) TO                              
012400              WS-TM-CL-BYTE (WS-TM-DIGITOS)                               
012500     END-IF.                                                              
012600                                                                          
012700 2010-EXIT.                                                               
012800     EXIT.                                                                
012900                                                                          
013000 2100-ARMO-ENMASCARADO SECTION.                                           
013100*------------------------------                                           
013200                                                                          
013300     MOVE WS-TM-CAMPO-LIMPIO (1:4)  TO                                    
013400          WS-TM-CAMPO-RESULTADO (1:4).                                    
013500                                                                          
013600     PERFORM 2110-PONGO-UNA-X THRU 2110-EXIT                              
013700        VARYING WS-TM-SUBI FROM 5 BY 1                                    
013800           UNTIL WS-TM-SUBI > WS-TM-DIGITOS - 4.                          
013900                                                                          
014000     MOVE WS-TM-CAMPO-LIMPIO (WS-TM-DIGITOS - 3:4) TO                     
014100          WS-TM-CAMPO-RESULTADO (WS-TM-DIGITOS - 3:4).                    
014200                                                                          
014300     MOVE WS-TM-CAMPO-RESULTADO    TO WMASCA-ENMASCARADO.                 
014400     SET 88-WMASCA-RC-OK           TO TRUE.                               
014500     MOVE 'ENMASCARADO GENERADO'   TO WMASCA-MSG.                         
014600                                                                          
014700 2100-EXIT.                                                               
014800     EXIT.                                                                
014900                                                                          
015000 2110-PONGO-UNA-X SECTION.                                                
015100*-------------------------                                                
015200* RECORRIDO POR LA VARYING DE 2100-ARMO-ENMASCARADO; TAPA                 
015300* CON 'X' LOS DIGITOS CENTRALES DEL NUMERO DE TARJETA.                    
015400                                                                          
015500     MOVE 'X'                      TO                                     
015600          WS-TM-CR-BYTE (WS-TM-SUBI).                                     
015700                                                                          
015800 2110-EXIT.                                                               
015900     EXIT.                                                                
016000                                                                          
016100 3000-TERMINO SECTION.                                                    
016200*---------------------                                                    
016300                                                                          
016400     CONTINUE.                                                            
016500                                                                          
016600 3000-EXIT.                                                               
016700     EXIT.                                                                
016800                                                                          
016900 END PROGRAM TARMASCA.                                                    
