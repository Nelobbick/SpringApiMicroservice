000100*----------------------------------------------------------------         
000200* COPY DE REGISTRO DEL MAESTRO DE TARJETAS (TARMAST)                      
000300* USADA POR TARBATCH, TARABMTJ Y TARLISTA.                                
000400*----------------------------------------------------------------         
000500* UNA TARJETA PERTENECE A UN UNICO USUARIO (TAR-USR-ID) Y TIENE           
000600* NUMERO DE TARJETA UNICO EN TODO EL MAESTRO (TAR-NUMERO).                
000700*----------------------------------------------------------------         
000800* 2011-06-02 EPA TCK-0210 VERSION INICIAL DEL MAESTRO DE TARJETAS         
000900* 2011-09-19 EPA TCK-0233 SE AGREGA TAR-ENMASCARADO SEPARADO DEL          
001000*                         NUMERO REAL DE TARJETA                          
001100* 1998-12-03 EPA TCK-0071 REVISION Y2K - TAR-VENCIMIENTO PASA A           
001200*                         AAAAMMDD (ANTES AAMMDD) EN TODO EL LOTE         
001300* 2001-02-27 RMV TCK-0092 SE AGREGA 88-TAR-VENCIDA PARA EL BARRI-         
001400*                         DO NOCTURNO DE VENCIMIENTOS (TARBATCH)          
001500*----------------------------------------------------------------         
001600 01  REG-TARJETA.                                                         
001700     05 REG-TARJETA-KEY-FD.                                               
001800         10 TAR-ID                 PIC 9(09).                             
001900     05 REG-TARJETA-KEY2-FD.                                              
002000         10 TAR-NUMERO             PIC X(16).                             
002100     05 TAR-ENMASCARADO            PIC X(16).                             
002200     05 TAR-VENCIMIENTO.                                                  
002300         10 TAR-VTO-AAAA           PIC 9(04).                             
002400         10 TAR-VTO-MM             PIC 9(02).                             
002500         10 TAR-VTO-DD             PIC 9(02).                             
002600     05 TAR-VENCIMIENTO-R REDEFINES TAR-VENCIMIENTO                       
002700                                PIC 9(08).                                
002800     05 TAR-SALDO                  PIC S9(17)V99.                         
002900     05 TAR-ESTADO                 PIC X(10).                             
003000         88 88-TAR-ACTIVA               VALUE 'ACTIVE'.                   
003100         88 88-TAR-BLOQUEADA            VALUE 'BLOCKED'.                  
003200         88 88-TAR-VENCIDA              VALUE 'EXPIRED'.                  
003300     05 TAR-USR-ID                 PIC 9(09).                             
003400     05 FILLER                     PIC X(08).                             
