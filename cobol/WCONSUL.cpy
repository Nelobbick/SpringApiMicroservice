000100*----------------------------------------------------------------         
000200* COPY DE REGISTRO DE PEDIDOS DE CONSULTA (NOVCON) - ENTRADA DEL          
000300* PROGRAMA TARLISTA (CONSULTA DE TARJETAS Y SALDOS DE USUARIO).           
000400*----------------------------------------------------------------         
000500* COD. PEDIDO:  T = TARJETA POR ID                                        
000600*                L = LISTADO DE TODAS LAS TARJETAS                        
000700*                U = TARJETAS DE UN USUARIO (TODAS)                       
000800*                C = TARJETAS DE UN USUARIO (SOLO ACTIVAS)                
000900*                S = SALDO TOTAL DE UN USUARIO                            
001000*----------------------------------------------------------------         
001100* 2013-05-06 RMV TCK-0310 VERSION INICIAL                                 
001200*----------------------------------------------------------------         
001300 01  REG-NOVCON.                                                          
001400     05 CON-TIPO                  PIC X(01).                              
001500         88 88-CON-ES-TARJETA         VALUE 'T'.                          
001600         88 88-CON-ES-TODAS-TARJ      VALUE 'L'.                          
001700         88 88-CON-ES-TARJ-USUARIO    VALUE 'U'.                          
001800         88 88-CON-ES-TARJ-ACTIVAS    VALUE 'C'.                          
001900         88 88-CON-ES-SALDO-USUARIO   VALUE 'S'.                          
002000     05 CON-TAR-ID                PIC 9(09).                              
002100     05 CON-USR-ID                PIC 9(09).                              
002200     05 FILLER                    PIC X(11).                              
