000100 IDENTIFICATION DIVISION.                                                 
000200*-----------------------                                                  
000300 PROGRAM-ID. TARABMUS.                                                    
000400 AUTHOR.       EDUARDO PALMEYRO.                                          
000500 INSTALLATION. EDUSAM.                                                    
000600 DATE-WRITTEN. 02/06/11.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     USO INTERNO - ADMINISTRACION DE USUARIOS.                  
000900*-------------------------------------------------------------            
001000* ESTE PROGRAMA REALIZA EL ABM DE USUARIOS DEL SISTEMA DE                 
001100* TARJETAS. LEE EL ARCHIVO DE NOVEDADES (USRNOV) Y POR CADA               
001200* REGISTRO ACTUALIZA EL MAESTRO DE USUARIOS (USRMAST).                    
001300*                                                                         
001400* POR CADA NOVEDAD LEIDA SE VALIDA:                                       
001500*       ERRORES: * COD. NOVEDAD INVALIDO (A,R,M,F)                        
001600*                * USERNAME NO INFORMADO O FUERA DE RANGO (3-50)          
001700*                * CLAVE NO INFORMADA O FUERA DE RANGO (8-100)            
001800*                * ROL INVALIDO (DEBE SER ROLE_ADMIN O ROLE_USER)         
001900*                * ALTA CON USERNAME YA EXISTENTE                         
002000*                * MODIF. DE USUARIO INEXISTENTE                          
002100*                * MODIF. CON USERNAME YA USADO POR OTRO USUARIO          
002200*                * BAJA DE USUARIO INEXISTENTE                            
002300*       AVISOS:  * ALTA DE USUARIO EFECTUADA                              
002400*                * MODIFICACION EFECTUADA                                 
002500*                * BAJA EFECTUADA                                         
002600*                                                                         
002700* EL AUTORREGISTRO (COD. R) FUERZA SIEMPRE EL ROL ROLE_USER,              
002800* SIN IMPORTAR LO QUE TRAIGA LA NOVEDAD EN NOV-USR-ROL.                   
002900*-------------------------------------------------------------            
003000* REGISTRO DE MODIFICACIONES                                              
003100*-------------------------------------------------------------            
003200* 02/06/11  EPA TCK-0213 VERSION INICIAL (A, M, F)                        
003300* 21/07/12  EPA TCK-0271 SE AGREGA COD. R (AUTORREGISTRO)                 
003400* 03/12/98  EPA TCK-0070 REVISION Y2K DEL SISTEMA COMPLETO -              
003500*                        SIN CAMBIOS EN ESTE PROGRAMA (NO USA             
003600*                        FECHAS DE 2 DIGITOS)                             
003700* 11/03/13  RMV TCK-0302 SE AGREGA VALIDACION DE LONGITUD DE              
003800*                        USERNAME Y CLAVE (ANTES SOLO CHEQUEABA           
003900*                        QUE NO VINIERAN EN BLANCO)                       
004000* 08/11/13  RMV TCK-0318 NOV-USR-ROL SE PASA A MAYUSCULAS ANTES           
004100*                        DE VALIDAR Y DE GRABAR (ALTA Y MODIF.),          
004200*                        SE ACEPTABA MINUSCULA Y QUEDABA MAL              
004300*                        GRABADA EN EL MAESTRO                            
004400* 08/11/13  RMV TCK-0322 SE CORRIGE EL FILLER DE WS-LINEA-DETALLE,        
004500*                        LA REDEFINES SUMABA 141 BYTES CONTRA LOS         
004600*                        132 DECLARADOS EN WS-LINEA-DETALLE-R             
004700* 08/11/13  RMV TCK-0325 EL ALTA DE USUARIO NO ASIGNABA USR-ID (SE        
004800*                        GRABABA SIEMPRE CON ID 0). SE AGREGA EL          
004900*                        PARRAFO 1020-BUSCO-PROX-ID QUE RECORRE           
005000*                        USRMAST AL INICIO Y CALCULA EL PROXIMO ID        
005100*                        A ASIGNAR EN CADA ALTA                           
005200* 08/11/13  RMV TCK-0326 SE AGREGAN LOS PARRAFOS 1220/1230/1240           
005300*                        PARA CHEQUEAR EL FILE STATUS DE USRMAST          
005400*                        DESPUES DE CADA WRITE/REWRITE/DELETE,            
005500*                        IGUAL QUE YA SE HACIA EN LAS LECTURAS            
005600*-------------------------------------------------------------            
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900*-------------------------------------------------------------            
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500*-------------------------------------------------------------            
006600 FILE-CONTROL.                                                            
006700*-------------                                                            
006800     SELECT USRNOV            ASSIGN       TO USRNOV                      
006900                             ORGANIZATION IS LINE SEQUENTIAL              
007000                             FILE STATUS  IS FS-USRNOV.                   
007100                                                                          
007200     SELECT USRMAST           ASSIGN       TO USRMAST                     
007300                             ORGANIZATION IS INDEXED                      
007400                             ACCESS MODE  IS DYNAMIC                      
007500                             RECORD KEY   IS REG-USUARIO-KEY-FD           
007600                             ALTERNATE KEY   REG-USUARIO-KEY2-FD          
007700                             FILE STATUS  IS FS-USRMAST.                  
007800                                                                          
007900     SELECT LISTADO           ASSIGN       TO LISTADO                     
008000                             ORGANIZATION IS LINE SEQUENTIAL              
008100                             FILE STATUS  IS FS-LISTADO.                  
008200                                                                          
008300 DATA DIVISION.                                                           
008400*-------------------------------------------------------------            
008500                                                                          
008600 FILE SECTION.                                                            
008700*-------------                                                            
008800                                                                          
008900 FD  USRNOV                                                               
009000     RECORDING MODE IS F                                                  
009100     BLOCK 0.                                                             
009200 01  REG-USRNOV-FD                  PIC  X(180).                          
009300                                                                          
009400 FD  USRMAST                                                              
009500     RECORDING MODE IS F                                                  
009600     BLOCK 0.                                                             
009700 01  REG-USRMAST-FD                 PIC  X(174).                          
009800                                                                          
009900 FD  LISTADO                                                              
010000     RECORDING MODE IS F                                                  
010100     BLOCK 0.                                                             
010200 01  REG-LISTADO-FD                 PIC  X(132).                          
010300                                                                          
010400 WORKING-STORAGE SECTION.                                                 
010500*-------------------------------------------------------------            
010600 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'TARABMUS'.          
010700                                                                          
010800 77  FS-USRNOV                      PIC  X(02) VALUE ' '.                 
010900     88 88-FS-USRNOV-OK                        VALUE '00'.                
011000     88 88-FS-USRNOV-EOF                       VALUE '10'.                
011100                                                                          
011200 77  FS-USRMAST                     PIC  X(02) VALUE ' '.                 
011300     88 88-FS-USRMAST-OK                       VALUE '00'.                
011400     88 88-FS-USRMAST-EOF                      VALUE '10'.                
011500     88 88-FS-USRMAST-DUPKEY                   VALUE '22'.                
011600     88 88-FS-USRMAST-NOKEY                    VALUE '23'.                
011700                                                                          
011800 77  FS-LISTADO                     PIC  X(02) VALUE ' '.                 
011900     88 88-FS-LISTADO-OK                       VALUE '00'.                
012000                                                                          
012100 77  WS-NOV-ERROR                   PIC  X     VALUE 'N'.                 
012200     88 88-NOV-ERROR-SI                        VALUE 'S'.                 
012300     88 88-NOV-ERROR-NO                        VALUE 'N'.                 
012400                                                                          
012500 77  WS-LEIDOS-USRNOV               PIC S9(09) COMP VALUE 0.              
012600 77  WS-USR-PROX-ID                 PIC S9(09) COMP VALUE 0.              
012700 77  WS-CANT-ALTAS                  PIC S9(09) COMP VALUE 0.              
012800 77  WS-CANT-REGISTROS              PIC S9(09) COMP VALUE 0.              
012900 77  WS-CANT-MODIF                  PIC S9(09) COMP VALUE 0.              
013000 77  WS-CANT-BAJAS                  PIC S9(09) COMP VALUE 0.              
013100 77  WS-CANT-ERRONEOS               PIC S9(09) COMP VALUE 0.              
013200 77  WS-CANT-ED                     PIC  ZZZ.ZZZ.ZZ9.                     
013300                                                                          
013400 77  WS-PARRAFO                     PIC  X(20) VALUE ' '.                 
013500 77  WS-MJE-ERROR                   PIC  X(50) VALUE ' '.                 
013600 77  WS-LONG-USERNAME               PIC S9(04) COMP VALUE 0.              
013700 77  WS-LONG-CLAVE                  PIC S9(04) COMP VALUE 0.              
013800 77  WS-SUBI                        PIC S9(04) COMP VALUE 0.              
013900                                                                          
014000* 2013-11-08 RMV TCK-0318 ALFABETOS PARA PASAR NOV-USR-ROL A              
014100*                         MAYUSCULAS ANTES DE VALIDAR/GRABAR.             
014200 77  KTE-ALFA-MINUSCULAS            PIC X(26) VALUE                       
014300     'abcdefghijklmnopqrstuvwxyz'.                                        
014400 77  KTE-ALFA-MAYUSCULAS            PIC X(26) VALUE                       
014500     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                        
014600                                                                          
014700 01  WS-USERNAME-COPIA              PIC X(50) VALUE SPACES.               
014800 01  WS-USERNAME-COPIA-R REDEFINES WS-USERNAME-COPIA.                     
014900     05 WS-USERNAME-BYTE            PIC X(01) OCCURS 50 TIMES.            
015000                                                                          
015100 01  WS-CLAVE-COPIA                 PIC X(100) VALUE SPACES.              
015200 01  WS-CLAVE-COPIA-R REDEFINES WS-CLAVE-COPIA.                           
015300     05 WS-CLAVE-BYTE               PIC X(01) OCCURS 100 TIMES.           
015400                                                                          
015500 01  WS-USUARIO-ANTERIOR.                                                 
015600     05 WSA-ID                      PIC 9(09).                            
015700     05 WSA-USERNAME                PIC X(50).                            
015800     05 WSA-ROL                     PIC X(10).                            
015900     05 FILLER                      PIC X(05).                            
016000                                                                          
016100 01  WS-LINEA-DETALLE.                                                    
016200     05 WLD-ID                      PIC ZZZZZZZZ9.                        
016300     05 FILLER                      PIC X(01).                            
016400     05 WLD-COD                     PIC X(01).                            
016500     05 FILLER                      PIC X(01).                            
016600     05 WLD-USERNAME                PIC X(50).                            
016700     05 FILLER                      PIC X(01).                            
016800     05 WLD-MENSAJE                 PIC X(50).                            
016900     05 FILLER                      PIC X(19).                            
017000 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE                        
017100                                  PIC X(132).                             
017200                                                                          
017300*-----------------------------------------------                          
017400* DEFINICION DEL ARCHIVO DE NOVEDADES DE USUARIO                          
017500*-----------------------------------------------                          
017600 COPY WNOVUSR.                                                            
017700                                                                          
017800*------------------------------------                                     
017900* DEFINICION DEL MAESTRO DE USUARIOS                                      
018000*------------------------------------                                     
018100 COPY WUSUARIO.                                                           
018200                                                                          
018300*---------------------------------------------------                      
018400* DEFINICION DE COPY WORKING RUTINA DE CANCELACION                        
018500*---------------------------------------------------                      
018600 COPY WCANCELA.                                                           
018700                                                                          
018800 PROCEDURE DIVISION.                                                      
018900*-------------------                                                      
019000                                                                          
019100 0000-CUERPO-PRINCIPAL.                                                   
019200*----------------------                                                   
019300                                                                          
019400     PERFORM 1000-INICIO THRU 1000-EXIT.                                  
019500                                                                          
019600     PERFORM 2000-PROCESO THRU 2000-EXIT                                  
019700       UNTIL 88-FS-USRNOV-EOF.                                            
019800                                                                          
019900     PERFORM 3000-FINALIZO THRU 3000-EXIT.                                
020000                                                                          
020100     STOP RUN.                                                            
020200                                                                          
020300 1000-INICIO.                                                             
020400*------------                                                             
020500                                                                          
020600     INITIALIZE WCANCELA.                                                 
020700     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
020800                                                                          
020900     PERFORM 1010-ABRO-ARCHIVOS THRU 1010-EXIT.                           
021000                                                                          
021100     PERFORM 1020-BUSCO-PROX-ID THRU 1020-EXIT.                           
021200                                                                          
021300     PERFORM 1100-READ-USRNOV THRU 1100-EXIT.                             
021400                                                                          
021500 1000-EXIT.                                                               
021600     EXIT.                                                                
021700                                                                          
021800 1010-ABRO-ARCHIVOS.                                                      
021900*--------------------                                                     
022000                                                                          
022100     MOVE '1010-ABRO-ARCHIVOS'       TO WS-PARRAFO.                       
022200                                                                          
022300     OPEN INPUT  USRNOV.                                                  
022400     IF NOT 88-FS-USRNOV-OK                                               
022500        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                  
022600        MOVE 'USRNOV  '              TO WCANCELA-RECURSO                  
022700        MOVE 'OPEN INPUT'            TO WCANCELA-OPERACION                
022800        MOVE FS-USRNOV               TO WCANCELA-CODRET                   
022900        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE                  
023000        PERFORM 9999-CANCELO THRU 9999-EXIT                               
023100     END-IF.                                                              
023200                                                                          
023300     OPEN I-O    USRMAST.                                                 
023400     IF NOT 88-FS-USRMAST-OK                                              
023500        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                  
023600        MOVE 'USRMAST '              TO WCANCELA-RECURSO                  
023700        MOVE 'OPEN I-O'              TO WCANCELA-OPERACION                
023800        MOVE FS-USRMAST              TO WCANCELA-CODRET                   
023900        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE                  
024000        PERFORM 9999-CANCELO THRU 9999-EXIT                               
024100     END-IF.                                                              
024200                                                                          
024300     OPEN OUTPUT LISTADO.                                                 
024400     IF NOT 88-FS-LISTADO-OK                                              
024500        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                  
024600        MOVE 'LISTADO '              TO WCANCELA-RECURSO                  
024700        MOVE 'OPEN OUTPUT'           TO WCANCELA-OPERACION                
024800        MOVE FS-LISTADO              TO WCANCELA-CODRET                   
024900        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE                  
025000        PERFORM 9999-CANCELO THRU 9999-EXIT                               
025100     END-IF.                                                              
025200                                                                          
025300 1010-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600* 08/11/13 RMV TCK-0325 NUEVO PARRAFO: RECORRE USRMAST UNA VEZ AL         
025700*                       INICIO PARA UBICAR EL PROXIMO USR-ID A            
025800*                       ASIGNAR EN LAS ALTAS DE ESTA CORRIDA.             
025900 1020-BUSCO-PROX-ID.                                                      
026000*---------------------                                                    
026100* USRMAST ESTA EN SECUENCIA ASCENDENTE POR USR-ID (CLAVE                  
026200* PRIMARIA), ASI QUE EL MAYOR ID EXISTENTE ES EL ULTIMO QUE               
026300* DEVUELVE EL RECORRIDO SECUENCIAL COMPLETO.                              
026400                                                                          
026500     MOVE '1020-BUSCO-PROX-ID'       TO WS-PARRAFO.                       
026600                                                                          
026700     MOVE ZERO                       TO WS-USR-PROX-ID.                   
026800     MOVE LOW-VALUES                 TO REG-USUARIO-KEY-FD.               
026900                                                                          
027000     START USRMAST KEY IS NOT LESS THAN REG-USUARIO-KEY-FD.               
027100                                                                          
027200     IF 88-FS-USRMAST-OK                                                  
027300         PERFORM 1025-LEO-SIGUIENTE-USR THRU 1025-EXIT                    
027400            UNTIL 88-FS-USRMAST-EOF                                       
027500     END-IF.                                                              
027600                                                                          
027700     ADD 1                            TO WS-USR-PROX-ID.                  
027800                                                                          
027900 1020-EXIT.                                                               
028000     EXIT.                                                                
028100                                                                          
028200 1025-LEO-SIGUIENTE-USR.                                                  
028300*---------------------------                                              
028400                                                                          
028500     READ USRMAST NEXT INTO REG-USUARIO.                                  
028600                                                                          
028700     EVALUATE TRUE                                                        
028800         WHEN 88-FS-USRMAST-OK                                            
028900              IF USR-ID > WS-USR-PROX-ID                                  
029000                  MOVE USR-ID          TO WS-USR-PROX-ID                  
029100              END-IF                                                      
029200         WHEN 88-FS-USRMAST-EOF                                           
029300              CONTINUE                                                    
029400         WHEN OTHER                                                       
029500              MOVE WS-PARRAFO          TO WCANCELA-PARRAFO                
029600              MOVE 'USRMAST '          TO WCANCELA-RECURSO                
029700              MOVE 'READ NEXT'         TO WCANCELA-OPERACION              
029800              MOVE FS-USRMAST          TO WCANCELA-CODRET                 
029900              MOVE 'ERROR EN READ'     TO WCANCELA-MENSAJE                
030000              PERFORM 9999-CANCELO THRU 9999-EXIT                         
030100     END-EVALUATE.                                                        
030200                                                                          
030300 1025-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600 1100-READ-USRNOV.                                                        
030700*------------------                                                       
030800                                                                          
030900     MOVE '1100-READ-USRNOV'         TO WS-PARRAFO.                       
031000                                                                          
031100     READ USRNOV INTO REG-NOVUSR.                                         
031200                                                                          
031300     EVALUATE TRUE                                                        
031400         WHEN 88-FS-USRNOV-OK                                             
031500              ADD 1                  TO WS-LEIDOS-USRNOV                  
031600         WHEN 88-FS-USRNOV-EOF                                            
031700              CONTINUE                                                    
031800         WHEN OTHER                                                       
031900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                  
032000              MOVE 'USRNOV  '        TO WCANCELA-RECURSO                  
032100              MOVE 'READ'            TO WCANCELA-OPERACION                
032200              MOVE FS-USRNOV         TO WCANCELA-CODRET                   
032300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE                  
032400              PERFORM 9999-CANCELO THRU 9999-EXIT                         
032500     END-EVALUATE.                                                        
032600                                                                          
032700 1100-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000 1200-READ-USUARIO-POR-ID.                                                
033100*--------------------------                                               
033200                                                                          
033300     MOVE '1200-READ-USUARIO-POR-ID' TO WS-PARRAFO.                       
033400                                                                          
033500     MOVE NOV-USR-ID                 TO USR-ID.                           
033600     READ USRMAST INTO REG-USUARIO                                        
033700          KEY IS REG-USUARIO-KEY-FD.                                      
033800                                                                          
033900     EVALUATE TRUE                                                        
034000         WHEN 88-FS-USRMAST-OK                                            
034100         WHEN 88-FS-USRMAST-NOKEY                                         
034200              CONTINUE                                                    
034300         WHEN OTHER                                                       
034400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                  
034500              MOVE 'USRMAST '        TO WCANCELA-RECURSO                  
034600              MOVE 'READ KEY'        TO WCANCELA-OPERACION                
034700              MOVE FS-USRMAST        TO WCANCELA-CODRET                   
034800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE                  
034900              PERFORM 9999-CANCELO THRU 9999-EXIT                         
035000     END-EVALUATE.                                                        
035100                                                                          
035200 1200-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500 1210-READ-USUARIO-POR-USERNAME.                                          
035600*----------------------------------                                       
035700                                                                          
035800     MOVE '1210-READ-USR-POR-USRNM'  TO WS-PARRAFO.                       
035900                                                                          
036000     MOVE NOV-USR-USERNAME           TO USR-USERNAME.                     
036100     READ USRMAST INTO REG-USUARIO                                        
036200          KEY IS REG-USUARIO-KEY2-FD.                                     
036300                                                                          
036400     EVALUATE TRUE                                                        
036500         WHEN 88-FS-USRMAST-OK                                            
036600         WHEN 88-FS-USRMAST-NOKEY                                         
036700              CONTINUE                                                    
036800         WHEN OTHER                                                       
036900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                  
037000              MOVE 'USRMAST '        TO WCANCELA-RECURSO                  
037100              MOVE 'READ KEY2'       TO WCANCELA-OPERACION                
037200              MOVE FS-USRMAST        TO WCANCELA-CODRET                   
037300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE                  
037400              PERFORM 9999-CANCELO THRU 9999-EXIT                         
037500     END-EVALUATE.                                                        
037600                                                                          
037700 1210-EXIT.                                                               
037800     EXIT.                                                                
037900                                                                          
038000* 08/11/13 RMV TCK-0326 NUEVOS PARRAFOS DE GRABACION CON CHEQUEO          
038100*                       DE FILE STATUS, IGUAL QUE LOS DE LECTURA          
038200*                       (ANTES EL WRITE/REWRITE/DELETE DE USRMAST         
038300*                       NO CHEQUEABA EL RESULTADO DE LA OPERACION)        
038400 1220-WRITE-USRMAST.                                                      
038500*-----------------------                                                  
038600* GRABA EL ALTA O EL AUTORREGISTRO DE USUARIO. SI LA CLAVE YA             
038700* EXISTE (DUPKEY) SE RECHAZA LA NOVEDAD; CUALQUIER OTRO ERROR             
038800* ABORTA EL PROCESO.                                                      
038900                                                                          
039000     MOVE '1220-WRITE-USRMAST'       TO WS-PARRAFO.                       
039100                                                                          
039200     WRITE REG-USRMAST-FD FROM REG-USUARIO.                               
039300                                                                          
039400     EVALUATE TRUE                                                        
039500         WHEN 88-FS-USRMAST-OK                                            
039600              ADD 1                   TO WS-USR-PROX-ID                   
039700         WHEN 88-FS-USRMAST-DUPKEY                                        
039800              SET 88-NOV-ERROR-SI     TO TRUE                             
039900              MOVE 'CLAVE DE USUARIO DUPLICADA AL GRABAR'                 
040000                TO WS-MJE-ERROR                                           
040100         WHEN OTHER                                                       
040200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
040300              MOVE 'USRMAST '         TO WCANCELA-RECURSO                 
040400              MOVE 'WRITE'            TO WCANCELA-OPERACION               
040500              MOVE FS-USRMAST         TO WCANCELA-CODRET                  
040600              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE                 
040700              PERFORM 9999-CANCELO THRU 9999-EXIT                         
040800     END-EVALUATE.                                                        
040900                                                                          
041000 1220-EXIT.                                                               
041100     EXIT.                                                                
041200                                                                          
041300 1230-REWRITE-USRMAST.                                                    
041400*-------------------------                                                
041500* REGRABA UN USUARIO YA LEIDO (MODIFICACION DE ROL/CLAVE). EL             
041600* REGISTRO YA FUE LEIDO POR CLAVE, ASI QUE UN NOKEY/DUPKEY ACA            
041700* ES UNA CONDICION ANORMAL Y SE CANCELA EL PROCESO.                       
041800                                                                          
041900     MOVE '1230-REWRITE-USRMAST'     TO WS-PARRAFO.                       
042000                                                                          
042100     REWRITE REG-USRMAST-FD FROM REG-USUARIO.                             
042200                                                                          
042300     IF NOT 88-FS-USRMAST-OK                                              
042400         MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                 
042500         MOVE 'USRMAST '              TO WCANCELA-RECURSO                 
042600         MOVE 'REWRITE'               TO WCANCELA-OPERACION               
042700         MOVE FS-USRMAST              TO WCANCELA-CODRET                  
042800         MOVE 'ERROR EN REWRITE'      TO WCANCELA-MENSAJE                 
042900         PERFORM 9999-CANCELO THRU 9999-EXIT                              
043000     END-IF.                                                              
043100                                                                          
043200 1230-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500 1240-DELETE-USRMAST.                                                     
043600*------------------------                                                 
043700* BAJA FISICA DE USUARIO. EL REGISTRO YA FUE LEIDO POR CLAVE,             
043800* ASI QUE UN NOKEY ACA ES UNA CONDICION ANORMAL Y SE CANCELA.             
043900                                                                          
044000     MOVE '1240-DELETE-USRMAST'      TO WS-PARRAFO.                       
044100                                                                          
044200     DELETE USRMAST RECORD.                                               
044300                                                                          
044400     IF NOT 88-FS-USRMAST-OK                                              
044500         MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                 
044600         MOVE 'USRMAST '              TO WCANCELA-RECURSO                 
044700         MOVE 'DELETE'                TO WCANCELA-OPERACION               
044800         MOVE FS-USRMAST              TO WCANCELA-CODRET                  
044900         MOVE 'ERROR EN DELETE'       TO WCANCELA-MENSAJE                 
045000         PERFORM 9999-CANCELO THRU 9999-EXIT                              
045100     END-IF.                                                              
045200                                                                          
045300 1240-EXIT.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 2000-PROCESO.                                                            
045700*---------------                                                          
045800                                                                          
045900     PERFORM 2010-VALIDO-NOVEDAD THRU 2010-EXIT.                          
046000                                                                          
046100     IF 88-NOV-ERROR-NO                                                   
046200        PERFORM 2020-ACTUALIZO-USUARIOS THRU 2020-EXIT                    
046300     ELSE                                                                 
046400        ADD 1                       TO WS-CANT-ERRONEOS                   
046500     END-IF.                                                              
046600                                                                          
046700     PERFORM 2900-IMPRIMO-DETALLE THRU 2900-EXIT.                         
046800                                                                          
046900     PERFORM 1100-READ-USRNOV THRU 1100-EXIT.                             
047000                                                                          
047100 2000-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400 2010-VALIDO-NOVEDAD.                                                     
047500*----------------------                                                   
047600* VALIDACION DE LOS CAMPOS DE LA NOVEDAD, EQUIVALENTE A LA                
047700* VIEJA UsersValidator DEL SISTEMA ON-LINE.                               
047800                                                                          
047900     SET  88-NOV-ERROR-NO            TO TRUE.                             
048000     MOVE SPACES                     TO WS-MJE-ERROR.                     
048100                                                                          
048200     EVALUATE TRUE                                                        
048300         WHEN 88-NOV-USR-ES-ALTA                                          
048400         WHEN 88-NOV-USR-ES-REGISTRO                                      
048500         WHEN 88-NOV-USR-ES-MODIF                                         
048600         WHEN 88-NOV-USR-ES-BAJA                                          
048700              CONTINUE                                                    
048800         WHEN OTHER                                                       
048900              SET 88-NOV-ERROR-SI    TO TRUE                              
049000              MOVE 'COD. NOVEDAD INVALIDO (A,R,M,F)'                      
049100                TO WS-MJE-ERROR                                           
049200     END-EVALUATE.                                                        
049300                                                                          
049400     IF 88-NOV-ERROR-NO                                                   
049500     AND NOT 88-NOV-USR-ES-BAJA                                           
049600         MOVE NOV-USR-USERNAME       TO WS-USERNAME-COPIA                 
049700         PERFORM 2011-BUSCO-FIN-USERNAME THRU 2011-EXIT                   
049800            VARYING WS-SUBI FROM 50 BY -1                                 
049900               UNTIL WS-SUBI = 0                                          
050000                  OR WS-USERNAME-BYTE (WS-SUBI) NOT = SPACE               
050100         MOVE WS-SUBI                TO WS-LONG-USERNAME                  
050200         IF WS-LONG-USERNAME < 3 OR WS-LONG-USERNAME > 50                 
050300             SET 88-NOV-ERROR-SI     TO TRUE                              
050400             MOVE 'USERNAME DEBE TENER DE 3 A 50 CARACTERES'              
050500               TO WS-MJE-ERROR                                            
050600         END-IF                                                           
050700     END-IF.                                                              
050800                                                                          
050900     IF 88-NOV-ERROR-NO                                                   
051000     AND (88-NOV-USR-ES-ALTA OR 88-NOV-USR-ES-REGISTRO)                   
051100         MOVE NOV-USR-CLAVE          TO WS-CLAVE-COPIA                    
051200         PERFORM 2012-BUSCO-FIN-CLAVE THRU 2012-EXIT                      
051300            VARYING WS-SUBI FROM 100 BY -1                                
051400               UNTIL WS-SUBI = 0                                          
051500                  OR WS-CLAVE-BYTE (WS-SUBI) NOT = SPACE                  
051600         MOVE WS-SUBI                TO WS-LONG-CLAVE                     
051700         IF WS-LONG-CLAVE < 8 OR WS-LONG-CLAVE > 100                      
051800             SET 88-NOV-ERROR-SI     TO TRUE                              
051900             MOVE 'CLAVE DEBE TENER DE 8 A 100 CARACTERES'                
052000               TO WS-MJE-ERROR                                            
052100         END-IF                                                           
052200     END-IF.                                                              
052300                                                                          
052400     IF 88-NOV-ERROR-NO                                                   
052500     AND (88-NOV-USR-ES-ALTA OR 88-NOV-USR-ES-MODIF)                      
052600         INSPECT NOV-USR-ROL CONVERTING KTE-ALFA-MINUSCULAS               
052700                                      TO KTE-ALFA-MAYUSCULAS              
052800     END-IF.                                                              
052900                                                                          
053000     IF 88-NOV-ERROR-NO                                                   
053100     AND 88-NOV-USR-ES-ALTA                                               
053200     AND NOV-USR-ROL NOT = 'ROLE_ADMIN'                                   
053300     AND NOV-USR-ROL NOT = 'ROLE_USER'                                    
053400         SET 88-NOV-ERROR-SI         TO TRUE                              
053500         MOVE 'ROL INVALIDO (ROLE_ADMIN O ROLE_USER)'                     
053600           TO WS-MJE-ERROR                                                
053700     END-IF.                                                              
053800                                                                          
053900 2010-EXIT.                                                               
054000     EXIT.                                                                
054100                                                                          
054200 2011-BUSCO-FIN-USERNAME.                                                 
054300*----------------------------                                             
054400* PARRAFO NULO RECORRIDO POR LA VARYING DE 2010 PARA UBICAR               
054500* EL ULTIMO BYTE NO BLANCO DEL USERNAME.                                  
054600                                                                          
054700     CONTINUE.                                                            
054800                                                                          
054900 2011-EXIT.                                                               
055000     EXIT.                                                                
055100                                                                          
055200 2012-BUSCO-FIN-CLAVE.                                                    
055300*-------------------------                                                
055400* IDEM 2011-BUSCO-FIN-USERNAME PERO SOBRE EL CAMPO CLAVE.                 
055500                                                                          
055600     CONTINUE.                                                            
055700                                                                          
055800 2012-EXIT.                                                               
055900     EXIT.                                                                
056000                                                                          
056100 2020-ACTUALIZO-USUARIOS.                                                 
056200*---------------------------                                              
056300                                                                          
056400     EVALUATE TRUE                                                        
056500         WHEN 88-NOV-USR-ES-ALTA                                          
056600         WHEN 88-NOV-USR-ES-REGISTRO                                      
056700              PERFORM 2030-ALTA-USUARIO THRU 2030-EXIT                    
056800         WHEN 88-NOV-USR-ES-MODIF                                         
056900              PERFORM 2040-MODIFICA-USUARIO THRU 2040-EXIT                
057000         WHEN 88-NOV-USR-ES-BAJA                                          
057100              PERFORM 2050-BAJA-USUARIO THRU 2050-EXIT                    
057200     END-EVALUATE.                                                        
057300                                                                          
057400 2020-EXIT.                                                               
057500     EXIT.                                                                
057600                                                                          
057700 2030-ALTA-USUARIO.                                                       
057800*---------------------                                                    
057900* SI ES AUTORREGISTRO (COD. R) SE FUERZA ROLE_USER, SEA LO                
058000* QUE SEA QUE TRAIGA LA NOVEDAD EN NOV-USR-ROL.                           
058100                                                                          
058200     PERFORM 2035-VALIDO-USERNAME-UNICO THRU 2035-EXIT.                   
058300                                                                          
058400     IF 88-NOV-ERROR-NO                                                   
058500         INITIALIZE REG-USUARIO                                           
058600         MOVE WS-USR-PROX-ID         TO USR-ID                            
058700         MOVE NOV-USR-USERNAME       TO USR-USERNAME                      
058800         MOVE NOV-USR-CLAVE          TO USR-CLAVE                         
058900         IF 88-NOV-USR-ES-REGISTRO                                        
059000             SET 88-USR-ROL-USUARIO  TO TRUE                              
059100         ELSE                                                             
059200             MOVE NOV-USR-ROL              TO USR-ROL                     
059300         END-IF                                                           
059400                                                                          
059500         MOVE USR-ID                 TO REG-USUARIO-KEY-FD                
059600                                                                          
059700         PERFORM 1220-WRITE-USRMAST THRU 1220-EXIT                        
059800                                                                          
059900         IF 88-NOV-ERROR-NO                                               
060000             IF 88-NOV-USR-ES-REGISTRO                                    
060100                 ADD 1               TO WS-CANT-REGISTROS                 
060200             ELSE                                                         
060300                 ADD 1               TO WS-CANT-ALTAS                     
060400             END-IF                                                       
060500         END-IF                                                           
060600     END-IF.                                                              
060700                                                                          
060800 2030-EXIT.                                                               
060900     EXIT.                                                                
061000                                                                          
061100 2035-VALIDO-USERNAME-UNICO.                                              
061200*------------------------------                                           
061300                                                                          
061400     PERFORM 1210-READ-USUARIO-POR-USERNAME THRU 1210-EXIT.               
061500                                                                          
061600     IF 88-FS-USRMAST-OK                                                  
061700         SET 88-NOV-ERROR-SI         TO TRUE                              
061800         MOVE 'USUARIO CON ESE USERNAME YA EXISTE'                        
061900           TO WS-MJE-ERROR                                                
062000     END-IF.                                                              
062100                                                                          
062200 2035-EXIT.                                                               
062300     EXIT.                                                                
062400                                                                          
062500 2040-MODIFICA-USUARIO.                                                   
062600*-------------------------                                                
062700* LOCALIZA AL USUARIO POR ID; SI CAMBIA EL USERNAME VALIDA                
062800* QUE NO PERTENEZCA A OTRO USUARIO ANTES DE GRABAR.                       
062900                                                                          
063000     PERFORM 1200-READ-USUARIO-POR-ID THRU 1200-EXIT.                     
063100                                                                          
063200     IF 88-FS-USRMAST-NOKEY                                               
063300         SET 88-NOV-ERROR-SI         TO TRUE                              
063400         MOVE 'MODIF. DE USUARIO INEXISTENTE'                             
063500           TO WS-MJE-ERROR                                                
063600     ELSE                                                                 
063700         MOVE REG-USUARIO            TO WS-USUARIO-ANTERIOR               
063800         IF NOV-USR-USERNAME NOT = USR-USERNAME                           
063900             PERFORM 2045-VALIDO-USERNAME-LIBRE THRU 2045-EXIT            
064000         END-IF                                                           
064100         IF 88-NOV-ERROR-NO                                               
064200             MOVE NOV-USR-USERNAME   TO USR-USERNAME                      
064300             MOVE NOV-USR-ROL              TO USR-ROL                     
064400             PERFORM 1230-REWRITE-USRMAST THRU 1230-EXIT                  
064500             ADD 1                   TO WS-CANT-MODIF                     
064600         END-IF                                                           
064700     END-IF.                                                              
064800                                                                          
064900 2040-EXIT.                                                               
065000     EXIT.                                                                
065100                                                                          
065200 2045-VALIDO-USERNAME-LIBRE.                                              
065300*------------------------------                                           
065400                                                                          
065500     PERFORM 1210-READ-USUARIO-POR-USERNAME THRU 1210-EXIT.               
065600                                                                          
065700     IF 88-FS-USRMAST-OK                                                  
065800     AND USR-ID NOT = WSA-ID                                              
065900         SET 88-NOV-ERROR-SI         TO TRUE                              
066000         MOVE 'USERNAME YA USADO POR OTRO USUARIO'                        
066100           TO WS-MJE-ERROR                                                
066200     END-IF.                                                              
066300                                                                          
066400     PERFORM 1200-READ-USUARIO-POR-ID THRU 1200-EXIT.                     
066500                                                                          
066600 2045-EXIT.                                                               
066700     EXIT.                                                                
066800                                                                          
066900 2050-BAJA-USUARIO.                                                       
067000*---------------------                                                    
067100                                                                          
067200     PERFORM 1200-READ-USUARIO-POR-ID THRU 1200-EXIT.                     
067300                                                                          
067400     IF 88-FS-USRMAST-NOKEY                                               
067500         SET 88-NOV-ERROR-SI         TO TRUE                              
067600         MOVE 'BAJA DE USUARIO INEXISTENTE'                               
067700           TO WS-MJE-ERROR                                                
067800     ELSE                                                                 
067900         PERFORM 1240-DELETE-USRMAST THRU 1240-EXIT                       
068000         ADD 1                       TO WS-CANT-BAJAS                     
068100     END-IF.                                                              
068200                                                                          
068300 2050-EXIT.                                                               
068400     EXIT.                                                                
068500                                                                          
068600 2900-IMPRIMO-DETALLE.                                                    
068700*------------------------                                                 
068800                                                                          
068900     MOVE SPACES                     TO WS-LINEA-DETALLE.                 
069000                                                                          
069100     IF NOV-USR-ID NUMERIC                                                
069200         MOVE NOV-USR-ID              TO WLD-ID                           
069300     END-IF.                                                              
069400     MOVE NOV-USR-CODIGO              TO WLD-COD.                         
069500     MOVE NOV-USR-USERNAME            TO WLD-USERNAME.                    
069600                                                                          
069700     IF 88-NOV-ERROR-SI                                                   
069800         MOVE WS-MJE-ERROR            TO WLD-MENSAJE                      
069900     ELSE                                                                 
070000         EVALUATE TRUE                                                    
070100             WHEN 88-NOV-USR-ES-ALTA                                      
070200                  MOVE 'ALTA DE USUARIO EFECTUADA' TO                     
070300                       WLD-MENSAJE                                        
070400             WHEN 88-NOV-USR-ES-REGISTRO                                  
070500                  MOVE 'AUTORREGISTRO EFECTUADO'   TO                     
070600                       WLD-MENSAJE                                        
070700             WHEN 88-NOV-USR-ES-MODIF                                     
070800                  MOVE 'MODIFICACION EFECTUADA' TO WLD-MENSAJE            
070900             WHEN 88-NOV-USR-ES-BAJA                                      
071000                  MOVE 'BAJA EFECTUADA'          TO WLD-MENSAJE           
071100         END-EVALUATE                                                     
071200     END-IF.                                                              
071300                                                                          
071400     WRITE REG-LISTADO-FD FROM WS-LINEA-DETALLE-R.                        
071500                                                                          
071600 2900-EXIT.                                                               
071700     EXIT.                                                                
071800                                                                          
071900 3000-FINALIZO.                                                           
072000*-----------------                                                        
072100                                                                          
072200     PERFORM 3010-TOTALES-CONTROL THRU 3010-EXIT.                         
072300                                                                          
072400     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.                         
072500                                                                          
072600 3000-EXIT.                                                               
072700     EXIT.                                                                
072800                                                                          
072900 3010-TOTALES-CONTROL.                                                    
073000*------------------------                                                 
073100                                                                          
073200     DISPLAY ' '.                                                         
073300     DISPLAY '*** TARABMUS - TOTALES DE CONTROL ***'.                     
073400     MOVE WS-LEIDOS-USRNOV            TO WS-CANT-ED.                      
073500     DISPLAY 'NOVEDADES LEIDAS      : ' WS-CANT-ED.                       
073600     MOVE WS-CANT-ALTAS               TO WS-CANT-ED.                      
073700     DISPLAY 'ALTAS (ADMIN)         : ' WS-CANT-ED.                       
073800     MOVE WS-CANT-REGISTROS           TO WS-CANT-ED.                      
073900     DISPLAY 'AUTORREGISTROS        : ' WS-CANT-ED.                       
074000     MOVE WS-CANT-MODIF               TO WS-CANT-ED.                      
074100     DISPLAY 'MODIFICACIONES        : ' WS-CANT-ED.                       
074200     MOVE WS-CANT-BAJAS               TO WS-CANT-ED.                      
074300     DISPLAY 'BAJAS                 : ' WS-CANT-ED.                       
074400     MOVE WS-CANT-ERRONEOS            TO WS-CANT-ED.                      
074500     DISPLAY 'NOVEDADES RECHAZADAS  : ' WS-CANT-ED.                       
074600                                                                          
074700 3010-EXIT.                                                               
074800     EXIT.                                                                
074900                                                                          
075000 3020-CIERRO-ARCHIVOS.                                                    
075100*------------------------                                                 
075200                                                                          
075300     CLOSE USRNOV USRMAST LISTADO.                                        
075400                                                                          
075500 3020-EXIT.                                                               
075600     EXIT.                                                                
075700                                                                          
075800 9999-CANCELO.                                                            
075900*----------------                                                         
076000                                                                          
076100     PERFORM 3020-CIERRO-ARCHIVOS THRU 3020-EXIT.                         
076200                                                                          
076300     CALL 'TARCANCE' USING WCANCELA.                                      
076400                                                                          
076500     STOP RUN.                                                            
076600                                                                          
076700 9999-EXIT.                                                               
076800     EXIT.                                                                
076900                                                                          
077000 END PROGRAM TARABMUS.                                                    
