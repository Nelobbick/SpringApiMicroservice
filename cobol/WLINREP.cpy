000100*----------------------------------------------------------------         
000200* COPY DE LINEA DE IMPRESION DEL LISTADO DE PROCESO (TARBATCH).           
000300* ESTILO POSICIONAL (CAMPOS P-nnn) IGUAL AL VIEJO WLINEA198,              
000400* CON REDEFINES PARA CADA TIPO DE LINEA DEL LISTADO.                      
000500*----------------------------------------------------------------         
000600* 2011-07-04 EPA TCK-0220 VERSION INICIAL (LINEA DE TRANSF.)              
000700* 2011-07-22 EPA TCK-0225 SE AGREGA LINEA DE VENCIDAS                     
000800* 2011-08-03 EPA TCK-0229 SE AGREGA LINEA DE TOTALES DE CONTROL           
000900* 1998-12-15 EPA TCK-0072 REVISION Y2K - P-FECHA PASA A AAAAMMDD          
001000*----------------------------------------------------------------         
001100 01  LINEA-REPORTE                 PIC X(132).                            
001200 01  LINEA-TRANSFERENCIA REDEFINES LINEA-REPORTE.                         
001300     05 P1                         PIC X(01).                             
001400     05 P2                         PIC X(20)     VALUE                    
001500        'TRANSFERENCIA  ID:'.                                             
001600     05 P22                        PIC X(01).                             
001700     05 P23-ORIGEN                 PIC ZZZZZZZZ9.                         
001800     05 P32                        PIC X(08)     VALUE ' DESTINO'.        
001900     05 P40-DESTINO                PIC ZZZZZZZZ9.                         
002000     05 P49                        PIC X(08)     VALUE ' IMPORTE'.        
002100     05 P57-IMPORTE                PIC Z(14)9.99.                         
002200     05 P72                        PIC X(01).                             
002300     05 P73-DISPOSICION            PIC X(40).                             
002400     05 FILLER                     PIC X(17).                             
002500 01  LINEA-VENCIDA REDEFINES LINEA-REPORTE.                               
002600     05 P1V                        PIC X(01).                             
002700     05 P2V                        PIC X(20)     VALUE                    
002800        'TARJETA VENCIDA ID:'.                                            
002900     05 P22V                       PIC X(01).                             
003000     05 P23V-ID                    PIC ZZZZZZZZ9.                         
003100     05 P32V                       PIC X(09) VALUE ' NUMERO  '.           
003200     05 P41V-NUMERO                PIC X(16).                             
003300     05 P57V                       PIC X(09) VALUE ' ANT.VTO '.           
003400     05 P66V-VTO                   PIC 9(08).                             
003500     05 FILLER                     PIC X(59).                             
003600 01  LINEA-TOTAL-USUARIO REDEFINES LINEA-REPORTE.                         
003700     05 P1T                        PIC X(01).                             
003800     05 P2T                        PIC X(14)     VALUE                    
003900        'SALDO USUARIO '.                                                 
004000     05 P16T-USR-ID                PIC ZZZZZZZZ9.                         
004100     05 P25T                       PIC X(09) VALUE ' - TOTAL '.           
004200     05 P34T-TOTAL                 PIC Z(15)9.99CR.                       
004300     05 FILLER                     PIC X(78).                             
004400 01  LINEA-CONTROL REDEFINES LINEA-REPORTE.                               
004500     05 P1C                        PIC X(01).                             
004600     05 P2C-ETIQUETA               PIC X(40).                             
004700     05 P42C-VALOR                 PIC Z(15)9.99CR.                       
004800     05 FILLER                     PIC X(70).                             
