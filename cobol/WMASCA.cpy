000100*----------------------------------------------------------------         
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA DE ENMASCARADO DE            
000300* NUMERO DE TARJETA (TARMASCA) - REEMPLAZA AL VIEJO WCALCLEN              
000400* PARA ESTE SISTEMA (LA LONGITUD YA NO INTERESA, INTERESA EL              
000500* NUMERO ENMASCARADO).                                                    
000600*----------------------------------------------------------------         
000700* 2011-09-19 EPA TCK-0233 VERSION INICIAL                                 
000800*----------------------------------------------------------------         
000900 01  WMASCA.                                                              
001000     05 WMASCA-ENTRADA.                                                   
001100         10 WMASCA-NUMERO          PIC X(16).                             
001200     05 WMASCA-SALIDA.                                                    
001300         10 WMASCA-ENMASCARADO     PIC X(16).                             
001400         10 WMASCA-RC              PIC X(02).                             
001500             88 88-WMASCA-RC-OK           VALUE '00'.                     
001600             88 88-WMASCA-RC-CORTO        VALUE '90'.                     
001700         10 WMASCA-MSG             PIC X(50).                             
001800     05 FILLER                     PIC X(10).                             
