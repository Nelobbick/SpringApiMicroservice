000100*----------------------------------------------------------------         
000200* COPY DE LINEA DE IMPRESION DEL LISTADO DE CONSULTAS (TARLISTA).         
000300* ESTILO POSICIONAL (CAMPOS P-nnn), TITULOS CON HOJA/FECHA/HORA           
000400* IGUAL QUE EL VIEJO LSTCLIEN, CON REDEFINES DE DETALLE PARA              
000500* TARJETA, SALDO DE USUARIO Y RENGLON DE ERROR DEL PEDIDO.                
000600*----------------------------------------------------------------         
000700* 2013-05-06 RMV TCK-0310 VERSION INICIAL                                 
000800*----------------------------------------------------------------         
000900 01  LINEA-CONSULTA                PIC X(132).                            
001000                                                                          
001100 01  LINEA-TITULO-1 REDEFINES LINEA-CONSULTA.                             
001200     05 P1                        PIC X(01).                              
001300     05 P2                        PIC X(06)     VALUE 'FECHA:'.           
001400     05 P8                        PIC X(01).                              
001500     05 P9                        PIC 99.                                 
001600     05 P11                       PIC X(01)     VALUE '/'.                
001700     05 P12                       PIC 99.                                 
001800     05 P14                       PIC X(01)     VALUE '/'.                
001900     05 P15                       PIC 9(04).                              
002000     05 FILLER                    PIC X(24).                              
002100     05 P43                       PIC X(28)     VALUE                     
002200        'LISTADO DE TARJETAS Y SALDOS'.                                   
002300     05 FILLER                    PIC X(27).                              
002400     05 P98                       PIC X(05)     VALUE 'HOJA:'.            
002500     05 P103                      PIC ZZ.ZZZ.                             
002600     05 FILLER                    PIC X(24).                              
002700                                                                          
002800 01  LINEA-TITULO-2 REDEFINES LINEA-CONSULTA.                             
002900     05 P1H                       PIC X(01).                              
003000     05 P2H                       PIC X(05)     VALUE 'HORA:'.            
003100     05 P7H                       PIC 99.                                 
003200     05 P9H                       PIC X(01)     VALUE ':'.                
003300     05 P10H                      PIC 99.                                 
003400     05 P12H                      PIC X(01)     VALUE ':'.                
003500     05 P13H                      PIC 99.                                 
003600     05 FILLER                    PIC X(118).                             
003700                                                                          
003800 01  LINEA-TITULO-4 REDEFINES LINEA-CONSULTA.                             
003900     05 P1E                       PIC X(01).                              
004000     05 P2E                       PIC X(10)  VALUE 'ID TARJETA'.          
004100     05 P12E                      PIC X(01).                              
004200     05 P13E                      PIC X(16)     VALUE 'NUMERO'.           
004300     05 P29E                      PIC X(01).                              
004400     05 P30E                      PIC X(11)  VALUE 'VENCIMIENTO'.         
004500     05 P41E                      PIC X(01).                              
004600     05 P42E                      PIC X(15)     VALUE 'SALDO'.            
004700     05 P57E                      PIC X(01).                              
004800     05 P58E                      PIC X(07)     VALUE 'ESTADO'.           
004900     05 P65E                      PIC X(01).                              
005000     05 P66E                      PIC X(10)  VALUE 'ID USUARIO'.          
005100     05 FILLER                    PIC X(57).                              
005200                                                                          
005300 01  LINEA-TITULO-5 REDEFINES LINEA-CONSULTA.                             
005400     05 P1R                       PIC X(01).                              
005500     05 P2R                       PIC X(74).                              
005600     05 FILLER                    PIC X(57).                              
005700                                                                          
005800 01  LINEA-TARJETA REDEFINES LINEA-CONSULTA.                              
005900     05 P1T                       PIC X(01).                              
006000     05 P2T-ID                    PIC ZZZZZZZZ9.                          
006100     05 P11T                      PIC X(01).                              
006200     05 P12T-NUMERO               PIC X(16).                              
006300     05 P28T                      PIC X(01).                              
006400     05 P29T-VENCIMIENTO          PIC 9(08).                              
006500     05 P37T                      PIC X(01).                              
006600     05 P38T-SALDO                PIC Z(16)9.99CR.                        
006700     05 P58T                      PIC X(01).                              
006800     05 P59T-ESTADO               PIC X(10).                              
006900     05 P69T                      PIC X(01).                              
007000     05 P70T-USR-ID               PIC ZZZZZZZZ9.                          
007100     05 FILLER                    PIC X(52).                              
007200                                                                          
007300 01  LINEA-SALDO-USUARIO REDEFINES LINEA-CONSULTA.                        
007400     05 P1S                       PIC X(01).                              
007500     05 P2S                       PIC X(14)     VALUE                     
007600        'SALDO USUARIO '.                                                 
007700     05 P16S-USR-ID                PIC ZZZZZZZZ9.                         
007800     05 P25S                      PIC X(09)     VALUE ' - TOTAL '.        
007900     05 P34S-TOTAL                PIC Z(16)9.99CR.                        
008000     05 FILLER                    PIC X(77).                              
008100                                                                          
008200 01  LINEA-ERROR-PEDIDO REDEFINES LINEA-CONSULTA.                         
008300     05 P1P                       PIC X(01).                              
008400     05 P2P                       PIC X(15)     VALUE                     
008500        'PEDIDO INVALIDO'.                                                
008600     05 P17P                      PIC X(01).                              
008700     05 P18P-TIPO                 PIC X(01).                              
008800     05 P19P                      PIC X(01).                              
008900     05 P20P-MENSAJE              PIC X(60).                              
009000     05 FILLER                    PIC X(53).                              
