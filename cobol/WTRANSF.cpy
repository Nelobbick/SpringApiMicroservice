000100*----------------------------------------------------------------         
000200* COPY DE REGISTRO DE SOLICITUDES DE TRANSFERENCIA (TRFREQ)               
000300* USADA POR TARBATCH (LOTE NOCTURNO - PASO 2, POSTEO).                    
000400*----------------------------------------------------------------         
000500* CADA REGISTRO PIDE MOVER TRF-IMPORTE DE LA TARJETA ORIGEN A LA          
000600* TARJETA DESTINO, AMBAS DEL MISMO TRF-USR-ID.                            
000700*----------------------------------------------------------------         
000800* 2012-01-16 EPA TCK-0250 VERSION INICIAL                                 
000900* 1999-02-08 EPA TCK-0074 REVISION Y2K - SIN CAMBIOS (NO TIENE            
001000*                         FECHAS)                                         
001100*----------------------------------------------------------------         
001200 01  REG-TRANSFERENCIA.                                                   
001300     05 TRF-USR-ID                 PIC 9(09).                             
001400     05 TRF-TAR-ID-ORIGEN          PIC 9(09).                             
001500     05 TRF-TAR-ID-DESTINO         PIC 9(09).                             
001600     05 TRF-IMPORTE                PIC S9(15)V99.                         
001700     05 FILLER                     PIC X(01).                             
