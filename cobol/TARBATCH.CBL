000100 IDENTIFICATION DIVISION.                                                 
000200*-----------------------                                                  
000300 PROGRAM-ID. TARBATCH.                                                    
000400 AUTHOR.       EDUARDO PALMEYRO.                                          
000500 INSTALLATION. EDUSAM.                                                    
000600 DATE-WRITTEN. 04/07/11.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY.     USO INTERNO - PROCESO NOCTURNO DE TARJETAS.                
000900*-------------------------------------------------------------            
001000* ESTE PROGRAMA CORRE EL LOTE NOCTURNO DEL SISTEMA DE TARJETAS.           
001100* HACE, EN ESTE ORDEN:                                                    
001200*                                                                         
001300*  PASO 1 - BARRIDO DE VENCIMIENTOS: RECORRE TARMAST Y PASA A             
001400*           EXPIRED TODA TARJETA ACTIVA CUYO VENCIMIENTO SEA              
001500*           ANTERIOR A LA FECHA DE PROCESO.                               
001600*  PASO 2 - POSTEO DE TRANSFERENCIAS: LEE TRFREQ Y, POR CADA              
001700*           SOLICITUD, VALIDA Y APLICA EL DEBITO/CREDITO ENTRE            
001800*           DOS TARJETAS DEL MISMO USUARIO.                               
001900*  PASO 3 - SALDOS POR USUARIO: RECORRE TARMAST DE NUEVO (YA              
002000*           CON LAS TRANSFERENCIAS APLICADAS) Y ACUMULA EL                
002100*           SALDO TOTAL DE CADA USUARIO EN UNA TABLA EN MEMORIA           
002200*           ORDENADA POR ID DE USUARIO (BUSQUEDA BINARIA CON              
002300*           REORDENAMIENTO POR BURBUJEO, IGUAL QUE TSTVTA01).             
002400*                                                                         
002500* AL FINAL EMITE EL LISTADO DE PROCESO CON EL DETALLE DE CADA             
002600* TRANSFERENCIA, EL DETALLE DE CADA TARJETA VENCIDA Y LOS                 
002700* TOTALES DE CONTROL DEL LOTE, INCLUYENDO EL SALDO DE CADA                
002800* USUARIO EN ORDEN ASCENDENTE DE ID Y EL TOTAL GENERAL.                   
002900*-------------------------------------------------------------            
003000* REGISTRO DE MODIFICACIONES                                              
003100*-------------------------------------------------------------            
003200* 04/07/11  EPA TCK-0220 VERSION INICIAL (SOLO BARRIDO DE                 
003300*                        VENCIMIENTOS Y LISTADO DE VENCIDAS)              
003400* 16/01/12  EPA TCK-0250 SE AGREGA EL PASO 2, POSTEO DE                   
003500*                        TRANSFERENCIAS ENTRE TARJETAS PROPIAS            
003600* 03/08/12  EPA TCK-0229 SE AGREGA EL PASO 3, TABLA DE SALDOS             
003700*                        POR USUARIO (TOMADO DE LA RUTINA DE              
003800*                        TSTVTA01 QUE ACUMULA POR VENDEDOR)               
003900* 03/12/98  EPA TCK-0072 REVISION Y2K DEL SISTEMA COMPLETO -              
004000*                        TAR-VENCIMIENTO Y WS-FECHA-PROCESO               
004100*                        PASAN A AAAAMMDD (ANTES AAMMDD)                  
004200* 11/03/13  RMV TCK-0303 SE AGREGA CONTROL DE TABLA DE SALDOS             
004300*                        EXCEDIDA (CANCELACION CONTROLADA)                
004400* 08/11/13  RMV TCK-0319 EN 2210-VALIDO-TRANSFERENCIA SE REORDENAN        
004500*                        LOS CHEQUEOS: AHORA SE VALIDA EXISTENCIA         
004600*                        DE AMBAS TARJETAS (ORIGEN/DESTINO) ANTES         
004700*                        DE CHEQUEAR CUALQUIERA DE LAS DOS ACTIVA         
004800* 08/11/13  RMV TCK-0320 WT-SLD-TOTAL/WT-SLD-VT-TOTAL/WS-TOTAL-           
004900*                        GENERAL/WS-TOTAL-POSTED PASAN A COMP-3,          
005000*                        IGUAL QUE WT-VXV-IMPORTE DE TSTVTA01             
005100* 08/11/13  RMV TCK-0327 SE AGREGA EL PARRAFO 1230-REWRITE-TARMAST        
005200*                        PARA CHEQUEAR EL FILE STATUS DE TARMAST          
005300*                        DESPUES DEL REWRITE EN EL BARRIDO DE             
005400*                        VENCIMIENTOS Y EN LAS TRANSFERENCIAS             
005500*-------------------------------------------------------------            
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800*-------------------------------------------------------------            
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400*-------------------------------------------------------------            
006500 FILE-CONTROL.                                                            
006600*-------------                                                            
006700     SELECT TARMAST           ASSIGN       TO TARMAST                     
006800                             ORGANIZATION IS INDEXED                      
006900                             ACCESS MODE  IS DYNAMIC                      
007000                             RECORD KEY   IS REG-TARJETA-KEY-FD           
007100                             ALTERNATE KEY   REG-TARJETA-KEY2-FD          
007200                             FILE STATUS  IS FS-TARMAST.                  
007300                                                                          
007400     SELECT TRFREQ             ASSIGN       TO TRFREQ                     
007500                             ORGANIZATION IS LINE SEQUENTIAL              
007600                             FILE STATUS  IS FS-TRFREQ.                   
007700                                                                          
007800     SELECT LISTADO           ASSIGN       TO LISTADO                     
007900                             ORGANIZATION IS LINE SEQUENTIAL              
008000                             FILE STATUS  IS FS-LISTADO.                  
008100                                                                          
008200 DATA DIVISION.                                                           
008300*-------------------------------------------------------------            
008400                                                                          
008500 FILE SECTION.                                                            
008600*-------------                                                            
008700                                                                          
008800 FD  TARMAST                                                              
008900     RECORDING MODE IS F                                                  
009000     BLOCK 0.                                                             
009100 01  REG-TARMAST-FD                 PIC  X(095).                          
009200                                                                          
009300 FD  TRFREQ                                                               
009400     RECORDING MODE IS F                                                  
009500     BLOCK 0.                                                             
009600 01  REG-TRFREQ-FD                  PIC  X(045).                          
009700                                                                          
009800 FD  LISTADO                                                              
009900     RECORDING MODE IS F                                                  
010000     BLOCK 0.                                                             
010100 01  REG-LISTADO-FD                 PIC  X(132).                          
010200                                                                          
010300 WORKING-STORAGE SECTION.                                                 
010400*-------------------------------------------------------------            
010500 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'TARBATCH'.          
010600                                                                          
010700 77  FS-TARMAST                     PIC  X(02) VALUE ' '.                 
010800     88 88-FS-TARMAST-OK                       VALUE '00'.                
010900     88 88-FS-TARMAST-EOF                      VALUE '10'.                
011000     88 88-FS-TARMAST-NOKEY                    VALUE '23'.                
011100                                                                          
011200 77  FS-TRFREQ                      PIC  X(02) VALUE ' '.                 
011300     88 88-FS-TRFREQ-OK                        VALUE '00'.                
011400     88 88-FS-TRFREQ-EOF                       VALUE '10'.                
011500                                                                          
011600 77  FS-LISTADO                     PIC  X(02) VALUE ' '.                 
011700     88 88-FS-LISTADO-OK                       VALUE '00'.                
011800                                                                          
011900 77  WS-PARRAFO                     PIC  X(20) VALUE ' '.                 
012000 77  WS-TRF-ERROR                   PIC  X     VALUE 'N'.                 
012100     88 88-TRF-ERROR-SI                        VALUE 'S'.                 
012200     88 88-TRF-ERROR-NO                        VALUE 'N'.                 
012300 77  WS-MJE-ERROR                   PIC  X(40) VALUE ' '.                 
012400                                                                          
012500 77  WS-CANT-EXPIRADAS              PIC S9(09) COMP VALUE 0.              
012600 77  WS-CANT-TRF-LEIDAS             PIC S9(09) COMP VALUE 0.              
012700 77  WS-CANT-TRF-POSTED             PIC S9(09) COMP VALUE 0.              
012800 77  WS-CANT-TRF-RECHAZ             PIC S9(09) COMP VALUE 0.              
012900 77  WS-TOTAL-POSTED                PIC S9(15)V99 COMP-3 VALUE 0.         
013000 77  WS-CANT-ED                     PIC  ZZZ.ZZZ.ZZ9.                     
013100 77  WS-IMPORTE-ED                  PIC Z(14)9.99.                        
013200                                                                          
013300 01  WS-FECHA-PROCESO                PIC 9(08)  VALUE ZERO.               
013400 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.                       
013500     05 WS-FEC-AAAA                 PIC 9(04).                            
013600     05 WS-FEC-MM                   PIC 9(02).                            
013700     05 WS-FEC-DD                   PIC 9(02).                            
013800                                                                          
013900*-----------------------------------------------------                    
014000* TABLA DE SALDOS POR USUARIO, ORDENADA ASCENDENTE POR                    
014100* ID DE USUARIO, CON BUSQUEDA BINARIA (SEARCH ALL) Y                      
014200* REORDENAMIENTO POR BURBUJEO EN EL ALTA, IGUAL QUE LA                    
014300* TABLA WT-VENTASXVENDEDOR DE TSTVTA01.                                   
014400*-----------------------------------------------------                    
014500 01  WT-TABLA-SALDOS.                                                     
014600     05 WT-SLD-TABLA           OCCURS 5001 TIMES                          
014700                      ASCENDING KEY IS WT-SLD-USR-ID                      
014800                      INDEXED BY       IDX-SLD.                           
014900         10 WT-SLD-USR-ID           PIC 9(09).                            
015000         10 WT-SLD-TOTAL            PIC S9(13)V99 COMP-3.                 
015100                                                                          
015200 01  WS-SLD-CONTROL.                                                      
015300     05 WS-SLD-MAX-OCCURS            PIC S9(09) COMP VALUE 5000.          
015400     05 WS-SLD-HUBO-CAMBIO           PIC X(01) VALUE 'S'.                 
015500         88 88-SLD-HUBO-CAMBIO-SI              VALUE 'S'.                 
015600         88 88-SLD-HUBO-CAMBIO-NO              VALUE 'N'.                 
015700     05 WS-SLD-VECTOR-TEMP.                                               
015800         10 WT-SLD-VT-USR-ID         PIC 9(09).                           
015900         10 WT-SLD-VT-TOTAL          PIC S9(13)V99 COMP-3.                
016000     05 WS-SLD-ULTIMO-CARGADO        PIC S9(09) COMP VALUE 0.             
016100     05 WS-SLD-SUBI                  PIC S9(09) COMP VALUE 0.             
016200     05 WS-SLD-CODRET-ED             PIC 9(09) VALUE 0.                   
016300     05 WS-TOTAL-GENERAL             PIC S9(17)V99 COMP-3 VALUE 0.        
016400                                                                          
016500*-----------------------------------------------                          
016600* DEFINICION DEL MAESTRO DE TARJETAS                                      
016700*-----------------------------------------------                          
016800 COPY WTARJETA.                                                           
016900                                                                          
017000*-----------------------------------------------                          
017100* DEFINICION DEL ARCHIVO DE SOLICITUDES DE                                
017200* TRANSFERENCIA                                                           
017300*-----------------------------------------------                          
017400 COPY WTRANSF.                                                            
017500                                                                          
017600*-----------------------------------------------                          
017700* DEFINICION DE LA LINEA DE IMPRESION DEL                                 
017800* LISTADO DE PROCESO                                                      
017900*-----------------------------------------------                          
018000 COPY WLINREP.                                                            
018100                                                                          
018200*---------------------------------------------------                      
018300* DEFINICION DE COPY WORKING RUTINA DE CANCELACION                        
018400*---------------------------------------------------                      
018500 COPY WCANCELA.                                                           
018600                                                                          
018700 PROCEDURE DIVISION.                                                      
018800*-------------------                                                      
018900                                                                          
019000 0000-CUERPO-PRINCIPAL.                                                   
019100*----------------------                                                   
019200                                                                          
019300     PERFORM 1000-INICIO THRU 1000-EXIT.                                  
019400                                                                          
019500     PERFORM 2100-BARRO-VENCIMIENTOS THRU 2100-EXIT.                      
019600                                                                          
019700     PERFORM 2200-PROCESO-TRANSFERENCIAS THRU 2200-EXIT                   
019800       UNTIL 88-FS-TRFREQ-EOF.                                            
019900                                                                          
020000     PERFORM 2300-ACUMULO-SALDOS THRU 2300-EXIT.                          
020100                                                                          
020200     PERFORM 2920-IMPRIMO-TOTALES THRU 2920-EXIT.                         
020300                                                                          
020400     PERFORM 3000-FINALIZO THRU 3000-EXIT.                                
020500                                                                          
020600     STOP RUN.                                                            
020700                                                                          
020800 1000-INICIO.                                                             
020900*------------                                                             
021000                                                                          
021100     INITIALIZE WCANCELA.                                                 
021200     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
021300     ACCEPT WS-FECHA-PROCESO-R       FROM DATE YYYYMMDD.                  
021400                                                                          
021500     PERFORM 1010-ABRO-ARCHIVOS THRU 1010-EXIT.                           
021600                                                                          
021700 1000-EXIT.                                                               
021800     EXIT.                                                                
021900                                                                          
022000 1010-ABRO-ARCHIVOS.                                                      
022100*--------------------                                                     
022200                                                                          
022300     MOVE '1010-ABRO-ARCHIVOS'       TO WS-PARRAFO.                       
022400                                                                          
022500     OPEN I-O    TARMAST.                                                 
022600     IF NOT 88-FS-TARMAST-OK                                              
022700        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                  
022800        MOVE 'TARMAST '              TO WCANCELA-RECURSO                  
022900        MOVE 'OPEN I-O'              TO WCANCELA-OPERACION                
023000        MOVE FS-TARMAST              TO WCANCELA-CODRET                   
023100        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE                  
023200        PERFORM 9999-CANCELO THRU 9999-EXIT                               
023300     END-IF.                                                              
023400                                                                          
023500     OPEN INPUT  TRFREQ.                                                  
023600     IF NOT 88-FS-TRFREQ-OK                                               
023700        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                  
023800        MOVE 'TRFREQ  '              TO WCANCELA-RECURSO                  
023900        MOVE 'OPEN INPUT'            TO WCANCELA-OPERACION                
024000        MOVE FS-TRFREQ               TO WCANCELA-CODRET                   
024100        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE                  
024200        PERFORM 9999-CANCELO THRU 9999-EXIT                               
024300     END-IF.                                                              
024400                                                                          
024500     OPEN OUTPUT LISTADO.                                                 
024600     IF NOT 88-FS-LISTADO-OK                                              
024700        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                  
024800        MOVE 'LISTADO '              TO WCANCELA-RECURSO                  
024900        MOVE 'OPEN OUTPUT'           TO WCANCELA-OPERACION                
025000        MOVE FS-LISTADO              TO WCANCELA-CODRET                   
025100        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE                  
025200        PERFORM 9999-CANCELO THRU 9999-EXIT                               
025300     END-IF.                                                              
025400                                                                          
025500 1010-EXIT.                                                               
025600     EXIT.                                                                
025700                                                                          
025800 2100-BARRO-VENCIMIENTOS.                                                 
025900*----------------------------                                             
026000* PASO 1 DEL LOTE. RECORRE TARMAST DE PRINCIPIO A FIN Y PASA              
026100* A EXPIRED TODA TARJETA ACTIVA VENCIDA A LA FECHA DE PROCESO.            
026200                                                                          
026300     MOVE '2100-BARRO-VENCIMIENTOS'   TO WS-PARRAFO.                      
026400                                                                          
026500     MOVE LOW-VALUES                  TO REG-TARJETA-KEY-FD.              
026600     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.               
026700                                                                          
026800     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.                        
026900                                                                          
027000     PERFORM 2120-EVALUO-VENCIMIENTO THRU 2120-EXIT                       
027100       UNTIL 88-FS-TARMAST-EOF.                                           
027200                                                                          
027300 2100-EXIT.                                                               
027400     EXIT.                                                                
027500                                                                          
027600 2110-READ-TARMAST-SEQ.                                                   
027700*--------------------------                                               
027800                                                                          
027900     READ TARMAST NEXT RECORD INTO REG-TARJETA.                           
028000                                                                          
028100     EVALUATE TRUE                                                        
028200         WHEN 88-FS-TARMAST-OK                                            
028300         WHEN 88-FS-TARMAST-EOF                                           
028400              CONTINUE                                                    
028500         WHEN OTHER                                                       
028600              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
028700              MOVE 'TARMAST '         TO WCANCELA-RECURSO                 
028800              MOVE 'READ NEXT'        TO WCANCELA-OPERACION               
028900              MOVE FS-TARMAST         TO WCANCELA-CODRET                  
029000              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
029100              PERFORM 9999-CANCELO THRU 9999-EXIT                         
029200     END-EVALUATE.                                                        
029300                                                                          
029400 2110-EXIT.                                                               
029500     EXIT.                                                                
029600                                                                          
029700 2120-EVALUO-VENCIMIENTO.                                                 
029800*----------------------------                                             
029900                                                                          
030000     IF 88-TAR-ACTIVA                                                     
030100     AND TAR-VENCIMIENTO-R < WS-FECHA-PROCESO                             
030200         SET  88-TAR-VENCIDA          TO TRUE                             
030300         PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT                      
030400         ADD 1                        TO WS-CANT-EXPIRADAS                
030500         PERFORM 2910-IMPRIMO-VENCIDA THRU 2910-EXIT                      
030600     END-IF.                                                              
030700                                                                          
030800     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.                        
030900                                                                          
031000 2120-EXIT.                                                               
031100     EXIT.                                                                
031200                                                                          
031300 2200-PROCESO-TRANSFERENCIAS.                                             
031400*--------------------------------                                         
031500* PASO 2 DEL LOTE. POR CADA SOLICITUD LEIDA VALIDA Y, SI ES               
031600* CORRECTA, DEBITA LA TARJETA ORIGEN Y ACREDITA LA DESTINO.               
031700                                                                          
031800     READ TRFREQ INTO REG-TRANSFERENCIA.                                  
031900                                                                          
032000     EVALUATE TRUE                                                        
032100         WHEN 88-FS-TRFREQ-OK                                             
032200              ADD 1                   TO WS-CANT-TRF-LEIDAS               
032300              PERFORM 2210-VALIDO-TRANSFERENCIA THRU 2210-EXIT            
032400              IF 88-TRF-ERROR-NO                                          
032500                  PERFORM 2220-APLICO-TRANSFERENCIA THRU 2220-EXIT        
032600              ELSE                                                        
032700                  ADD 1               TO WS-CANT-TRF-RECHAZ               
032800              END-IF                                                      
032900              PERFORM 2900-IMPRIMO-TRANSF THRU 2900-EXIT                  
033000         WHEN 88-FS-TRFREQ-EOF                                            
033100              CONTINUE                                                    
033200         WHEN OTHER                                                       
033300              MOVE '2200-PROC-TRANSF'  TO WCANCELA-PARRAFO                
033400              MOVE 'TRFREQ  '         TO WCANCELA-RECURSO                 
033500              MOVE 'READ'             TO WCANCELA-OPERACION               
033600              MOVE FS-TRFREQ          TO WCANCELA-CODRET                  
033700              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
033800              PERFORM 9999-CANCELO THRU 9999-EXIT                         
033900     END-EVALUATE.                                                        
034000                                                                          
034100 2200-EXIT.                                                               
034200     EXIT.                                                                
034300                                                                          
034400 1220-READ-TARJETA-POR-ID.                                                
034500*--------------------------                                               
034600* BUSCA UNA TARJETA POR ID (TAR-ID YA CARGADO POR EL LLAMANTE).           
034700* DEJA EL RESULTADO EN 88-FS-TARMAST-OK / 88-FS-TARMAST-NOKEY.            
034800                                                                          
034900     MOVE '1220-READ-TARJETA-ID'      TO WS-PARRAFO.                      
035000                                                                          
035100     READ TARMAST INTO REG-TARJETA                                        
035200          KEY IS REG-TARJETA-KEY-FD.                                      
035300                                                                          
035400     EVALUATE TRUE                                                        
035500         WHEN 88-FS-TARMAST-OK                                            
035600         WHEN 88-FS-TARMAST-NOKEY                                         
035700              CONTINUE                                                    
035800         WHEN OTHER                                                       
035900              MOVE WS-PARRAFO          TO WCANCELA-PARRAFO                
036000              MOVE 'TARMAST '          TO WCANCELA-RECURSO                
036100              MOVE 'READ KEY'          TO WCANCELA-OPERACION              
036200              MOVE FS-TARMAST          TO WCANCELA-CODRET                 
036300              MOVE 'ERROR EN READ'     TO WCANCELA-MENSAJE                
036400              PERFORM 9999-CANCELO THRU 9999-EXIT                         
036500     END-EVALUATE.                                                        
036600                                                                          
036700 1220-EXIT.                                                               
036800     EXIT.                                                                
036900                                                                          
037000* 08/11/13 RMV TCK-0327 NUEVO PARRAFO DE REGRABACION CON CHEQUEO          
037100*                       DE FILE STATUS, IGUAL QUE EL DE LECTURA           
037200*                       (ANTES EL REWRITE DE TARMAST EN EL BARRIDO        
037300*                       DE VENCIMIENTOS Y EN LAS TRANSFERENCIAS NO        
037400*                       CHEQUEABA EL RESULTADO DE LA OPERACION)           
037500 1230-REWRITE-TARMAST.                                                    
037600*-------------------------                                                
037700* REGRABA UNA TARJETA YA LEIDA (VENCIMIENTO O TRANSFERENCIA). EL          
037800* REGISTRO YA FUE LEIDO POR CLAVE O POR RECORRIDO SECUENCIAL, ASI         
037900* QUE UN NOKEY/DUPKEY ACA ES UNA CONDICION ANORMAL Y SE CANCELA.          
038000                                                                          
038100     MOVE '1230-REWRITE-TARMAST'      TO WS-PARRAFO.                      
038200                                                                          
038300     REWRITE REG-TARMAST-FD FROM REG-TARJETA.                             
038400                                                                          
038500     IF NOT 88-FS-TARMAST-OK                                              
038600         MOVE WS-PARRAFO               TO WCANCELA-PARRAFO                
038700         MOVE 'TARMAST '               TO WCANCELA-RECURSO                
038800         MOVE 'REWRITE'                TO WCANCELA-OPERACION              
038900         MOVE FS-TARMAST               TO WCANCELA-CODRET                 
039000         MOVE 'ERROR EN REWRITE'       TO WCANCELA-MENSAJE                
039100         PERFORM 9999-CANCELO THRU 9999-EXIT                              
039200     END-IF.                                                              
039300                                                                          
039400 1230-EXIT.                                                               
039500     EXIT.                                                                
039600                                                                          
039700 2210-VALIDO-TRANSFERENCIA.                                               
039800*------------------------------                                           
039900* CONTROLES EN ORDEN; EL PRIMERO QUE FALLA RECHAZA LA                     
040000* SOLICITUD Y DEJA EL MOTIVO EN WS-MJE-ERROR.                             
040100                                                                          
040200     SET  88-TRF-ERROR-NO             TO TRUE.                            
040300     MOVE SPACES                      TO WS-MJE-ERROR.                    
040400                                                                          
040500     IF TRF-TAR-ID-ORIGEN = TRF-TAR-ID-DESTINO                            
040600         SET 88-TRF-ERROR-SI          TO TRUE                             
040700         MOVE 'MISMA TARJETA ORIGEN Y DESTINO' TO WS-MJE-ERROR            
040800     END-IF.                                                              
040900                                                                          
041000     IF 88-TRF-ERROR-NO                                                   
041100         MOVE TRF-TAR-ID-ORIGEN       TO TAR-ID                           
041200         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT                  
041300         IF 88-FS-TARMAST-NOKEY                                           
041400         OR TAR-USR-ID NOT = TRF-USR-ID                                   
041500             SET 88-TRF-ERROR-SI      TO TRUE                             
041600             MOVE 'TARJETA ORIGEN INEXISTENTE O DE OTRO USUARIO'          
041700               TO WS-MJE-ERROR                                            
041800         END-IF                                                           
041900     END-IF.                                                              
042000                                                                          
042100     IF 88-TRF-ERROR-NO                                                   
042200         MOVE TRF-TAR-ID-DESTINO      TO TAR-ID                           
042300         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT                  
042400         IF 88-FS-TARMAST-NOKEY                                           
042500         OR TAR-USR-ID NOT = TRF-USR-ID                                   
042600             SET 88-TRF-ERROR-SI      TO TRUE                             
042700             MOVE 'TARJETA DESTINO INEXISTENTE O DE OTRO USUARIO'         
042800               TO WS-MJE-ERROR                                            
042900         END-IF                                                           
043000     END-IF.                                                              
043100                                                                          
043200* 08/11/13 RMV TCK-0319 SE INVIERTE EL ORDEN: AMBAS TARJETAS SE           
043300*                       VERIFICAN EXISTENTES/PROPIAS ANTES DE             
043400*                       CHEQUEAR ACTIVA (ANTES SE CHEQUEABA               
043500*                       ORIGEN ACTIVA ANTES DE VALIDAR DESTINO)           
043600     IF 88-TRF-ERROR-NO                                                   
043700         MOVE TRF-TAR-ID-ORIGEN       TO TAR-ID                           
043800         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT                  
043900         IF NOT 88-TAR-ACTIVA                                             
044000             SET 88-TRF-ERROR-SI      TO TRUE                             
044100             MOVE 'TARJETA ORIGEN NO ACTIVA' TO WS-MJE-ERROR              
044200         END-IF                                                           
044300     END-IF.                                                              
044400                                                                          
044500     IF 88-TRF-ERROR-NO                                                   
044600         MOVE TRF-TAR-ID-DESTINO      TO TAR-ID                           
044700         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT                  
044800         IF NOT 88-TAR-ACTIVA                                             
044900             SET 88-TRF-ERROR-SI      TO TRUE                             
045000             MOVE 'TARJETA DESTINO NO ACTIVA' TO WS-MJE-ERROR             
045100         END-IF                                                           
045200     END-IF.                                                              
045300                                                                          
045400     IF 88-TRF-ERROR-NO                                                   
045500         MOVE TRF-TAR-ID-ORIGEN       TO TAR-ID                           
045600         PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT                  
045700         IF TAR-SALDO < TRF-IMPORTE                                       
045800             SET 88-TRF-ERROR-SI      TO TRUE                             
045900             MOVE 'SALDO INSUFICIENTE EN TARJETA ORIGEN'                  
046000               TO WS-MJE-ERROR                                            
046100         END-IF                                                           
046200     END-IF.                                                              
046300                                                                          
046400 2210-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700 2220-APLICO-TRANSFERENCIA.                                               
046800*------------------------------                                           
046900                                                                          
047000     MOVE TRF-TAR-ID-ORIGEN           TO TAR-ID.                          
047100     PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT.                     
047200     SUBTRACT TRF-IMPORTE FROM TAR-SALDO.                                 
047300     PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT.                         
047400                                                                          
047500     MOVE TRF-TAR-ID-DESTINO           TO TAR-ID.                         
047600     PERFORM 1220-READ-TARJETA-POR-ID THRU 1220-EXIT.                     
047700     ADD TRF-IMPORTE                   TO TAR-SALDO.                      
047800     PERFORM 1230-REWRITE-TARMAST THRU 1230-EXIT.                         
047900                                                                          
048000     ADD 1                             TO WS-CANT-TRF-POSTED.             
048100     ADD TRF-IMPORTE                   TO WS-TOTAL-POSTED.                
048200                                                                          
048300 2220-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600 2300-ACUMULO-SALDOS.                                                     
048700*------------------------                                                 
048800* PASO 3 DEL LOTE. RECORRE TARMAST DE NUEVO, YA CON LAS                   
048900* TRANSFERENCIAS APLICADAS, Y ACUMULA EL SALDO DE CADA                    
049000* USUARIO EN WT-TABLA-SALDOS.                                             
049100                                                                          
049200     MOVE HIGH-VALUES                  TO WT-TABLA-SALDOS.                
049300                                                                          
049400     MOVE LOW-VALUES                   TO REG-TARJETA-KEY-FD.             
049500     START TARMAST KEY IS NOT LESS THAN REG-TARJETA-KEY-FD.               
049600                                                                          
049700     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.                        
049800                                                                          
049900     PERFORM 2310-INCORPORO-USUARIO THRU 2310-EXIT                        
050000       UNTIL 88-FS-TARMAST-EOF.                                           
050100                                                                          
050200 2300-EXIT.                                                               
050300     EXIT.                                                                
050400                                                                          
050500 2310-INCORPORO-USUARIO.                                                  
050600*----------------------------                                             
050700* BUSQUEDA BINARIA EN LA TABLA ORDENADA POR USUARIO. SI EL                
050800* USUARIO YA ESTA, ACUMULA; SI NO ESTA, LO INCORPORA Y                    
050900* REORDENA LA TABLA POR BURBUJEO PARA LA PROXIMA BUSQUEDA.                
051000                                                                          
051100     SEARCH ALL WT-SLD-TABLA                                              
051200         AT END                                                           
051300              PERFORM 2320-ALTA-EN-TABLA-SALDOS THRU 2320-EXIT            
051400         WHEN WT-SLD-USR-ID (IDX-SLD) = TAR-USR-ID                        
051500              ADD TAR-SALDO           TO WT-SLD-TOTAL (IDX-SLD)           
051600     END-SEARCH.                                                          
051700                                                                          
051800     PERFORM 2110-READ-TARMAST-SEQ THRU 2110-EXIT.                        
051900                                                                          
052000 2310-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300 2320-ALTA-EN-TABLA-SALDOS.                                               
052400*-------------------------------                                          
052500                                                                          
052600     ADD 1                             TO WS-SLD-ULTIMO-CARGADO.          
052700                                                                          
052800     IF WS-SLD-ULTIMO-CARGADO > WS-SLD-MAX-OCCURS                         
052900         MOVE '2320-ALTA-SALDOS'      TO WCANCELA-PARRAFO                 
053000         MOVE 'SLDTABLA'              TO WCANCELA-RECURSO                 
053100         MOVE 'ALTA USUARIO'          TO WCANCELA-OPERACION               
053200         MOVE WS-SLD-ULTIMO-CARGADO   TO WS-SLD-CODRET-ED                 
053300         MOVE WS-SLD-CODRET-ED        TO WCANCELA-CODRET                  
053400         MOVE 'TABLA DE SALDOS EXCEDIDA' TO WCANCELA-MENSAJE              
053500         PERFORM 9999-CANCELO THRU 9999-EXIT                              
053600     END-IF.                                                              
053700                                                                          
053800     MOVE TAR-USR-ID                  TO                                  
053900          WT-SLD-USR-ID (WS-SLD-ULTIMO-CARGADO).                          
054000     MOVE TAR-SALDO                   TO                                  
054100          WT-SLD-TOTAL (WS-SLD-ULTIMO-CARGADO).                           
054200                                                                          
054300     SET  88-SLD-HUBO-CAMBIO-SI       TO TRUE.                            
054400                                                                          
054500     PERFORM 2330-ORDENO-TABLA-SALDOS THRU 2330-EXIT                      
054600       UNTIL 88-SLD-HUBO-CAMBIO-NO.                                       
054700                                                                          
054800 2320-EXIT.                                                               
054900     EXIT.                                                                
055000                                                                          
055100 2330-ORDENO-TABLA-SALDOS.                                                
055200*------------------------------                                           
055300                                                                          
055400     SET  88-SLD-HUBO-CAMBIO-NO       TO TRUE.                            
055500                                                                          
055600     PERFORM 2340-COMPARO-UN-PAR THRU 2340-EXIT                           
055700        VARYING WS-SLD-SUBI FROM 1 BY 1                                   
055800           UNTIL WS-SLD-SUBI > WS-SLD-ULTIMO-CARGADO.                     
055900                                                                          
056000 2330-EXIT.                                                               
056100     EXIT.                                                                
056200                                                                          
056300 2340-COMPARO-UN-PAR.                                                     
056400*-------------------------                                                
056500                                                                          
056600     IF WT-SLD-USR-ID (WS-SLD-SUBI) >                                     
056700        WT-SLD-USR-ID (WS-SLD-SUBI + 1)                                   
056800         MOVE WT-SLD-TABLA (WS-SLD-SUBI + 1) TO WS-SLD-VECTOR-TEMP        
056900         MOVE WT-SLD-TABLA (WS-SLD-SUBI)     TO                           
057000              WT-SLD-TABLA (WS-SLD-SUBI + 1)                              
057100         MOVE WS-SLD-VECTOR-TEMP              TO                          
057200              WT-SLD-TABLA (WS-SLD-SUBI)                                  
057300         SET  88-SLD-HUBO-CAMBIO-SI           TO TRUE                     
057400     END-IF.                                                              
057500                                                                          
057600 2340-EXIT.                                                               
057700     EXIT.                                                                
057800                                                                          
057900 2900-IMPRIMO-TRANSF.                                                     
058000*------------------------                                                 
058100                                                                          
058200     MOVE SPACES                       TO LINEA-REPORTE.                  
058300     MOVE TRF-TAR-ID-ORIGEN            TO P23-ORIGEN.                     
058400     MOVE TRF-TAR-ID-DESTINO           TO P40-DESTINO.                    
058500     MOVE TRF-IMPORTE                  TO P57-IMPORTE.                    
058600     IF 88-TRF-ERROR-SI                                                   
058700         MOVE WS-MJE-ERROR              TO P73-DISPOSICION                
058800     ELSE                                                                 
058900         MOVE 'POSTED'                  TO P73-DISPOSICION                
059000     END-IF.                                                              
059100                                                                          
059200     WRITE REG-LISTADO-FD FROM LINEA-TRANSFERENCIA.                       
059300                                                                          
059400 2900-EXIT.                                                               
059500     EXIT.                                                                
059600                                                                          
059700 2910-IMPRIMO-VENCIDA.                                                    
059800*-------------------------                                                
059900                                                                          
060000     MOVE SPACES                       TO LINEA-REPORTE.                  
060100     MOVE TAR-ID                       TO P23V-ID.                        
060200     MOVE TAR-ENMASCARADO              TO P41V-NUMERO.                    
060300     MOVE TAR-VENCIMIENTO-R            TO P66V-VTO.                       
060400                                                                          
060500     WRITE REG-LISTADO-FD FROM LINEA-VENCIDA.                             
060600                                                                          
060700 2910-EXIT.                                                               
060800     EXIT.                                                                
060900                                                                          
061000 2920-IMPRIMO-TOTALES.                                                    
061100*-------------------------                                                
061200                                                                          
061300     MOVE SPACES                       TO LINEA-REPORTE.                  
061400     MOVE 'TRANSFERENCIAS POSTEADAS'   TO P2C-ETIQUETA.                   
061500     MOVE WS-CANT-TRF-POSTED           TO P42C-VALOR.                     
061600     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.                             
061700                                                                          
061800     MOVE SPACES                       TO LINEA-REPORTE.                  
061900     MOVE 'TRANSFERENCIAS RECHAZADAS'  TO P2C-ETIQUETA.                   
062000     MOVE WS-CANT-TRF-RECHAZ           TO P42C-VALOR.                     
062100     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.                             
062200                                                                          
062300     MOVE SPACES                       TO LINEA-REPORTE.                  
062400     MOVE 'IMPORTE TOTAL POSTEADO'     TO P2C-ETIQUETA.                   
062500     MOVE WS-TOTAL-POSTED              TO P42C-VALOR.                     
062600     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.                             
062700                                                                          
062800     MOVE SPACES                       TO LINEA-REPORTE.                  
062900     MOVE 'TARJETAS VENCIDAS EN EL LOTE' TO P2C-ETIQUETA.                 
063000     MOVE WS-CANT-EXPIRADAS            TO P42C-VALOR.                     
063100     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.                             
063200                                                                          
063300     PERFORM 2930-IMPRIMO-SALDO-USUARIO THRU 2930-EXIT                    
063400        VARYING WS-SLD-SUBI FROM 1 BY 1                                   
063500           UNTIL WS-SLD-SUBI > WS-SLD-ULTIMO-CARGADO.                     
063600                                                                          
063700     MOVE SPACES                       TO LINEA-REPORTE.                  
063800     MOVE 'TOTAL GENERAL DE SALDOS'    TO P2C-ETIQUETA.                   
063900     MOVE WS-TOTAL-GENERAL             TO P42C-VALOR.                     
064000     WRITE REG-LISTADO-FD FROM LINEA-CONTROL.                             
064100                                                                          
064200 2920-EXIT.                                                               
064300     EXIT.                                                                
064400                                                                          
064500 2930-IMPRIMO-SALDO-USUARIO.                                              
064600*--------------------------------                                         
064700                                                                          
064800     MOVE SPACES                       TO LINEA-REPORTE.                  
064900     MOVE WT-SLD-USR-ID (WS-SLD-SUBI)  TO P16T-USR-ID.                    
065000     MOVE WT-SLD-TOTAL (WS-SLD-SUBI)   TO P34T-TOTAL.                     
065100     WRITE REG-LISTADO-FD FROM LINEA-TOTAL-USUARIO.                       
065200                                                                          
065300     ADD  WT-SLD-TOTAL (WS-SLD-SUBI)   TO WS-TOTAL-GENERAL.               
065400                                                                          
065500 2930-EXIT.                                                               
065600     EXIT.                                                                
065700                                                                          
065800 3000-FINALIZO.                                                           
065900*-----------------                                                        
066000                                                                          
066100     DISPLAY ' '.                                                         
066200     DISPLAY '*** TARBATCH - TOTALES DE CONTROL ***'.                     
066300     MOVE WS-CANT-EXPIRADAS            TO WS-CANT-ED.                     
066400     DISPLAY 'TARJETAS VENCIDAS     : ' WS-CANT-ED.                       
066500     MOVE WS-CANT-TRF-LEIDAS           TO WS-CANT-ED.                     
066600     DISPLAY 'TRANSFERENCIAS LEIDAS : ' WS-CANT-ED.                       
066700     MOVE WS-CANT-TRF-POSTED           TO WS-CANT-ED.                     
066800     DISPLAY 'TRANSFERENCIAS POSTED : ' WS-CANT-ED.                       
066900     MOVE WS-CANT-TRF-RECHAZ           TO WS-CANT-ED.                     
067000     DISPLAY 'TRANSFERENCIAS RECHAZ.: ' WS-CANT-ED.                       
067100     MOVE WS-TOTAL-POSTED              TO WS-IMPORTE-ED.                  
067200     DISPLAY 'IMPORTE TOTAL POSTED  : ' WS-IMPORTE-ED.                    
067300                                                                          
067400     CLOSE TARMAST TRFREQ LISTADO.                                        
067500                                                                          
067600 3000-EXIT.                                                               
067700     EXIT.                                                                
067800                                                                          
067900 9999-CANCELO.                                                            
068000*----------------                                                         
068100                                                                          
068200     CLOSE TARMAST TRFREQ LISTADO.                                        
068300                                                                          
068400     CALL 'TARCANCE' USING WCANCELA.                                      
068500                                                                          
068600     STOP RUN.                                                            
068700                                                                          
068800 9999-EXIT.                                                               
068900     EXIT.                                                                
069000                                                                          
069100 END PROGRAM TARBATCH.                                                    
